000100******************************************************************
000200*    COPY       : QPMATCW                                       *
000300*    APLICACION : EDUCACION / PROYECTOS DE QUIMICA (QP)          *
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE ASIGNACION             *
000500*                : (MATCH-MATCH-RECORD). UN REGISTRO POR CADA   *
000600*                : ESTUDIANTE QUE QUEDO ASIGNADO A UN SUPERVISOR.*
000700*                : UN ESTUDIANTE AUSENTE DE QPMATWK QUEDA       *
000800*                : "SIN ASIGNAR".                                *
000900******************************************************************
001000*    FECHA       : 11/03/1989                                   *
001100*    PROGRAMADOR : E. RAMIREZ (PEDR)                             *
001200*    BITACORA DE CAMBIOS AL FINAL DEL COPY.                      *
001300******************************************************************
001400 01  MATCH-MATCH-RECORD.
001500     02  MATCH-STU-USERNAME        PIC X(20).
001600     02  MATCH-SUP-NAME             PIC X(40).
001700     02  FILLER                     PIC X(10) VALUE SPACES.
001800******************************************************************
001900*  BITACORA DE CAMBIOS                                           *
002000*  11/03/1989 PEDR 000003 VERSION ORIGINAL DEL LAYOUT.           *
002100*  23/08/1998 MORS Y2K-002 REVISION DE CAMPOS DE FECHA (N/A).    *
002200*  22/02/2023 EEDR QP-0031 ADAPTADO PARA PROYECTOS DE QUIMICA.   *
002300******************************************************************
