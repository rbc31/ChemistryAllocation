000100******************************************************************
000200*    COPY       : QPSTUCW                                       *
000300*    APLICACION : EDUCACION / PROYECTOS DE QUIMICA (QP)          *
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE ESTUDIANTE DE CUARTO   *
000500*                : AÑO DE QUIMICA (STU-STUDENT-RECORD). UN      *
000600*                : REGISTRO POR ESTUDIANTE EN QPSTUIN/QPSTUWK.  *
000700******************************************************************
000800*    FECHA       : 11/03/1989                                   *
000900*    PROGRAMADOR : E. RAMIREZ (PEDR)                             *
001000*    BITACORA DE CAMBIOS AL FINAL DEL COPY.                      *
001100******************************************************************
001200 01  STU-STUDENT-RECORD.
001300     02  STU-USERNAME              PIC X(20).
001400     02  STU-NAME                  PIC X(40).
001500     02  STU-COURSE                PIC X(30).
001600     02  STU-NAT-SCI-FLAG          PIC X(01).
001700         88  STU-ES-CIENCIA-NAT              VALUE 'Y'.
001800         88  STU-NO-ES-CIENCIA-NAT           VALUE 'N'.
001900     02  STU-KEYWORD-CNT           PIC 9(02).
002000     02  STU-KEYWORD               PIC X(20) OCCURS 10 TIMES.
002100     02  STU-TOPIC-CNT             PIC 9(02).
002200     02  STU-TOPIC                 PIC X(20) OCCURS 10 TIMES.
002300     02  STU-CHOICE-CNT            PIC 9(02).
002400     02  STU-CHOICE                PIC X(30) OCCURS 10 TIMES.
002500*--->   LLAVE AUXILIAR PARA EL BARAJADO DE EQUIDAD (QPM2STU)
002600     02  STU-RAND-KEY              PIC 9(09) COMP.
002700*--->   RESULTADOS DEL EMPAREJAMIENTO, LLENADOS EN QPM6RPT
002800     02  STU-MATCHED-SUPERVISOR    PIC X(40) VALUE
002900                                   'No Matching'.
003000     02  STU-MATCHED-REASON        PIC X(120) VALUE '-'.
003100     02  FILLER                    PIC X(15) VALUE SPACES.
003200******************************************************************
003300*  BITACORA DE CAMBIOS                                           *
003400*  11/03/1989 PEDR 000001 VERSION ORIGINAL DEL LAYOUT.           *
003500*  19/06/1993 HOGT 000177 SE AGREGAN OCCURS DE PALABRA CLAVE.    *
003600*  23/08/1998 MORS Y2K-002 REVISION DE CAMPOS DE FECHA (N/A).    *
003700*  05/05/2003 EEDR 000503 SE AGREGA STU-RAND-KEY PARA BARAJADO.  *
003800*  22/02/2023 EEDR QP-0031 ADAPTADO PARA PROYECTOS DE QUIMICA.   *
003900******************************************************************
