000100******************************************************************
000200*    COPY       : QPCFGRC                                       *
000300*    APLICACION : EDUCACION / PROYECTOS DE QUIMICA (QP)          *
000400*    DESCRIPCION : LAYOUT DEL REGISTRO UNICO DE PARAMETROS DE    *
000500*                : EMPAREJAMIENTO (CFG-CONFIG-RECORD). SE LEE   *
000600*                : UNA SOLA VEZ POR CORRIDA EN QPM1CFG Y SE     *
000700*                : PROPAGA SIN CAMBIOS A LOS DEMAS PASOS DEL    *
000800*                : LOTE A TRAVES DE QPCFGWK.                    *
000900*    NOTA        : LOS LIMITES OCCURS DE ABAJO SON LOS MAXIMOS  *
001000*                : SOPORTADOS EN ESTA CORRIDA; LOS CONTADORES   *
001100*                : -CNT INDICAN CUANTAS POSICIONES SE USAN      *
001200*                : REALMENTE (EL RESTO QUEDA EN LOW-VALUES).    *
001300******************************************************************
001400*    FECHA       : 11/03/1989                                   *
001500*    PROGRAMADOR : E. RAMIREZ (PEDR)                             *
001600*    BITACORA DE CAMBIOS AL FINAL DEL COPY.                      *
001700******************************************************************
001800 01  CFG-CONFIG-RECORD.
001900*------------------------------------------------------------*
002000*        LIMITES (CONSTANTES DE COMPILACION)                 *
002100*------------------------------------------------------------*
002200     02  CFG-LIMITES.
002300         03  CFG-MAX-PREF-COLS        PIC 9(02) VALUE 10.
002400         03  CFG-MAX-KEYWORD-COLS      PIC 9(02) VALUE 10.
002500         03  CFG-MAX-TOPIC-COLS        PIC 9(02) VALUE 10.
002600         03  CFG-MAX-SUP-KEYWORD-COLS  PIC 9(02) VALUE 10.
002700         03  CFG-MAX-NATSCI-UNITS      PIC 9(02) VALUE 20.
002800         03  CFG-MAX-TOPIC-AREAS       PIC 9(02) VALUE 10.
002900         03  FILLER                    PIC X(10) VALUE SPACES.
003000*------------------------------------------------------------*
003100*        COLUMNAS DEL ARCHIVO DE ESTUDIANTES                 *
003200*------------------------------------------------------------*
003300     02  CFG-DATOS-ESTUDIANTES.
003400         03  CFG-STUDENT-USERNAME-COL  PIC 9(03).
003500         03  CFG-STUDENT-COURSE-COL    PIC 9(03).
003600         03  CFG-STUDENT-NAME-COL      PIC 9(03).
003700         03  CFG-STUDENT-KEYWORD-CNT   PIC 9(02).
003800         03  CFG-STUDENT-KEYWORD-COLS  PIC 9(03)
003900                                       OCCURS 10 TIMES.
004000         03  CFG-STUDENT-TOPIC-CNT     PIC 9(02).
004100         03  CFG-STUDENT-TOPIC-COLS    PIC 9(03)
004200                                       OCCURS 10 TIMES.
004300         03  CFG-STUDENT-PREF-CNT      PIC 9(02).
004400         03  CFG-STUDENT-PREF-COLS     PIC 9(03)
004500                                       OCCURS 10 TIMES.
004600         03  CFG-STUDENT-NATSCI-CNT    PIC 9(02).
004700         03  CFG-STUDENT-NAT-SCI-UNITS PIC X(30)
004800                                       OCCURS 20 TIMES.
004900         03  CFG-STUDENT-INPUT-FILE    PIC X(60).
005000         03  FILLER                    PIC X(08) VALUE SPACES.
005100*------------------------------------------------------------*
005200*        COLUMNAS DEL ARCHIVO DE SUPERVISORES                *
005300*------------------------------------------------------------*
005400     02  CFG-DATOS-SUPERVISORES.
005500         03  CFG-SUPERVISOR-NAME-COL     PIC 9(03).
005600         03  CFG-SUPERVISOR-CAPACITY-COL PIC 9(03).
005700         03  CFG-SUPERVISOR-TOPIC-COL    PIC 9(03).
005800         03  CFG-SUPERVISOR-KEYWORD-CNT  PIC 9(02).
005900         03  CFG-SUPERVISOR-KEYWORD-COLS PIC 9(03)
006000                                         OCCURS 10 TIMES.
006100         03  CFG-SUPERVISOR-INPUT-FILE   PIC X(60).
006200         03  FILLER                      PIC X(08) VALUE SPACES.
006300*------------------------------------------------------------*
006400*        AREAS TEMATICAS Y PESOS DE EMPAREJAMIENTO            *
006500*------------------------------------------------------------*
006600     02  CFG-DATOS-EMPAREJAMIENTO.
006700         03  CFG-TOPIC-AREA-CNT            PIC 9(02).
006800         03  CFG-MATCHING-TOPIC-AREAS       PIC X(20)
006900                                            OCCURS 10 TIMES.
007000         03  CFG-CHOICE-WEIGHT-CNT          PIC 9(02).
007100         03  CFG-CHOICE-PREFERENCE-WEIGHTS  PIC S9(05)
007200                                            OCCURS 10 TIMES.
007300         03  CFG-NO-MATCH-WEIGHT            PIC S9(05).
007400         03  CFG-ENABLE-TOPIC-AREA-ALLOC    PIC X(01).
007500             88  CFG-TOPIC-AREA-ON                   VALUE 'Y'.
007600             88  CFG-TOPIC-AREA-OFF                   VALUE 'N'.
007700         03  CFG-NO-TOPIC-AREA-MATCH-WT      PIC S9(05).
007800         03  CFG-TOPIC-WEIGHT-CNT            PIC 9(02).
007900         03  CFG-TOPIC-AREA-PREFERENCE-WTS   PIC S9(05)
008000                                             OCCURS 10 TIMES.
008100         03  CFG-ENABLE-KEYWORD-ALLOC        PIC X(01).
008200             88  CFG-KEYWORD-ALLOC-ON                 VALUE 'Y'.
008300             88  CFG-KEYWORD-ALLOC-OFF                VALUE 'N'.
008400         03  CFG-KEYWORD-LOWER-BOUND         PIC 9(03).
008500         03  CFG-NO-KEYWORDS-COMMON-WT       PIC S9(05).
008600         03  CFG-KEYWORD-WEIGHT-CNT          PIC 9(02).
008700         03  CFG-KEYWORDS-PREFERENCE-WTS     PIC S9(05)
008800                                             OCCURS 10 TIMES.
008900         03  CFG-TOPIC-AREA-CAPACITY-PCT     PIC 9(03).
009000         03  FILLER                          PIC X(12) VALUE SPACES.
009100*------------------------------------------------------------*
009200*        INDICADOR DE VALIDEZ (PUESTO POR QPM1CFG)            *
009300*------------------------------------------------------------*
009400     02  CFG-CONFIG-VALIDO                PIC X(01) VALUE 'N'.
009500         88  CFG-ES-VALIDO                          VALUE 'Y'.
009600     02  FILLER                           PIC X(20) VALUE SPACES.
009700******************************************************************
009800*  BITACORA DE CAMBIOS                                           *
009900*  11/03/1989 PEDR 000000 VERSION ORIGINAL DEL LAYOUT DE CONFIG. *
010000*  02/07/1991 PEDR 000114 SE AGREGAN COLUMNAS DE AREA TEMATICA.  *
010100*  14/11/1994 HOGT 000258 SE AMPLIA CFG-MAX-NATSCI-UNITS A 20.   *
010200*  23/08/1998 MORS Y2K-002 REVISION DE CAMPOS DE FECHA (N/A).    *
010300*  19/01/1999 MORS Y2K-009 CONFIRMADO: COPY NO MANEJA FECHAS.    *
010400*  05/05/2003 EEDR 000502 SE AGREGA CFG-CONFIG-VALIDO.           *
010500*  17/09/2010 JRLM 000771 SE AGREGAN PESOS DE PALABRA CLAVE.     *
010600*  22/02/2023 EEDR QP-0031 ADAPTADO PARA PROYECTOS DE QUIMICA.   *
010700******************************************************************
