000100******************************************************************
000200* FECHA       : 11/03/1989                                       *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000400* APLICACION  : EDUCACION - PROYECTOS DE QUIMICA (QP)            *
000500* PROGRAMA    : QPM3SUP                                          *
000600* TIPO        : BATCH - PASO 3 DE 6                              *
000700* DESCRIPCION : CARGA EL ARCHIVO DE SUPERVISORES DE PROYECTO DE   *
000800*             : QUIMICA, VALIDA COLUMNAS CONFIGURADAS, VALIDA     *
000900*             : QUE EL CUPO (CAPACIDAD) SEA NUMERICO EN CADA      *
001000*             : FILA Y VALIDA UNICIDAD DE NOMBRE DE SUPERVISOR.   *
001100* ARCHIVOS    : QPCFGWK=E, QPSUPIN=E, QPSUPWK=S                   *
001200* ACCION (ES) : C=CARGA Y VALIDA SUPERVISORES                     *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: QP-0031                                          *
001500* NOMBRE      : CARGA Y VALIDACION DE SUPERVISORES                *
001600******************************************************************
001700*               B I T A C O R A   D E   C A M B I O S            *
001800******************************************************************
001900* 11/03/1989 PEDR 000002 VERSION ORIGINAL (BASADO EN MIGRACFS).   *
002000* 19/06/1993 HOGT 000178 SE AGREGA VALIDACION DE OCCURS DE        *
002100*                        PALABRA CLAVE DE SUPERVISOR.             *
002200* 23/08/1998 MORS Y2K-002 REVISION GENERAL DE CAMPOS DE FECHA.    *
002300* 19/01/1999 MORS Y2K-009 CONFIRMADO: PROGRAMA NO MANEJA FECHAS.  *
002400* 05/05/2003 EEDR 000504 SE AGREGA VALIDACION NUMERICA DE CUPO.   *
002500* 22/02/2023 EEDR QP-0031 REESCRITO PARA EMPAREJAR PROYECTOS DE   *
002600*                         QUIMICA (YA NO ES MIGRACFS).            *
002700* 22/02/2023 EEDR QP-0031 SE AGREGA VALIDACION DE UNICIDAD DE     *
002800*                         NOMBRE DE SUPERVISOR.                  *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.                    QPM3SUP.
003200 AUTHOR.                        E. RAMIREZ DIVAS.
003300 INSTALLATION.                  BANCO INDUSTRIAL - EDUCACION.
003400 DATE-WRITTEN.                  11/03/1989.
003500 DATE-COMPILED.
003600 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT QPCFGWK  ASSIGN TO QPCFGWK
004500            ORGANIZATION  IS LINE SEQUENTIAL
004600            ACCESS        IS SEQUENTIAL
004700            FILE STATUS   IS FS-QPCFGWK.
004800
004900     SELECT QPSUPIN  ASSIGN TO QPSUPIN
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            ACCESS        IS SEQUENTIAL
005200            FILE STATUS   IS FS-QPSUPIN.
005300
005400     SELECT QPSUPWK  ASSIGN TO QPSUPWK
005500            ORGANIZATION  IS LINE SEQUENTIAL
005600            ACCESS        IS SEQUENTIAL
005700            FILE STATUS   IS FS-QPSUPWK.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100******************************************************************
006200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006300******************************************************************
006400*   CONFIGURACION YA VALIDADA POR QPM1CFG; SE LEE UNA SOLA VEZ.
006500 FD  QPCFGWK.
006600 COPY QPCFGRC.
006700*   ARCHIVO CRUDO DE SUPERVISORES, TAL COMO LLEGA DEL JCL/SCRIPT.
006800*   LA CAPACIDAD LLEGA COMO TEXTO (SUP-CAPACIDAD-TXT) PORQUE EL
006900*   ARCHIVO FUENTE ES UNA HOJA DE CALCULO EXPORTADA A CSV Y NO
007000*   GARANTIZA QUE EL CUPO SEA SIEMPRE UN NUMERO (VER 400-VALIDAR
007100*   -CAPACIDAD).
007200 FD  QPSUPIN.
007300 01  IN-SUPERVISOR-RECORD.
007400     02  IN-NAME                  PIC X(40).
007500     02  IN-CAPACITY-TXT          PIC X(04).
007600     02  IN-TOPIC                 PIC X(20).
007700     02  IN-KEYWORD-CNT           PIC 9(02).
007800     02  IN-KEYWORD               PIC X(20) OCCURS 10 TIMES.
007900     02  FILLER                   PIC X(10).
008000*--->   VISTA PLANA PARA VOLCADOS DE DIAGNOSTICO (VER 900-ABORTAR).
008100 01  IN-SUPERVISOR-RECORD-X REDEFINES IN-SUPERVISOR-RECORD.
008200     02  FILLER                PIC X(276).
008300*   SUPERVISORES YA VALIDADOS, PARA QPM4MAT/QPM5EVL/QPM6RPT.
008400 FD  QPSUPWK.
008500 COPY QPSUPCW REPLACING ==SUP-== BY ==OUT-==.
008600 01  OUT-SUPERVISOR-RECORD-X REDEFINES OUT-SUPERVISOR-RECORD.
008700     02  FILLER                PIC X(3878).
008800
008900 WORKING-STORAGE SECTION.
009000******************************************************************
009100*           RECURSOS DE FILE STATUS                              *
009200******************************************************************
009300 01  WKS-FS-STATUS.
009400     02  FS-QPCFGWK            PIC 9(02) VALUE ZEROES.
009500     02  FS-QPSUPIN            PIC 9(02) VALUE ZEROES.
009600     02  FS-QPSUPWK            PIC 9(02) VALUE ZEROES.
009700******************************************************************
009800*           LIMITES DE TABLA Y CONTADORES                        *
009900******************************************************************
010000     02  FILLER                PIC X(01) VALUE SPACE.
010100 01  WKS-VARIABLES-TRABAJO.
010200     02  WKS-FIN-QPSUPIN       PIC 9(01) VALUE ZEROES.
010300         88  FIN-QPSUPIN                 VALUE 1.
010400     02  WKS-SUPERVISORES-OK   PIC 9(01) VALUE 1.
010500         88  SUPERVISORES-ES-OK          VALUE 1.
010600         88  SUPERVISORES-TIENE-ERROR    VALUE 0.
010700     02  WKS-MENSAJE-ERROR     PIC X(60) VALUE SPACES.
010800     02  WKS-I                 PIC 9(02) COMP VALUE ZEROES.
010900     02  WKS-J                 PIC 9(02) COMP VALUE ZEROES.
011000     02  WKS-SUP-TOTAL-COLS    PIC 9(02) COMP VALUE 13.
011100*--->   CAMPO NUMERICO REDEFINIDO SOBRE EL TEXTO DE CAPACIDAD
011200*--->   PARA PROBAR SI EL DATO ES VALIDO ANTES DE MOVERLO (LA
011300*--->   PRUEBA "IS NUMERIC" SOBRE IN-CAPACITY-TXT NO BASTA
011400*--->   PORQUE ACEPTA BLANCOS; SE VALIDA POR REDEFINES + CLASS).
011500     02  FILLER                PIC X(01) VALUE SPACE.
011600 01  WKS-CAPACIDAD-PRUEBA.
011700     02  WKS-CAPACIDAD-TXT     PIC X(04).
011800     02  FILLER                PIC X(01) VALUE SPACE.
011900 01  WKS-CAPACIDAD-NUM REDEFINES WKS-CAPACIDAD-PRUEBA.
012000     02  WKS-CAPACIDAD-9       PIC 9(04).
012100     02  FILLER                PIC X(01) VALUE SPACE.
012200 01  WKS-PROGRAMA              PIC X(08) VALUE 'QPM3SUP'.
012300******************************************************************
012400*     TABLA DE TRABAJO DE SUPERVISORES (CARGA/VALIDACION)        *
012500******************************************************************
012600 01  WKS-TABLA-SUPERVISORES.
012700     02  WKS-CANT-SUPERVISORES PIC 9(02) COMP VALUE ZEROES.
012800     02  TBS-FILA OCCURS 1 TO 20 TIMES
012900                   DEPENDING ON WKS-CANT-SUPERVISORES
013000                   INDEXED BY WKS-IDX-S.
013100         03  TBS-NAME              PIC X(40).
013200         03  TBS-CAPACITY          PIC 9(04).
013300         03  TBS-TOPIC             PIC X(20).
013400         03  TBS-KEYWORD-CNT       PIC 9(02).
013500         03  TBS-KEYWORD           PIC X(20) OCCURS 10 TIMES.
013600******************************************************************
013700     02  FILLER                PIC X(01) VALUE SPACE.
013800 PROCEDURE DIVISION.
013900******************************************************************
014000 100-MAIN SECTION.
014100     PERFORM 110-ABRIR-ARCHIVOS         THRU 110-ABRIR-ARCHIVOS-E
014200     PERFORM 200-LEER-CONFIGURACION     THRU 200-LEER-CONFIGURACION-E
014300     PERFORM 210-VALIDAR-COLUMNAS       THRU 210-VALIDAR-COLUMNAS-E
014400     IF SUPERVISORES-TIENE-ERROR
014500        PERFORM 900-ABORTAR-CORRIDA     THRU 900-ABORTAR-CORRIDA-E
014600     END-IF
014700     PERFORM 300-CARGAR-SUPERVISORES    THRU 300-CARGAR-SUPERVISORES-E
014800     IF SUPERVISORES-TIENE-ERROR
014900        PERFORM 900-ABORTAR-CORRIDA     THRU 900-ABORTAR-CORRIDA-E
015000     END-IF
015100     PERFORM 500-VALIDAR-NOMBRES        THRU 500-VALIDAR-NOMBRES-E
015200     IF SUPERVISORES-TIENE-ERROR
015300        PERFORM 900-ABORTAR-CORRIDA     THRU 900-ABORTAR-CORRIDA-E
015400     END-IF
015500     PERFORM 700-GRABAR-SUPERVISORES    THRU 700-GRABAR-SUPERVISORES-E
015600     PERFORM 800-CERRAR-ARCHIVOS        THRU 800-CERRAR-ARCHIVOS-E
015700     STOP RUN.
015800 100-MAIN-E. EXIT.
015900
016000 110-ABRIR-ARCHIVOS SECTION.
016100     OPEN INPUT  QPCFGWK
016200          INPUT  QPSUPIN
016300          OUTPUT QPSUPWK
016400     IF FS-QPCFGWK NOT = 0
016500        MOVE 'NO SE PUDO ABRIR QPCFGWK' TO WKS-MENSAJE-ERROR
016600        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
016700     END-IF
016800     IF FS-QPSUPIN NOT = 0
016900        MOVE 'NO SE PUDO ABRIR QPSUPIN' TO WKS-MENSAJE-ERROR
017000        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
017100     END-IF
017200     IF FS-QPSUPWK NOT = 0
017300        MOVE 'NO SE PUDO ABRIR QPSUPWK' TO WKS-MENSAJE-ERROR
017400        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
017500     END-IF.
017600 110-ABRIR-ARCHIVOS-E. EXIT.
017700
017800 200-LEER-CONFIGURACION SECTION.
017900     READ QPCFGWK
018000       AT END
018100          MOVE 'QPCFGWK VACIO, NO HAY CONFIGURACION'
018200                                         TO WKS-MENSAJE-ERROR
018300          SET SUPERVISORES-TIENE-ERROR TO TRUE
018400     END-READ.
018500 200-LEER-CONFIGURACION-E. EXIT.
018600
018700*--->   LA COLUMNA CONFIGURADA DEBE CAER DENTRO DEL LAYOUT FIJO
018800*--->   DE POSICIONES CON EL QUE QPM3SUP FUE COMPILADO.
018900 210-VALIDAR-COLUMNAS SECTION.
019000     IF CFG-SUPERVISOR-NAME-COL NOT < WKS-SUP-TOTAL-COLS
019100        SET SUPERVISORES-TIENE-ERROR TO TRUE
019200        MOVE 'COLUMNA DE NOMBRE DE SUPERVISOR FUERA DE RANGO'
019300                                         TO WKS-MENSAJE-ERROR
019400        GO TO 210-VALIDAR-COLUMNAS-E
019500     END-IF
019600     IF CFG-SUPERVISOR-CAPACITY-COL NOT < WKS-SUP-TOTAL-COLS
019700        SET SUPERVISORES-TIENE-ERROR TO TRUE
019800        MOVE 'COLUMNA DE CUPO DE SUPERVISOR FUERA DE RANGO'
019900                                         TO WKS-MENSAJE-ERROR
020000        GO TO 210-VALIDAR-COLUMNAS-E
020100     END-IF
020200     IF CFG-SUPERVISOR-TOPIC-COL NOT < WKS-SUP-TOTAL-COLS
020300        SET SUPERVISORES-TIENE-ERROR TO TRUE
020400        MOVE 'COLUMNA DE AREA DE SUPERVISOR FUERA DE RANGO'
020500                                         TO WKS-MENSAJE-ERROR
020600        GO TO 210-VALIDAR-COLUMNAS-E
020700     END-IF
020800     MOVE 1 TO WKS-I
020900     PERFORM 211-VALIDAR-UNA-COLUMNA
021000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10
021100             OR SUPERVISORES-TIENE-ERROR.
021200 210-VALIDAR-COLUMNAS-E. EXIT.
021300
021400 211-VALIDAR-UNA-COLUMNA SECTION.
021500     IF WKS-I <= CFG-SUPERVISOR-KEYWORD-CNT
021600        IF CFG-SUPERVISOR-KEYWORD-COLS (WKS-I)
021700              NOT < WKS-SUP-TOTAL-COLS
021800           SET SUPERVISORES-TIENE-ERROR TO TRUE
021900           MOVE 'COLUMNA DE PALABRA CLAVE DE SUPERVISOR FUERA'
022000                                         TO WKS-MENSAJE-ERROR
022100        END-IF
022200     END-IF.
022300 211-VALIDAR-UNA-COLUMNA-E. EXIT.
022400
022500******************************************************************
022600*     CARGA DEL ARCHIVO CRUDO DE SUPERVISORES A LA TABLA          *
022700******************************************************************
022800 300-CARGAR-SUPERVISORES SECTION.
022900     PERFORM 310-LEER-UN-SUPERVISOR
023000        UNTIL FIN-QPSUPIN
023100           OR WKS-CANT-SUPERVISORES = 20
023200           OR SUPERVISORES-TIENE-ERROR.
023300 300-CARGAR-SUPERVISORES-E. EXIT.
023400
023500 310-LEER-UN-SUPERVISOR SECTION.
023600     READ QPSUPIN
023700       AT END
023800          SET FIN-QPSUPIN TO TRUE
023900       NOT AT END
024000          PERFORM 400-VALIDAR-CAPACIDAD THRU 400-VALIDAR-CAPACIDAD-E
024100          IF SUPERVISORES-ES-OK
024200             ADD 1 TO WKS-CANT-SUPERVISORES
024300             SET WKS-IDX-S TO WKS-CANT-SUPERVISORES
024400             MOVE IN-NAME          TO TBS-NAME     (WKS-IDX-S)
024500             MOVE WKS-CAPACIDAD-9  TO TBS-CAPACITY (WKS-IDX-S)
024600             MOVE IN-TOPIC         TO TBS-TOPIC    (WKS-IDX-S)
024700             MOVE IN-KEYWORD-CNT   TO TBS-KEYWORD-CNT (WKS-IDX-S)
024800             MOVE IN-KEYWORD (1)   TO TBS-KEYWORD (WKS-IDX-S, 1)
024900             MOVE IN-KEYWORD (2)   TO TBS-KEYWORD (WKS-IDX-S, 2)
025000             MOVE IN-KEYWORD (3)   TO TBS-KEYWORD (WKS-IDX-S, 3)
025100             MOVE IN-KEYWORD (4)   TO TBS-KEYWORD (WKS-IDX-S, 4)
025200             MOVE IN-KEYWORD (5)   TO TBS-KEYWORD (WKS-IDX-S, 5)
025300             MOVE IN-KEYWORD (6)   TO TBS-KEYWORD (WKS-IDX-S, 6)
025400             MOVE IN-KEYWORD (7)   TO TBS-KEYWORD (WKS-IDX-S, 7)
025500             MOVE IN-KEYWORD (8)   TO TBS-KEYWORD (WKS-IDX-S, 8)
025600             MOVE IN-KEYWORD (9)   TO TBS-KEYWORD (WKS-IDX-S, 9)
025700             MOVE IN-KEYWORD (10)  TO TBS-KEYWORD (WKS-IDX-S,10)
025800          END-IF
025900     END-READ.
026000 310-LEER-UN-SUPERVISOR-E. EXIT.
026100
026200******************************************************************
026300*     VALIDACION NUMERICA DE CUPO (PASO 3.3 DEL LOTE)             *
026400******************************************************************
026500 400-VALIDAR-CAPACIDAD SECTION.
026600     MOVE IN-CAPACITY-TXT TO WKS-CAPACIDAD-TXT
026700     IF WKS-CAPACIDAD-TXT NOT NUMERIC
026800        SET SUPERVISORES-TIENE-ERROR TO TRUE
026900        MOVE 'EL CUPO DE UN SUPERVISOR NO ES NUMERICO'
027000                                         TO WKS-MENSAJE-ERROR
027100     END-IF.
027200 400-VALIDAR-CAPACIDAD-E. EXIT.
027300
027400******************************************************************
027500*     VALIDACION DE UNICIDAD DE NOMBRE (BARRIDO N X N)           *
027600******************************************************************
027700 500-VALIDAR-NOMBRES SECTION.
027800     IF WKS-CANT-SUPERVISORES < 2
027900        GO TO 500-VALIDAR-NOMBRES-E
028000     END-IF
028100     PERFORM 510-VALIDAR-CONTRA-SIGUIENTES
028200        VARYING WKS-I FROM 1 BY 1
028300        UNTIL WKS-I > WKS-CANT-SUPERVISORES - 1
028400           OR SUPERVISORES-TIENE-ERROR.
028500 500-VALIDAR-NOMBRES-E. EXIT.
028600
028700 510-VALIDAR-CONTRA-SIGUIENTES SECTION.
028800     COMPUTE WKS-J = WKS-I + 1
028900     PERFORM 520-COMPARAR-UN-PAR
029000        VARYING WKS-J FROM WKS-J BY 1
029100        UNTIL WKS-J > WKS-CANT-SUPERVISORES
029200           OR SUPERVISORES-TIENE-ERROR.
029300 510-VALIDAR-CONTRA-SIGUIENTES-E. EXIT.
029400
029500 520-COMPARAR-UN-PAR SECTION.
029600     IF TBS-NAME (WKS-I) = TBS-NAME (WKS-J)
029700        SET SUPERVISORES-TIENE-ERROR TO TRUE
029800        MOVE 'NOMBRE DE SUPERVISOR DUPLICADO'
029900                                         TO WKS-MENSAJE-ERROR
030000     END-IF.
030100 520-COMPARAR-UN-PAR-E. EXIT.
030200
030300******************************************************************
030400*     GRABACION DE LA TABLA YA VALIDADA                          *
030500******************************************************************
030600 700-GRABAR-SUPERVISORES SECTION.
030700     IF WKS-CANT-SUPERVISORES = 0
030800        GO TO 700-GRABAR-SUPERVISORES-E
030900     END-IF
031000     PERFORM 710-GRABAR-UN-SUPERVISOR
031100        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-SUPERVISORES.
031200 700-GRABAR-SUPERVISORES-E. EXIT.
031300
031400 710-GRABAR-UN-SUPERVISOR SECTION.
031500     MOVE TBS-NAME          (WKS-I) TO OUT-NAME
031600     MOVE TBS-CAPACITY      (WKS-I) TO OUT-CAPACITY
031700     MOVE TBS-TOPIC         (WKS-I) TO OUT-TOPIC
031800     MOVE TBS-KEYWORD-CNT   (WKS-I) TO OUT-KEYWORD-CNT
031900     MOVE TBS-KEYWORD    (WKS-I, 1) TO OUT-KEYWORD (1)
032000     MOVE TBS-KEYWORD    (WKS-I, 2) TO OUT-KEYWORD (2)
032100     MOVE TBS-KEYWORD    (WKS-I, 3) TO OUT-KEYWORD (3)
032200     MOVE TBS-KEYWORD    (WKS-I, 4) TO OUT-KEYWORD (4)
032300     MOVE TBS-KEYWORD    (WKS-I, 5) TO OUT-KEYWORD (5)
032400     MOVE TBS-KEYWORD    (WKS-I, 6) TO OUT-KEYWORD (6)
032500     MOVE TBS-KEYWORD    (WKS-I, 7) TO OUT-KEYWORD (7)
032600     MOVE TBS-KEYWORD    (WKS-I, 8) TO OUT-KEYWORD (8)
032700     MOVE TBS-KEYWORD    (WKS-I, 9) TO OUT-KEYWORD (9)
032800     MOVE TBS-KEYWORD    (WKS-I,10) TO OUT-KEYWORD (10)
032900     MOVE 0                         TO OUT-MATCH-CNT
033000     WRITE OUT-SUPERVISOR-RECORD
033100     IF FS-QPSUPWK NOT = 0
033200        MOVE 'ERROR AL GRABAR QPSUPWK' TO WKS-MENSAJE-ERROR
033300        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
033400     END-IF.
033500 710-GRABAR-UN-SUPERVISOR-E. EXIT.
033600
033700 800-CERRAR-ARCHIVOS SECTION.
033800     CLOSE QPCFGWK QPSUPIN QPSUPWK.
033900 800-CERRAR-ARCHIVOS-E. EXIT.
034000
034100******************************************************************
034200*     ABORTO DE CORRIDA POR SUPERVISORES INVALIDOS                *
034300******************************************************************
034400 900-ABORTAR-CORRIDA SECTION.
034500     DISPLAY '****************************************************'
034600     DISPLAY '*** QPM3SUP - SUPERVISORES INVALIDOS, SE ABORTA ***'
034700     DISPLAY '*** MOTIVO: ' WKS-MENSAJE-ERROR
034800     DISPLAY '*** VOLCADO SUPERVISOR: ' IN-SUPERVISOR-RECORD-X
034900     DISPLAY '****************************************************'
035000     MOVE 91 TO RETURN-CODE
035100     CLOSE QPCFGWK QPSUPIN QPSUPWK
035200     STOP RUN.
035300 900-ABORTAR-CORRIDA-E. EXIT.
