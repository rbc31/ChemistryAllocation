000100******************************************************************
000200* FECHA       : 12/01/2023                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : EDUCACION - PROYECTOS DE QUIMICA (QP)            *
000500* PROGRAMA    : QPM5EVL                                          *
000600* TIPO        : BATCH - PASO 5 DE 6                              *
000700* DESCRIPCION : CALCULA EL RESUMEN ESTADISTICO DE LA CORRIDA DE  *
000800*             : EMPAREJAMIENTO: TOTALES Y PORCENTAJES DE         *
000900*             : ESTUDIANTES ASIGNADOS/SIN ASIGNAR, DESGLOSE POR  *
001000*             : RANGO DE PREFERENCIA, SUPERVISORES EN CERO Y     *
001100*             : DESGLOSE POR AREA TEMATICA.                       *
001200* ARCHIVOS    : QPCFGWK=E, QPSTUWK=E, QPSUPWK=E, QPMATWK=E        *
001300* ACCION (ES) : E=EVALUA LA CORRIDA DE EMPAREJAMIENTO            *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: QP-0031                                          *
001600* NOMBRE      : EMPAREJAMIENTO DE PROYECTOS DE QUIMICA            *
001700******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 05/05/2003 EEDR 000505 VERSION ORIGINAL (NUMERACION DE          *
002100*                        PARRAFOS TOMADA DE EEDR3003).           *
002200* 17/09/2010 JRLM 000771 SE AGREGA DESGLOSE POR RANGO DE         *
002300*                        PREFERENCIA.                            *
002400* 23/03/2023 EEDR QP-0031 REESCRITO PARA PROYECTOS DE QUIMICA:   *
002500*                         YA NO CUENTA SALDOS DE CUENTA, CUENTA  *
002600*                         ESTUDIANTES ASIGNADOS POR SUPERVISOR,  *
002700*                         RANGO DE PREFERENCIA Y AREA TEMATICA.  *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                    QPM5EVL.
003100 AUTHOR.                        E. RAMIREZ DIVAS.
003200 INSTALLATION.                  BANCO INDUSTRIAL - EDUCACION.
003300 DATE-WRITTEN.                  05/05/2003.
003400 DATE-COMPILED.
003500 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT QPCFGWK  ASSIGN TO QPCFGWK
004400            ORGANIZATION  IS LINE SEQUENTIAL
004500            ACCESS        IS SEQUENTIAL
004600            FILE STATUS   IS FS-QPCFGWK.
004700
004800     SELECT QPSTUWK  ASSIGN TO QPSTUWK
004900            ORGANIZATION  IS LINE SEQUENTIAL
005000            ACCESS        IS SEQUENTIAL
005100            FILE STATUS   IS FS-QPSTUWK.
005200
005300     SELECT QPSUPWK  ASSIGN TO QPSUPWK
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            ACCESS        IS SEQUENTIAL
005600            FILE STATUS   IS FS-QPSUPWK.
005700
005800     SELECT QPMATWK  ASSIGN TO QPMATWK
005900            ORGANIZATION  IS LINE SEQUENTIAL
006000            ACCESS        IS SEQUENTIAL
006100            FILE STATUS   IS FS-QPMATWK.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500******************************************************************
006600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006700******************************************************************
006800 FD  QPCFGWK.
006900 COPY QPCFGRC.
007000 FD  QPSTUWK.
007100 COPY QPSTUCW REPLACING ==STU-== BY ==INE-==.
007200 01  INE-STUDENT-RECORD-X REDEFINES INE-STUDENT-RECORD.
007300     02  FILLER                PIC X(976).
007400 FD  QPSUPWK.
007500 COPY QPSUPCW REPLACING ==SUP-== BY ==INS-==.
007600 01  INS-SUPERVISOR-RECORD-X REDEFINES INS-SUPERVISOR-RECORD.
007700     02  FILLER                PIC X(3878).
007800*   RESULTADO DEL PASO 4 (QPM4MAT); SE LEE AQUI SOLO PARA CONTAR.
007900 FD  QPMATWK.
008000 COPY QPMATCW.
008100 01  MATCH-MATCH-RECORD-X REDEFINES MATCH-MATCH-RECORD.
008200     02  FILLER                PIC X(70).
008300
008400 WORKING-STORAGE SECTION.
008500******************************************************************
008600*           RECURSOS DE FILE STATUS                              *
008700******************************************************************
008800 01  WKS-FS-STATUS.
008900     02  FS-QPCFGWK            PIC 9(02) VALUE ZEROES.
009000     02  FS-QPSTUWK            PIC 9(02) VALUE ZEROES.
009100     02  FS-QPSUPWK            PIC 9(02) VALUE ZEROES.
009200     02  FS-QPMATWK            PIC 9(02) VALUE ZEROES.
009300******************************************************************
009400*           VARIABLES DE CONTROL Y CONTADORES GENERALES          *
009500******************************************************************
009600     02  FILLER                PIC X(01) VALUE SPACE.
009700 01  WKS-VARIABLES-TRABAJO.
009800     02  WKS-FIN-QPSTUWK       PIC 9(01) COMP VALUE ZEROES.
009900         88  FIN-QPSTUWK                 VALUE 1.
010000     02  WKS-FIN-QPSUPWK       PIC 9(01) COMP VALUE ZEROES.
010100         88  FIN-QPSUPWK                 VALUE 1.
010200     02  WKS-FIN-QPMATWK       PIC 9(01) COMP VALUE ZEROES.
010300         88  FIN-QPMATWK                 VALUE 1.
010400     02  WKS-PROCESO-OK        PIC 9(01) COMP VALUE 1.
010500         88  PROCESO-ES-OK               VALUE 1.
010600         88  PROCESO-TIENE-ERROR         VALUE 0.
010700     02  WKS-MENSAJE-ERROR     PIC X(60) VALUE SPACES.
010800     02  WKS-K                 PIC 9(02) COMP VALUE ZEROES.
010900     02  WKS-N                 PIC 9(02) COMP VALUE ZEROES.
011000     02  WKS-PROGRAMA          PIC X(08) VALUE 'QPM5EVL'.
011100******************************************************************
011200*     TABLA DE TRABAJO DE ESTUDIANTES (SOLO LO QUE SE NECESITA   *
011300*     PARA CALCULAR EL RANGO DE PREFERENCIA ASIGNADO)            *
011400******************************************************************
011500     02  FILLER                PIC X(01) VALUE SPACE.
011600 01  WKS-TABLA-ESTUDIANTES.
011700     02  WKS-CANT-ESTUDIANTES  PIC 9(02) COMP VALUE ZEROES.
011800     02  TBE-FILA OCCURS 1 TO 60 TIMES
011900                   DEPENDING ON WKS-CANT-ESTUDIANTES
012000                   INDEXED BY WKS-IDX-E.
012100         03  TBE-USERNAME          PIC X(20).
012200         03  TBE-CHOICE-CNT        PIC 9(02).
012300         03  TBE-CHOICE            PIC X(30) OCCURS 10 TIMES.
012400******************************************************************
012500*     TABLA DE TRABAJO DE SUPERVISORES (NOMBRE + AREA TEMATICA)  *
012600******************************************************************
012700     02  FILLER                PIC X(01) VALUE SPACE.
012800 01  WKS-TABLA-SUPERVISORES.
012900     02  WKS-CANT-SUPERVISORES PIC 9(02) COMP VALUE ZEROES.
013000     02  TBS-FILA OCCURS 1 TO 20 TIMES
013100                   DEPENDING ON WKS-CANT-SUPERVISORES
013200                   INDEXED BY WKS-IDX-S.
013300         03  TBS-NAME              PIC X(40).
013400         03  TBS-TOPIC             PIC X(20).
013500******************************************************************
013600*     TABLA DE TRABAJO DE EMPAREJAMIENTOS (SALIDA DE QPM4MAT)    *
013700******************************************************************
013800     02  FILLER                PIC X(01) VALUE SPACE.
013900 01  WKS-TABLA-EMPAREJAMIENTOS.
014000     02  WKS-CANT-EMPAREJAMIENTOS PIC 9(02) COMP VALUE ZEROES.
014100     02  TBM-FILA OCCURS 1 TO 60 TIMES
014200                   DEPENDING ON WKS-CANT-EMPAREJAMIENTOS
014300                   INDEXED BY WKS-IDX-M.
014400         03  TBM-USERNAME          PIC X(20).
014500         03  TBM-SUPERVISOR        PIC X(40).
014600******************************************************************
014700*     AREA DE COMPARACION CASE-INSENSITIVE DE PROPOSITO GENERAL  *
014800******************************************************************
014900     02  FILLER                PIC X(01) VALUE SPACE.
015000 01  WKS-COMPARACION.
015100     02  WKS-CMP-A             PIC X(40) VALUE SPACES.
015200     02  WKS-CMP-B             PIC X(40) VALUE SPACES.
015300     02  WKS-CMP-IGUAL         PIC 9(01) COMP VALUE ZEROES.
015400         88  CMP-SON-IGUALES             VALUE 1.
015500******************************************************************
015600*     RESULTADO DE LA BUSQUEDA DE ASIGNACION DE UN ESTUDIANTE    *
015700******************************************************************
015800     02  FILLER                PIC X(01) VALUE SPACE.
015900 01  WKS-ASIGNACION-ESTUDIANTE.
016000     02  WKS-ESTUDIANTE-ASIGNADO        PIC 9(01) COMP VALUE ZEROES.
016100     02  WKS-SUPERVISOR-ASIGNADO-NOM    PIC X(40) VALUE SPACES.
016200     02  WKS-RANGO-ASIGNADO             PIC 9(02) COMP VALUE ZEROES.
016300     02  WKS-ESTUDIANTES-DE-ESTE-SUPERVISOR
016400                                         PIC 9(02) COMP VALUE ZEROES.
016500     02  WKS-SUPERVISOR-ENCONTRADO      PIC 9(01) COMP VALUE ZEROES.
016600******************************************************************
016700*     ACUMULADORES ESTADISTICOS DE LA CORRIDA                    *
016800******************************************************************
016900     02  FILLER                PIC X(01) VALUE SPACE.
017000 01  WKS-ESTADISTICAS.
017100     02  WKS-TOTAL-ASIGNADOS            PIC 9(03) COMP VALUE ZEROES.
017200     02  WKS-TOTAL-SIN-ASIGNAR          PIC 9(03) COMP VALUE ZEROES.
017300     02  WKS-TOTAL-POR-PREFERENCIA      PIC 9(03) COMP VALUE ZEROES.
017400     02  WKS-TOTAL-SOLO-PALABRA-AREA    PIC 9(03) COMP VALUE ZEROES.
017500     02  WKS-SUPERVISORES-SIN-ESTUDIANTES
017600                                         PIC 9(02) COMP VALUE ZEROES.
017700     02  WKS-CONTEO-POR-RANGO           PIC 9(03) COMP
017800                                         OCCURS 10 TIMES.
017900     02  WKS-CONTEO-POR-AREA            PIC 9(03) COMP
018000                                         OCCURS 10 TIMES.
018100*--->   VISTA PLANA DE LOS ACUMULADORES PARA DIAGNOSTICO EN EL
018200*--->   VOLCADO DE ABORTO (VER 900-ABORTAR-CORRIDA).
018300     02  FILLER                PIC X(01) VALUE SPACE.
018400 01  WKS-VISTA-ESTADISTICAS REDEFINES WKS-ESTADISTICAS.
018500     02  FILLER                PIC X(70).
018600******************************************************************
018700*     CALCULO DE PORCENTAJE REDONDEADO A 2 DECIMALES (COMPARTIDO)*
018800******************************************************************
018900 01  WKS-CALCULO-PORCENTAJE.
019000     02  WKS-CONTEO-PARA-PCT     PIC 9(03) COMP VALUE ZEROES.
019100     02  WKS-TOTAL-PARA-PCT      PIC 9(03) COMP VALUE ZEROES.
019200     02  WKS-PCT-RESULTADO       PIC 9(03)V99 VALUE ZEROES.
019300******************************************************************
019400     02  FILLER                PIC X(01) VALUE SPACE.
019500 PROCEDURE DIVISION.
019600******************************************************************
019700 100-MAIN SECTION.
019800     PERFORM 110-ABRIR-ARCHIVOS          THRU 110-ABRIR-ARCHIVOS-E
019900     PERFORM 200-LEER-CONFIGURACION       THRU 200-LEER-CONFIGURACION-E
020000     IF PROCESO-TIENE-ERROR
020100        PERFORM 900-ABORTAR-CORRIDA       THRU 900-ABORTAR-CORRIDA-E
020200     END-IF
020300     PERFORM 210-CARGAR-ESTUDIANTES       THRU 210-CARGAR-ESTUDIANTES-E
020400     PERFORM 220-CARGAR-SUPERVISORES      THRU 220-CARGAR-SUPERVISORES-E
020500     PERFORM 230-CARGAR-EMPAREJAMIENTOS
020600                                 THRU 230-CARGAR-EMPAREJAMIENTOS-E
020700     PERFORM 300-CALCULAR-ASIGNACIONES    THRU 300-CALCULAR-ASIGNACIONES-E
020800     PERFORM 400-CALCULAR-SUPERVISORES-SIN-ESTUDIANTES
020900                          THRU 400-CALCULAR-SUPERVISORES-SIN-ESTUDIANTES-E
021000     PERFORM 500-CALCULAR-DESGLOSE-AREA-TEMATICA
021100                          THRU 500-CALCULAR-DESGLOSE-AREA-TEMATICA-E
021200     PERFORM 700-IMPRIMIR-RESUMEN         THRU 700-IMPRIMIR-RESUMEN-E
021300     PERFORM 800-CERRAR-ARCHIVOS          THRU 800-CERRAR-ARCHIVOS-E
021400     STOP RUN.
021500 100-MAIN-E. EXIT.
021600
021700 110-ABRIR-ARCHIVOS SECTION.
021800     OPEN INPUT QPCFGWK QPSTUWK QPSUPWK QPMATWK
021900     IF FS-QPCFGWK NOT = 0
022000        MOVE 'NO SE PUDO ABRIR QPCFGWK' TO WKS-MENSAJE-ERROR
022100        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
022200     END-IF
022300     IF FS-QPSTUWK NOT = 0
022400        MOVE 'NO SE PUDO ABRIR QPSTUWK' TO WKS-MENSAJE-ERROR
022500        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
022600     END-IF
022700     IF FS-QPSUPWK NOT = 0
022800        MOVE 'NO SE PUDO ABRIR QPSUPWK' TO WKS-MENSAJE-ERROR
022900        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
023000     END-IF
023100     IF FS-QPMATWK NOT = 0
023200        MOVE 'NO SE PUDO ABRIR QPMATWK' TO WKS-MENSAJE-ERROR
023300        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
023400     END-IF.
023500 110-ABRIR-ARCHIVOS-E. EXIT.
023600
023700 200-LEER-CONFIGURACION SECTION.
023800     READ QPCFGWK
023900       AT END
024000          MOVE 'QPCFGWK VACIO, NO HAY CONFIGURACION'
024100                                         TO WKS-MENSAJE-ERROR
024200          SET PROCESO-TIENE-ERROR TO TRUE
024300     END-READ.
024400 200-LEER-CONFIGURACION-E. EXIT.
024500
024600 210-CARGAR-ESTUDIANTES SECTION.
024700     PERFORM 211-LEER-UN-ESTUDIANTE
024800        UNTIL FIN-QPSTUWK OR WKS-CANT-ESTUDIANTES = 60.
024900 210-CARGAR-ESTUDIANTES-E. EXIT.
025000
025100 211-LEER-UN-ESTUDIANTE SECTION.
025200     READ QPSTUWK
025300       AT END
025400          SET FIN-QPSTUWK TO TRUE
025500       NOT AT END
025600          ADD 1 TO WKS-CANT-ESTUDIANTES
025700          SET WKS-IDX-E TO WKS-CANT-ESTUDIANTES
025800          MOVE INE-USERNAME     TO TBE-USERNAME    (WKS-IDX-E)
025900          MOVE INE-CHOICE-CNT   TO TBE-CHOICE-CNT  (WKS-IDX-E)
026000          MOVE INE-CHOICE (1)   TO TBE-CHOICE (WKS-IDX-E, 1)
026100          MOVE INE-CHOICE (2)   TO TBE-CHOICE (WKS-IDX-E, 2)
026200          MOVE INE-CHOICE (3)   TO TBE-CHOICE (WKS-IDX-E, 3)
026300          MOVE INE-CHOICE (4)   TO TBE-CHOICE (WKS-IDX-E, 4)
026400          MOVE INE-CHOICE (5)   TO TBE-CHOICE (WKS-IDX-E, 5)
026500          MOVE INE-CHOICE (6)   TO TBE-CHOICE (WKS-IDX-E, 6)
026600          MOVE INE-CHOICE (7)   TO TBE-CHOICE (WKS-IDX-E, 7)
026700          MOVE INE-CHOICE (8)   TO TBE-CHOICE (WKS-IDX-E, 8)
026800          MOVE INE-CHOICE (9)   TO TBE-CHOICE (WKS-IDX-E, 9)
026900          MOVE INE-CHOICE (10)  TO TBE-CHOICE (WKS-IDX-E, 10)
027000     END-READ.
027100 211-LEER-UN-ESTUDIANTE-E. EXIT.
027200
027300 220-CARGAR-SUPERVISORES SECTION.
027400     PERFORM 221-LEER-UN-SUPERVISOR
027500        UNTIL FIN-QPSUPWK OR WKS-CANT-SUPERVISORES = 20.
027600 220-CARGAR-SUPERVISORES-E. EXIT.
027700
027800 221-LEER-UN-SUPERVISOR SECTION.
027900     READ QPSUPWK
028000       AT END
028100          SET FIN-QPSUPWK TO TRUE
028200       NOT AT END
028300          ADD 1 TO WKS-CANT-SUPERVISORES
028400          SET WKS-IDX-S TO WKS-CANT-SUPERVISORES
028500          MOVE INS-NAME  TO TBS-NAME  (WKS-IDX-S)
028600          MOVE INS-TOPIC TO TBS-TOPIC (WKS-IDX-S)
028700     END-READ.
028800 221-LEER-UN-SUPERVISOR-E. EXIT.
028900
029000 230-CARGAR-EMPAREJAMIENTOS SECTION.
029100     PERFORM 231-LEER-UN-EMPAREJAMIENTO
029200        UNTIL FIN-QPMATWK OR WKS-CANT-EMPAREJAMIENTOS = 60.
029300 230-CARGAR-EMPAREJAMIENTOS-E. EXIT.
029400
029500 231-LEER-UN-EMPAREJAMIENTO SECTION.
029600     READ QPMATWK
029700       AT END
029800          SET FIN-QPMATWK TO TRUE
029900       NOT AT END
030000          ADD 1 TO WKS-CANT-EMPAREJAMIENTOS
030100          SET WKS-IDX-M TO WKS-CANT-EMPAREJAMIENTOS
030200          MOVE MATCH-STU-USERNAME TO TBM-USERNAME   (WKS-IDX-M)
030300          MOVE MATCH-SUP-NAME     TO TBM-SUPERVISOR (WKS-IDX-M)
030400     END-READ.
030500 231-LEER-UN-EMPAREJAMIENTO-E. EXIT.
030600
030700******************************************************************
030800*     TOTALES DE ASIGNADOS/SIN ASIGNAR Y DESGLOSE POR RANGO DE  *
030900*     PREFERENCIA                                                *
031000******************************************************************
031100 300-CALCULAR-ASIGNACIONES SECTION.
031200     IF WKS-CANT-ESTUDIANTES = 0
031300        GO TO 300-CALCULAR-ASIGNACIONES-E
031400     END-IF
031500     PERFORM 310-PROCESAR-UN-ESTUDIANTE
031600        VARYING WKS-IDX-E FROM 1 BY 1
031700        UNTIL WKS-IDX-E > WKS-CANT-ESTUDIANTES.
031800 300-CALCULAR-ASIGNACIONES-E. EXIT.
031900
032000 310-PROCESAR-UN-ESTUDIANTE SECTION.
032100     PERFORM 320-BUSCAR-ASIGNACION-DE-UN-ESTUDIANTE
032200                         THRU 320-BUSCAR-ASIGNACION-DE-UN-ESTUDIANTE-E
032300     IF WKS-ESTUDIANTE-ASIGNADO = 1
032400        ADD 1 TO WKS-TOTAL-ASIGNADOS
032500        PERFORM 330-CALCULAR-RANGO-ASIGNADO
032600                         THRU 330-CALCULAR-RANGO-ASIGNADO-E
032700        IF WKS-RANGO-ASIGNADO > 0
032800           ADD 1 TO WKS-TOTAL-POR-PREFERENCIA
032900           ADD 1 TO WKS-CONTEO-POR-RANGO (WKS-RANGO-ASIGNADO)
033000        ELSE
033100           ADD 1 TO WKS-TOTAL-SOLO-PALABRA-AREA
033200        END-IF
033300     ELSE
033400        ADD 1 TO WKS-TOTAL-SIN-ASIGNAR
033500     END-IF.
033600 310-PROCESAR-UN-ESTUDIANTE-E. EXIT.
033700
033800 320-BUSCAR-ASIGNACION-DE-UN-ESTUDIANTE SECTION.
033900     MOVE 0 TO WKS-ESTUDIANTE-ASIGNADO
034000     MOVE SPACES TO WKS-SUPERVISOR-ASIGNADO-NOM
034100     IF WKS-CANT-EMPAREJAMIENTOS > 0
034200        PERFORM 321-COMPARAR-UN-EMPAREJAMIENTO
034300           VARYING WKS-IDX-M FROM 1 BY 1
034400           UNTIL WKS-IDX-M > WKS-CANT-EMPAREJAMIENTOS
034500              OR WKS-ESTUDIANTE-ASIGNADO = 1
034600     END-IF.
034700 320-BUSCAR-ASIGNACION-DE-UN-ESTUDIANTE-E. EXIT.
034800
034900*--->   EL USERNAME ES LA LLAVE DE EMPAREJAMIENTO; SE COMPARA     *
035000*--->   TAL CUAL (SIN CASE-FOLD), IGUAL QUE LA PRUEBA DE          *
035100*--->   UNICIDAD DE QPM2STU.                                      *
035200 321-COMPARAR-UN-EMPAREJAMIENTO SECTION.
035300     IF TBM-USERNAME (WKS-IDX-M) = TBE-USERNAME (WKS-IDX-E)
035400        MOVE 1 TO WKS-ESTUDIANTE-ASIGNADO
035500        MOVE TBM-SUPERVISOR (WKS-IDX-M) TO WKS-SUPERVISOR-ASIGNADO-NOM
035600     END-IF.
035700 321-COMPARAR-UN-EMPAREJAMIENTO-E. EXIT.
035800
035900 330-CALCULAR-RANGO-ASIGNADO SECTION.
036000     MOVE 0 TO WKS-RANGO-ASIGNADO
036100     IF TBE-CHOICE-CNT (WKS-IDX-E) > 0
036200        PERFORM 331-COMPARAR-UNA-PREFERENCIA
036300           VARYING WKS-K FROM 1 BY 1
036400           UNTIL WKS-K > TBE-CHOICE-CNT (WKS-IDX-E)
036500              OR WKS-RANGO-ASIGNADO > 0
036600     END-IF.
036700 330-CALCULAR-RANGO-ASIGNADO-E. EXIT.
036800
036900 331-COMPARAR-UNA-PREFERENCIA SECTION.
037000     MOVE WKS-SUPERVISOR-ASIGNADO-NOM   TO WKS-CMP-A
037100     MOVE TBE-CHOICE (WKS-IDX-E, WKS-K) TO WKS-CMP-B
037200     PERFORM 950-COMPARAR-CASE-INSENSITIVE
037300                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
037400     IF CMP-SON-IGUALES
037500        MOVE WKS-K TO WKS-RANGO-ASIGNADO
037600     END-IF.
037700 331-COMPARAR-UNA-PREFERENCIA-E. EXIT.
037800
037900******************************************************************
038000*     SUPERVISORES QUE NO RECIBIERON NINGUN ESTUDIANTE           *
038100******************************************************************
038200 400-CALCULAR-SUPERVISORES-SIN-ESTUDIANTES SECTION.
038300     IF WKS-CANT-SUPERVISORES = 0
038400        GO TO 400-CALCULAR-SUPERVISORES-SIN-ESTUDIANTES-E
038500     END-IF
038600     PERFORM 410-CONTAR-ASIGNACIONES-DE-UN-SUPERVISOR
038700        VARYING WKS-IDX-S FROM 1 BY 1
038800        UNTIL WKS-IDX-S > WKS-CANT-SUPERVISORES.
038900 400-CALCULAR-SUPERVISORES-SIN-ESTUDIANTES-E. EXIT.
039000
039100 410-CONTAR-ASIGNACIONES-DE-UN-SUPERVISOR SECTION.
039200     MOVE 0 TO WKS-ESTUDIANTES-DE-ESTE-SUPERVISOR
039300     IF WKS-CANT-EMPAREJAMIENTOS > 0
039400        PERFORM 411-COMPARAR-UN-EMPAREJAMIENTO-SUP
039500           VARYING WKS-IDX-M FROM 1 BY 1
039600           UNTIL WKS-IDX-M > WKS-CANT-EMPAREJAMIENTOS
039700     END-IF
039800     IF WKS-ESTUDIANTES-DE-ESTE-SUPERVISOR = 0
039900        ADD 1 TO WKS-SUPERVISORES-SIN-ESTUDIANTES
040000     END-IF.
040100 410-CONTAR-ASIGNACIONES-DE-UN-SUPERVISOR-E. EXIT.
040200
040300 411-COMPARAR-UN-EMPAREJAMIENTO-SUP SECTION.
040400     IF TBM-SUPERVISOR (WKS-IDX-M) = TBS-NAME (WKS-IDX-S)
040500        ADD 1 TO WKS-ESTUDIANTES-DE-ESTE-SUPERVISOR
040600     END-IF.
040700 411-COMPARAR-UN-EMPAREJAMIENTO-SUP-E. EXIT.
040800
040900******************************************************************
041000*     DESGLOSE DE ESTUDIANTES ASIGNADOS POR AREA TEMATICA        *
041100******************************************************************
041200 500-CALCULAR-DESGLOSE-AREA-TEMATICA SECTION.
041300     IF CFG-TOPIC-AREA-CNT = 0
041400        GO TO 500-CALCULAR-DESGLOSE-AREA-TEMATICA-E
041500     END-IF
041600     PERFORM 510-CONTAR-ESTUDIANTES-DE-UNA-AREA
041700        VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > CFG-TOPIC-AREA-CNT.
041800 500-CALCULAR-DESGLOSE-AREA-TEMATICA-E. EXIT.
041900
042000 510-CONTAR-ESTUDIANTES-DE-UNA-AREA SECTION.
042100     MOVE 0 TO WKS-CONTEO-POR-AREA (WKS-N)
042200     IF WKS-CANT-EMPAREJAMIENTOS > 0
042300        PERFORM 511-VERIFICAR-UN-EMPAREJAMIENTO-PARA-AREA
042400           VARYING WKS-IDX-M FROM 1 BY 1
042500           UNTIL WKS-IDX-M > WKS-CANT-EMPAREJAMIENTOS
042600     END-IF.
042700 510-CONTAR-ESTUDIANTES-DE-UNA-AREA-E. EXIT.
042800
042900 511-VERIFICAR-UN-EMPAREJAMIENTO-PARA-AREA SECTION.
043000     MOVE 0 TO WKS-SUPERVISOR-ENCONTRADO
043100     IF WKS-CANT-SUPERVISORES > 0
043200        PERFORM 512-BUSCAR-SUPERVISOR-DEL-EMPAREJAMIENTO
043300           VARYING WKS-IDX-S FROM 1 BY 1
043400           UNTIL WKS-IDX-S > WKS-CANT-SUPERVISORES
043500              OR WKS-SUPERVISOR-ENCONTRADO = 1
043600     END-IF
043700     IF WKS-SUPERVISOR-ENCONTRADO = 1
043800        MOVE TBS-TOPIC (WKS-IDX-S)            TO WKS-CMP-A
043900        MOVE CFG-MATCHING-TOPIC-AREAS (WKS-N) TO WKS-CMP-B
044000        PERFORM 950-COMPARAR-CASE-INSENSITIVE
044100                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
044200        IF CMP-SON-IGUALES
044300           ADD 1 TO WKS-CONTEO-POR-AREA (WKS-N)
044400        END-IF
044500     END-IF.
044600 511-VERIFICAR-UN-EMPAREJAMIENTO-PARA-AREA-E. EXIT.
044700
044800 512-BUSCAR-SUPERVISOR-DEL-EMPAREJAMIENTO SECTION.
044900     IF TBS-NAME (WKS-IDX-S) = TBM-SUPERVISOR (WKS-IDX-M)
045000        MOVE 1 TO WKS-SUPERVISOR-ENCONTRADO
045100     END-IF.
045200 512-BUSCAR-SUPERVISOR-DEL-EMPAREJAMIENTO-E. EXIT.
045300
045400******************************************************************
045500*     PORCENTAJE REDONDEADO A 2 DECIMALES (REDONDEO ESTANDAR,    *
045600*     MITAD SE ALEJA DE CERO, TODAS LAS CIFRAS SON NO NEGATIVAS) *
045700******************************************************************
045800 600-REDONDEAR-PORCENTAJE SECTION.
045900     IF WKS-TOTAL-PARA-PCT = 0
046000        MOVE 0 TO WKS-PCT-RESULTADO
046100     ELSE
046200        COMPUTE WKS-PCT-RESULTADO ROUNDED =
046300                (WKS-CONTEO-PARA-PCT * 100) / WKS-TOTAL-PARA-PCT
046400     END-IF.
046500 600-REDONDEAR-PORCENTAJE-E. EXIT.
046600
046700******************************************************************
046800*     IMPRESION DEL RESUMEN (SOLO DISPLAY, NO ES UN REPORTE      *
046900*     COLUMNAR; LO ARMA EL PASO 6)                                *
047000******************************************************************
047100 700-IMPRIMIR-RESUMEN SECTION.
047200     DISPLAY ' '
047300     DISPLAY '======================================================'
047400     DISPLAY '   QPM5EVL - RESUMEN ESTADISTICO DEL EMPAREJAMIENTO    '
047500     DISPLAY '======================================================'
047600     MOVE WKS-TOTAL-ASIGNADOS  TO WKS-CONTEO-PARA-PCT
047700     MOVE WKS-CANT-ESTUDIANTES TO WKS-TOTAL-PARA-PCT
047800     PERFORM 600-REDONDEAR-PORCENTAJE THRU 600-REDONDEAR-PORCENTAJE-E
047900     DISPLAY 'TOTAL ASIGNADOS       : ' WKS-TOTAL-ASIGNADOS
048000             ' (' WKS-PCT-RESULTADO '%)'
048100     MOVE WKS-TOTAL-SIN-ASIGNAR TO WKS-CONTEO-PARA-PCT
048200     PERFORM 600-REDONDEAR-PORCENTAJE THRU 600-REDONDEAR-PORCENTAJE-E
048300     DISPLAY 'TOTAL SIN ASIGNAR     : ' WKS-TOTAL-SIN-ASIGNAR
048400             ' (' WKS-PCT-RESULTADO '%)'
048500     DISPLAY ' '
048600     DISPLAY 'DESGLOSE POR RANGO DE PREFERENCIA:'
048700     PERFORM 710-IMPRIMIR-UN-RANGO
048800        VARYING WKS-K FROM 1 BY 1
048900        UNTIL WKS-K > CFG-STUDENT-PREF-CNT
049000     DISPLAY ' '
049100     DISPLAY 'ASIGNADOS POR PREFERENCIA          : '
049200             WKS-TOTAL-POR-PREFERENCIA
049300     DISPLAY 'ASIGNADOS SOLO POR AREA/PALABRA CLAVE: '
049400             WKS-TOTAL-SOLO-PALABRA-AREA
049500     DISPLAY ' '
049600     DISPLAY 'SUPERVISORES SIN ESTUDIANTES ASIGNADOS: '
049700             WKS-SUPERVISORES-SIN-ESTUDIANTES
049800     DISPLAY ' '
049900     DISPLAY 'DESGLOSE POR AREA TEMATICA:'
050000     PERFORM 720-IMPRIMIR-UNA-AREA
050100        VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > CFG-TOPIC-AREA-CNT
050200     DISPLAY '======================================================'.
050300 700-IMPRIMIR-RESUMEN-E. EXIT.
050400
050500 710-IMPRIMIR-UN-RANGO SECTION.
050600     MOVE WKS-CONTEO-POR-RANGO (WKS-K) TO WKS-CONTEO-PARA-PCT
050700     MOVE WKS-CANT-ESTUDIANTES          TO WKS-TOTAL-PARA-PCT
050800     PERFORM 600-REDONDEAR-PORCENTAJE THRU 600-REDONDEAR-PORCENTAJE-E
050900     DISPLAY '  PREFERENCIA No. ' WKS-K ': '
051000             WKS-CONTEO-POR-RANGO (WKS-K) ' (' WKS-PCT-RESULTADO '%)'.
051100 710-IMPRIMIR-UN-RANGO-E. EXIT.
051200
051300 720-IMPRIMIR-UNA-AREA SECTION.
051400     MOVE WKS-CONTEO-POR-AREA (WKS-N) TO WKS-CONTEO-PARA-PCT
051500     MOVE WKS-CANT-ESTUDIANTES         TO WKS-TOTAL-PARA-PCT
051600     PERFORM 600-REDONDEAR-PORCENTAJE THRU 600-REDONDEAR-PORCENTAJE-E
051700     DISPLAY '  ' CFG-MATCHING-TOPIC-AREAS (WKS-N) ': '
051800             WKS-CONTEO-POR-AREA (WKS-N) ' (' WKS-PCT-RESULTADO '%)'.
051900 720-IMPRIMIR-UNA-AREA-E. EXIT.
052000
052100 800-CERRAR-ARCHIVOS SECTION.
052200     CLOSE QPCFGWK QPSTUWK QPSUPWK QPMATWK.
052300 800-CERRAR-ARCHIVOS-E. EXIT.
052400
052500******************************************************************
052600*     ABORTO DE CORRIDA POR FALLA DE ARCHIVO                     *
052700******************************************************************
052800 900-ABORTAR-CORRIDA SECTION.
052900     DISPLAY '****************************************************'
053000     DISPLAY '*** QPM5EVL - NO SE PUDO EVALUAR, SE ABORTA      ***'
053100     DISPLAY '*** MOTIVO: ' WKS-MENSAJE-ERROR
053200     DISPLAY '*** VOLCADO DE ACUMULADORES: ' WKS-VISTA-ESTADISTICAS
053300     DISPLAY '****************************************************'
053400     MOVE 91 TO RETURN-CODE
053500     CLOSE QPCFGWK QPSTUWK QPSUPWK QPMATWK
053600     STOP RUN.
053700 900-ABORTAR-CORRIDA-E. EXIT.
053800
053900******************************************************************
054000*     COMPARADOR CASE-INSENSITIVE DE PROPOSITO GENERAL           *
054100******************************************************************
054200 950-COMPARAR-CASE-INSENSITIVE SECTION.
054300     INSPECT WKS-CMP-A CONVERTING 'abcdefghijklmnopqrstuvwxyz'
054400                                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054500     INSPECT WKS-CMP-B CONVERTING 'abcdefghijklmnopqrstuvwxyz'
054600                                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054700     IF WKS-CMP-A = WKS-CMP-B
054800        MOVE 1 TO WKS-CMP-IGUAL
054900     ELSE
055000        MOVE 0 TO WKS-CMP-IGUAL
055100     END-IF.
055200 950-COMPARAR-CASE-INSENSITIVE-E. EXIT.
