000100******************************************************************
000200* FECHA       : 19/12/2022                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : EDUCACION - PROYECTOS DE QUIMICA (QP)            *
000500* PROGRAMA    : QPM4MAT                                          *
000600* TIPO        : BATCH - PASO 4 DE 6                              *
000700* DESCRIPCION : CONSTRUYE LA RED DE FLUJO ESTUDIANTE->SUPERVISOR *
000800*             : ->AREA TEMATICA Y RESUELVE EL FLUJO MAXIMO DE     *
000900*             : COSTO MINIMO PARA ASIGNAR A CADA ESTUDIANTE EL   *
001000*             : SUPERVISOR DE PROYECTO QUE LE CORRESPONDE.        *
001100* ARCHIVOS    : QPCFGWK=E, QPSTUWK=E, QPSUPWK=E, QPMATWK=S        *
001200* ACCION (ES) : M=EMPAREJA ESTUDIANTES CON SUPERVISORES           *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: QP-0031                                          *
001500* NOMBRE      : EMPAREJAMIENTO DE PROYECTOS DE QUIMICA            *
001600******************************************************************
001700*               B I T A C O R A   D E   C A M B I O S            *
001800******************************************************************
001900* 11/03/1989 PEDR 000004 VERSION ORIGINAL (BASADO EN CIERRES1,    *
002000*                        EL PROGRAMA DE CONTEO DE MORA DE TC).    *
002100* 19/06/1993 HOGT 000179 SE AMPLIA LA TABLA DE CICLOS A 20        *
002200*                        SUPERVISORES.                            *
002300* 23/08/1998 MORS Y2K-002 REVISION GENERAL DE CAMPOS DE FECHA.    *
002400* 19/01/1999 MORS Y2K-009 CONFIRMADO: PROGRAMA NO MANEJA FECHAS.  *
002500* 05/05/2003 EEDR 000505 SE AGREGA BITACORA DE ADVERTENCIAS DE    *
002600*                        PREFERENCIA INEXISTENTE.                *
002700* 22/02/2023 EEDR QP-0031 REESCRITO POR COMPLETO: YA NO CUENTA    *
002800*                         DIAS DE MORA, CONSTRUYE UNA RED DE      *
002900*                         FLUJO ESTUDIANTE-SUPERVISOR-AREA Y LA   *
003000*                         RESUELVE COMO FLUJO MAXIMO DE COSTO     *
003100*                         MINIMO (QUEDA EL NOMBRE CIERRES1 EN EL  *
003200*                         ENCABEZADO POR COSTUMBRE DEL AREA).     *
003300* 22/02/2023 EEDR QP-0031 SE AGREGA EL NODO SOMBRA DE CIENCIA     *
003400*                         NATURAL POR SUPERVISOR.                *
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.                    QPM4MAT.
003800 AUTHOR.                        E. RAMIREZ DIVAS.
003900 INSTALLATION.                  BANCO INDUSTRIAL - EDUCACION.
004000 DATE-WRITTEN.                  11/03/1989.
004100 DATE-COMPILED.
004200 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT QPCFGWK  ASSIGN TO QPCFGWK
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            ACCESS        IS SEQUENTIAL
005300            FILE STATUS   IS FS-QPCFGWK.
005400
005500     SELECT QPSTUWK  ASSIGN TO QPSTUWK
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            ACCESS        IS SEQUENTIAL
005800            FILE STATUS   IS FS-QPSTUWK.
005900
006000     SELECT QPSUPWK  ASSIGN TO QPSUPWK
006100            ORGANIZATION  IS LINE SEQUENTIAL
006200            ACCESS        IS SEQUENTIAL
006300            FILE STATUS   IS FS-QPSUPWK.
006400
006500     SELECT QPMATWK  ASSIGN TO QPMATWK
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            ACCESS        IS SEQUENTIAL
006800            FILE STATUS   IS FS-QPMATWK.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200******************************************************************
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007400******************************************************************
007500*   CONFIGURACION YA VALIDADA POR QPM1CFG; SE LEE UNA SOLA VEZ.
007600 FD  QPCFGWK.
007700 COPY QPCFGRC.
007800*   ESTUDIANTES YA BARAJADOS Y VALIDADOS POR QPM2STU.
007900 FD  QPSTUWK.
008000 COPY QPSTUCW REPLACING ==STU-== BY ==INE-==.
008100*--->   VISTA PLANA PARA VOLCADOS DE DIAGNOSTICO (VER 900-ABORTAR).
008200 01  INE-STUDENT-RECORD-X REDEFINES INE-STUDENT-RECORD.
008300     02  FILLER                PIC X(976).
008400*   SUPERVISORES YA VALIDADOS POR QPM3SUP.
008500 FD  QPSUPWK.
008600 COPY QPSUPCW REPLACING ==SUP-== BY ==INS-==.
008700 01  INS-SUPERVISOR-RECORD-X REDEFINES INS-SUPERVISOR-RECORD.
008800     02  FILLER                PIC X(3878).
008900*   UN REGISTRO POR CADA ESTUDIANTE QUE QUEDO ASIGNADO.
009000 FD  QPMATWK.
009100 COPY QPMATCW.
009200
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*           RECURSOS DE FILE STATUS                              *
009600******************************************************************
009700 01  WKS-FS-STATUS.
009800     02  FS-QPCFGWK            PIC 9(02) VALUE ZEROES.
009900     02  FS-QPSTUWK            PIC 9(02) VALUE ZEROES.
010000     02  FS-QPSUPWK            PIC 9(02) VALUE ZEROES.
010100     02  FS-QPMATWK            PIC 9(02) VALUE ZEROES.
010200******************************************************************
010300*           VARIABLES DE CONTROL Y CONTADORES GENERALES          *
010400******************************************************************
010500     02  FILLER                PIC X(01) VALUE SPACE.
010600 01  WKS-VARIABLES-TRABAJO.
010700     02  WKS-FIN-QPSTUWK       PIC 9(01) COMP VALUE ZEROES.
010800         88  FIN-QPSTUWK                 VALUE 1.
010900     02  WKS-FIN-QPSUPWK       PIC 9(01) COMP VALUE ZEROES.
011000         88  FIN-QPSUPWK                 VALUE 1.
011100     02  WKS-PROCESO-OK        PIC 9(01) COMP VALUE 1.
011200         88  PROCESO-ES-OK               VALUE 1.
011300         88  PROCESO-TIENE-ERROR         VALUE 0.
011400     02  WKS-MENSAJE-ERROR     PIC X(60) VALUE SPACES.
011500     02  WKS-I                 PIC 9(02) COMP VALUE ZEROES.
011600     02  WKS-J                 PIC 9(02) COMP VALUE ZEROES.
011700     02  WKS-K                 PIC 9(02) COMP VALUE ZEROES.
011800     02  WKS-K2                PIC 9(02) COMP VALUE ZEROES.
011900     02  WKS-K3                PIC 9(02) COMP VALUE ZEROES.
012000     02  WKS-N                 PIC 9(02) COMP VALUE ZEROES.
012100     02  WKS-PROGRAMA          PIC X(08) VALUE 'QPM4MAT'.
012200******************************************************************
012300*     LIMITES Y NUMERACION DE NODOS DE LA RED DE FLUJO           *
012400*     (1 FUENTE + 60 ESTUDIANTES + 20 MAESTROS + 20 SOMBRAS DE   *
012500*     CIENCIA NATURAL + 10 AREAS TEMATICAS + 1 SUMIDERO = 112)   *
012600******************************************************************
012700     02  FILLER                PIC X(01) VALUE SPACE.
012800 01  WKS-LIMITES-RED.
012900     02  WKS-MAX-NODOS           PIC 9(03) COMP VALUE 112.
013000     02  WKS-NODO-FUENTE         PIC 9(03) COMP VALUE 1.
013100     02  WKS-NODO-SUMIDERO       PIC 9(03) COMP VALUE 112.
013200     02  WKS-BASE-ESTUDIANTES    PIC 9(03) COMP VALUE 1.
013300     02  WKS-BASE-MAESTROS       PIC 9(03) COMP VALUE 61.
013400     02  WKS-BASE-SOMBRAS        PIC 9(03) COMP VALUE 81.
013500     02  WKS-BASE-AREAS          PIC 9(03) COMP VALUE 101.
013600******************************************************************
013700*     TABLA DE TRABAJO DE ESTUDIANTES (COPIA DE QPSTUWK)         *
013800******************************************************************
013900     02  FILLER                PIC X(01) VALUE SPACE.
014000 01  WKS-TABLA-ESTUDIANTES.
014100     02  WKS-CANT-ESTUDIANTES  PIC 9(02) COMP VALUE ZEROES.
014200     02  TBE-FILA OCCURS 1 TO 60 TIMES
014300                   DEPENDING ON WKS-CANT-ESTUDIANTES
014400                   INDEXED BY WKS-IDX-E.
014500         03  TBE-USERNAME          PIC X(20).
014600         03  TBE-NAME              PIC X(40).
014700         03  TBE-COURSE            PIC X(30).
014800         03  TBE-NAT-SCI-FLAG      PIC X(01).
014900         03  TBE-KEYWORD-CNT       PIC 9(02).
015000         03  TBE-KEYWORD           PIC X(20) OCCURS 10 TIMES.
015100         03  TBE-TOPIC-CNT         PIC 9(02).
015200         03  TBE-TOPIC             PIC X(20) OCCURS 10 TIMES.
015300         03  TBE-CHOICE-CNT        PIC 9(02).
015400         03  TBE-CHOICE            PIC X(30) OCCURS 10 TIMES.
015500******************************************************************
015600*     TABLA DE TRABAJO DE SUPERVISORES (COPIA DE QPSUPWK)        *
015700******************************************************************
015800     02  FILLER                PIC X(01) VALUE SPACE.
015900 01  WKS-TABLA-SUPERVISORES.
016000     02  WKS-CANT-SUPERVISORES PIC 9(02) COMP VALUE ZEROES.
016100     02  TBS-FILA OCCURS 1 TO 20 TIMES
016200                   DEPENDING ON WKS-CANT-SUPERVISORES
016300                   INDEXED BY WKS-IDX-S.
016400         03  TBS-NAME              PIC X(40).
016500         03  TBS-CAPACITY          PIC 9(04).
016600         03  TBS-TOPIC             PIC X(20).
016700         03  TBS-KEYWORD-CNT       PIC 9(02).
016800         03  TBS-KEYWORD           PIC X(20) OCCURS 10 TIMES.
016900******************************************************************
017000*     AREA DE COMPARACION CASE-INSENSITIVE DE PROPOSITO GENERAL  *
017100*     (VER 950-COMPARAR-CASE-INSENSITIVE, USADA EN TODO EL       *
017200*     PROGRAMA PARA NOMBRES, AREAS Y PALABRAS CLAVE).            *
017300******************************************************************
017400     02  FILLER                PIC X(01) VALUE SPACE.
017500 01  WKS-COMPARACION.
017600     02  WKS-CMP-A             PIC X(40) VALUE SPACES.
017700     02  WKS-CMP-B             PIC X(40) VALUE SPACES.
017800     02  WKS-CMP-IGUAL         PIC 9(01) COMP VALUE ZEROES.
017900         88  CMP-SON-IGUALES             VALUE 1.
018000******************************************************************
018100*     CAMPOS DE ELEGIBILIDAD/COSTO DE UN PAR ESTUDIANTE-         *
018200*     -SUPERVISOR (REGLAS DE NEGOCIO DE EMPAREJAMIENTO)          *
018300******************************************************************
018400     02  FILLER                PIC X(01) VALUE SPACE.
018500 01  WKS-ELEGIBILIDAD.
018600     02  WKS-ELEGIBLE            PIC 9(01) COMP VALUE ZEROES.
018700     02  WKS-RANGO-PREF          PIC 9(02) COMP VALUE ZEROES.
018800     02  WKS-RANGO-AREA          PIC 9(02) COMP VALUE ZEROES.
018900     02  WKS-SOLAPE              PIC 9(03) COMP VALUE ZEROES.
019000     02  WKS-ES-DUPLICADA        PIC 9(01) COMP VALUE ZEROES.
019100     02  WKS-INDICE-PESO         PIC 9(02) COMP VALUE ZEROES.
019200     02  WKS-COSTO-PAR           PIC S9(05) COMP VALUE ZEROES.
019300     02  WKS-AREA-ENCONTRADA     PIC 9(02) COMP VALUE ZEROES.
019400     02  WKS-SUPERVISOR-EXISTE   PIC 9(01) COMP VALUE ZEROES.
019500******************************************************************
019600*     MATRICES DE CAPACIDAD, COSTO Y FLUJO DE LA RED (N X N)     *
019700******************************************************************
019800     02  FILLER                PIC X(01) VALUE SPACE.
019900 01  WKS-MATRIZ-CAPACIDAD.
020000     02  CAP-FILA OCCURS 112 TIMES.
020100         03  CAP-COLUMNA       PIC S9(05) COMP OCCURS 112 TIMES.
020200     02  FILLER                PIC X(01) VALUE SPACE.
020300 01  WKS-MATRIZ-COSTO.
020400     02  COST-FILA OCCURS 112 TIMES.
020500         03  COST-COLUMNA      PIC S9(05) COMP OCCURS 112 TIMES.
020600     02  FILLER                PIC X(01) VALUE SPACE.
020700 01  WKS-MATRIZ-FLUJO.
020800     02  FLU-FILA OCCURS 112 TIMES.
020900         03  FLU-COLUMNA       PIC S9(05) COMP OCCURS 112 TIMES.
021000******************************************************************
021100*     ETIQUETAS DE CAMINO MINIMO (BELLMAN-FORD SOBRE EL GRAFO    *
021200*     RESIDUAL, CON ARCOS REVERSOS DE COSTO NEGATIVO)            *
021300******************************************************************
021400     02  FILLER                PIC X(01) VALUE SPACE.
021500 01  WKS-ETIQUETAS.
021600     02  WKS-DISTANCIA         PIC S9(07) COMP OCCURS 112 TIMES.
021700     02  WKS-PREDECESOR        PIC 9(03) COMP OCCURS 112 TIMES.
021800     02  WKS-PRED-TIPO         PIC X(01) OCCURS 112 TIMES.
021900*--->   VISTA PLANA DE LAS ETIQUETAS PARA VOLCADOS DE DIAGNOSTICO
022000*--->   CUANDO LA CORRIDA SE ABORTA A MEDIO CAMINO (VER 900).
022100     02  FILLER                PIC X(01) VALUE SPACE.
022200 01  WKS-VISTA-ETIQUETAS REDEFINES WKS-ETIQUETAS.
022300     02  FILLER                PIC X(784).
022400******************************************************************
022500*     ESCALARES DE CONTROL DEL ALGORITMO DE FLUJO MAXIMO         *
022600******************************************************************
022700 01  WKS-ESCALARES-FLUJO.
022800     02  WKS-FLUJO-TOTAL             PIC S9(07) COMP VALUE ZEROES.
022900     02  WKS-COSTO-TOTAL             PIC S9(09) COMP VALUE ZEROES.
023000     02  WKS-CUELLO-BOTELLA          PIC S9(05) COMP VALUE ZEROES.
023100     02  WKS-COSTO-TRAMO             PIC S9(09) COMP VALUE ZEROES.
023200     02  WKS-RESIDUAL                PIC S9(05) COMP VALUE ZEROES.
023300     02  WKS-NODO-I                  PIC 9(03) COMP VALUE ZEROES.
023400     02  WKS-NODO-J                  PIC 9(03) COMP VALUE ZEROES.
023500     02  WKS-NODO-ACTUAL             PIC 9(03) COMP VALUE ZEROES.
023600     02  WKS-NODO-ANTERIOR           PIC 9(03) COMP VALUE ZEROES.
023700     02  WKS-DISTANCIA-TENTATIVA     PIC S9(07) COMP VALUE ZEROES.
023800     02  WKS-HUBO-CAMBIO             PIC 9(01) COMP VALUE ZEROES.
023900     02  WKS-PASE                    PIC 9(03) COMP VALUE ZEROES.
024000     02  WKS-SIGUE-BUSCANDO          PIC 9(01) COMP VALUE ZEROES.
024100     02  WKS-SUPERVISOR-ASIGNADO     PIC 9(02) COMP VALUE ZEROES.
024200     02  WKS-VECES-ASIGNADO          PIC 9(02) COMP VALUE ZEROES.
024300******************************************************************
024400     02  FILLER                PIC X(01) VALUE SPACE.
024500 PROCEDURE DIVISION.
024600******************************************************************
024700 100-MAIN SECTION.
024800     PERFORM 110-ABRIR-ARCHIVOS         THRU 110-ABRIR-ARCHIVOS-E
024900     PERFORM 200-LEER-CONFIGURACION     THRU 200-LEER-CONFIGURACION-E
025000     IF PROCESO-TIENE-ERROR
025100        PERFORM 900-ABORTAR-CORRIDA     THRU 900-ABORTAR-CORRIDA-E
025200     END-IF
025300     PERFORM 210-CARGAR-ESTUDIANTES     THRU 210-CARGAR-ESTUDIANTES-E
025400     PERFORM 220-CARGAR-SUPERVISORES    THRU 220-CARGAR-SUPERVISORES-E
025500     PERFORM 300-PREFLIGHT-PREFERENCIAS
025600                                 THRU 300-PREFLIGHT-PREFERENCIAS-E
025700     PERFORM 400-CONSTRUIR-RED          THRU 400-CONSTRUIR-RED-E
025800     PERFORM 500-RESOLVER-FLUJO-COSTO-MINIMO
025900                                 THRU 500-RESOLVER-FLUJO-COSTO-MINIMO-E
026000     PERFORM 600-DECODIFICAR-ASIGNACIONES
026100                                 THRU 600-DECODIFICAR-ASIGNACIONES-E
026200     PERFORM 800-CERRAR-ARCHIVOS        THRU 800-CERRAR-ARCHIVOS-E
026300     STOP RUN.
026400 100-MAIN-E. EXIT.
026500
026600 110-ABRIR-ARCHIVOS SECTION.
026700     OPEN INPUT  QPCFGWK
026800          INPUT  QPSTUWK
026900          INPUT  QPSUPWK
027000          OUTPUT QPMATWK
027100     IF FS-QPCFGWK NOT = 0
027200        MOVE 'NO SE PUDO ABRIR QPCFGWK' TO WKS-MENSAJE-ERROR
027300        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
027400     END-IF
027500     IF FS-QPSTUWK NOT = 0
027600        MOVE 'NO SE PUDO ABRIR QPSTUWK' TO WKS-MENSAJE-ERROR
027700        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
027800     END-IF
027900     IF FS-QPSUPWK NOT = 0
028000        MOVE 'NO SE PUDO ABRIR QPSUPWK' TO WKS-MENSAJE-ERROR
028100        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
028200     END-IF
028300     IF FS-QPMATWK NOT = 0
028400        MOVE 'NO SE PUDO ABRIR QPMATWK' TO WKS-MENSAJE-ERROR
028500        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
028600     END-IF.
028700 110-ABRIR-ARCHIVOS-E. EXIT.
028800
028900 200-LEER-CONFIGURACION SECTION.
029000     READ QPCFGWK
029100       AT END
029200          MOVE 'QPCFGWK VACIO, NO HAY CONFIGURACION'
029300                                         TO WKS-MENSAJE-ERROR
029400          SET PROCESO-TIENE-ERROR TO TRUE
029500     END-READ.
029600 200-LEER-CONFIGURACION-E. EXIT.
029700
029800******************************************************************
029900*     CARGA DE ESTUDIANTES YA VALIDADOS A LA TABLA DE TRABAJO    *
030000******************************************************************
030100 210-CARGAR-ESTUDIANTES SECTION.
030200     PERFORM 211-LEER-UN-ESTUDIANTE
030300        UNTIL FIN-QPSTUWK
030400           OR WKS-CANT-ESTUDIANTES = 60.
030500 210-CARGAR-ESTUDIANTES-E. EXIT.
030600
030700 211-LEER-UN-ESTUDIANTE SECTION.
030800     READ QPSTUWK
030900       AT END
031000          SET FIN-QPSTUWK TO TRUE
031100       NOT AT END
031200          ADD 1 TO WKS-CANT-ESTUDIANTES
031300          SET WKS-IDX-E TO WKS-CANT-ESTUDIANTES
031400          MOVE INE-USERNAME     TO TBE-USERNAME    (WKS-IDX-E)
031500          MOVE INE-NAME         TO TBE-NAME        (WKS-IDX-E)
031600          MOVE INE-COURSE       TO TBE-COURSE      (WKS-IDX-E)
031700          MOVE INE-NAT-SCI-FLAG TO TBE-NAT-SCI-FLAG (WKS-IDX-E)
031800          MOVE INE-KEYWORD-CNT  TO TBE-KEYWORD-CNT (WKS-IDX-E)
031900          MOVE INE-KEYWORD (1)  TO TBE-KEYWORD (WKS-IDX-E, 1)
032000          MOVE INE-KEYWORD (2)  TO TBE-KEYWORD (WKS-IDX-E, 2)
032100          MOVE INE-KEYWORD (3)  TO TBE-KEYWORD (WKS-IDX-E, 3)
032200          MOVE INE-KEYWORD (4)  TO TBE-KEYWORD (WKS-IDX-E, 4)
032300          MOVE INE-KEYWORD (5)  TO TBE-KEYWORD (WKS-IDX-E, 5)
032400          MOVE INE-KEYWORD (6)  TO TBE-KEYWORD (WKS-IDX-E, 6)
032500          MOVE INE-KEYWORD (7)  TO TBE-KEYWORD (WKS-IDX-E, 7)
032600          MOVE INE-KEYWORD (8)  TO TBE-KEYWORD (WKS-IDX-E, 8)
032700          MOVE INE-KEYWORD (9)  TO TBE-KEYWORD (WKS-IDX-E, 9)
032800          MOVE INE-KEYWORD (10) TO TBE-KEYWORD (WKS-IDX-E, 10)
032900          MOVE INE-TOPIC-CNT    TO TBE-TOPIC-CNT   (WKS-IDX-E)
033000          MOVE INE-TOPIC (1)    TO TBE-TOPIC (WKS-IDX-E, 1)
033100          MOVE INE-TOPIC (2)    TO TBE-TOPIC (WKS-IDX-E, 2)
033200          MOVE INE-TOPIC (3)    TO TBE-TOPIC (WKS-IDX-E, 3)
033300          MOVE INE-TOPIC (4)    TO TBE-TOPIC (WKS-IDX-E, 4)
033400          MOVE INE-TOPIC (5)    TO TBE-TOPIC (WKS-IDX-E, 5)
033500          MOVE INE-TOPIC (6)    TO TBE-TOPIC (WKS-IDX-E, 6)
033600          MOVE INE-TOPIC (7)    TO TBE-TOPIC (WKS-IDX-E, 7)
033700          MOVE INE-TOPIC (8)    TO TBE-TOPIC (WKS-IDX-E, 8)
033800          MOVE INE-TOPIC (9)    TO TBE-TOPIC (WKS-IDX-E, 9)
033900          MOVE INE-TOPIC (10)   TO TBE-TOPIC (WKS-IDX-E, 10)
034000          MOVE INE-CHOICE-CNT   TO TBE-CHOICE-CNT  (WKS-IDX-E)
034100          MOVE INE-CHOICE (1)   TO TBE-CHOICE (WKS-IDX-E, 1)
034200          MOVE INE-CHOICE (2)   TO TBE-CHOICE (WKS-IDX-E, 2)
034300          MOVE INE-CHOICE (3)   TO TBE-CHOICE (WKS-IDX-E, 3)
034400          MOVE INE-CHOICE (4)   TO TBE-CHOICE (WKS-IDX-E, 4)
034500          MOVE INE-CHOICE (5)   TO TBE-CHOICE (WKS-IDX-E, 5)
034600          MOVE INE-CHOICE (6)   TO TBE-CHOICE (WKS-IDX-E, 6)
034700          MOVE INE-CHOICE (7)   TO TBE-CHOICE (WKS-IDX-E, 7)
034800          MOVE INE-CHOICE (8)   TO TBE-CHOICE (WKS-IDX-E, 8)
034900          MOVE INE-CHOICE (9)   TO TBE-CHOICE (WKS-IDX-E, 9)
035000          MOVE INE-CHOICE (10)  TO TBE-CHOICE (WKS-IDX-E, 10)
035100     END-READ.
035200 211-LEER-UN-ESTUDIANTE-E. EXIT.
035300
035400******************************************************************
035500*     CARGA DE SUPERVISORES YA VALIDADOS A LA TABLA DE TRABAJO   *
035600******************************************************************
035700 220-CARGAR-SUPERVISORES SECTION.
035800     PERFORM 221-LEER-UN-SUPERVISOR
035900        UNTIL FIN-QPSUPWK
036000           OR WKS-CANT-SUPERVISORES = 20.
036100 220-CARGAR-SUPERVISORES-E. EXIT.
036200
036300 221-LEER-UN-SUPERVISOR SECTION.
036400     READ QPSUPWK
036500       AT END
036600          SET FIN-QPSUPWK TO TRUE
036700       NOT AT END
036800          ADD 1 TO WKS-CANT-SUPERVISORES
036900          SET WKS-IDX-S TO WKS-CANT-SUPERVISORES
037000          MOVE INS-NAME          TO TBS-NAME       (WKS-IDX-S)
037100          MOVE INS-CAPACITY      TO TBS-CAPACITY   (WKS-IDX-S)
037200          MOVE INS-TOPIC         TO TBS-TOPIC      (WKS-IDX-S)
037300          MOVE INS-KEYWORD-CNT   TO TBS-KEYWORD-CNT(WKS-IDX-S)
037400          MOVE INS-KEYWORD (1)   TO TBS-KEYWORD (WKS-IDX-S, 1)
037500          MOVE INS-KEYWORD (2)   TO TBS-KEYWORD (WKS-IDX-S, 2)
037600          MOVE INS-KEYWORD (3)   TO TBS-KEYWORD (WKS-IDX-S, 3)
037700          MOVE INS-KEYWORD (4)   TO TBS-KEYWORD (WKS-IDX-S, 4)
037800          MOVE INS-KEYWORD (5)   TO TBS-KEYWORD (WKS-IDX-S, 5)
037900          MOVE INS-KEYWORD (6)   TO TBS-KEYWORD (WKS-IDX-S, 6)
038000          MOVE INS-KEYWORD (7)   TO TBS-KEYWORD (WKS-IDX-S, 7)
038100          MOVE INS-KEYWORD (8)   TO TBS-KEYWORD (WKS-IDX-S, 8)
038200          MOVE INS-KEYWORD (9)   TO TBS-KEYWORD (WKS-IDX-S, 9)
038300          MOVE INS-KEYWORD (10)  TO TBS-KEYWORD (WKS-IDX-S, 10)
038400     END-READ.
038500 221-LEER-UN-SUPERVISOR-E. EXIT.
038600
038700******************************************************************
038800*     PREVUELO: ADVERTIR PREFERENCIAS QUE NO EXISTEN EN EL       *
038900*     ARCHIVO DE SUPERVISORES (NO ABORTA LA CORRIDA).            *
039000******************************************************************
039100 300-PREFLIGHT-PREFERENCIAS SECTION.
039200     IF WKS-CANT-ESTUDIANTES = 0
039300        GO TO 300-PREFLIGHT-PREFERENCIAS-E
039400     END-IF
039500     PERFORM 310-VERIFICAR-ESTUDIANTE
039600        VARYING WKS-IDX-E FROM 1 BY 1
039700        UNTIL WKS-IDX-E > WKS-CANT-ESTUDIANTES.
039800 300-PREFLIGHT-PREFERENCIAS-E. EXIT.
039900
040000 310-VERIFICAR-ESTUDIANTE SECTION.
040100     IF TBE-CHOICE-CNT (WKS-IDX-E) = 0
040200        GO TO 310-VERIFICAR-ESTUDIANTE-E
040300     END-IF
040400     PERFORM 311-VERIFICAR-UNA-PREFERENCIA
040500        VARYING WKS-K FROM 1 BY 1
040600        UNTIL WKS-K > TBE-CHOICE-CNT (WKS-IDX-E).
040700 310-VERIFICAR-ESTUDIANTE-E. EXIT.
040800
040900 311-VERIFICAR-UNA-PREFERENCIA SECTION.
041000     MOVE 0 TO WKS-SUPERVISOR-EXISTE
041100     IF WKS-CANT-SUPERVISORES > 0
041200        PERFORM 312-BUSCAR-SUPERVISOR-POR-NOMBRE
041300           VARYING WKS-IDX-S FROM 1 BY 1
041400           UNTIL WKS-IDX-S > WKS-CANT-SUPERVISORES
041500              OR WKS-SUPERVISOR-EXISTE = 1
041600     END-IF
041700     IF WKS-SUPERVISOR-EXISTE = 0
041800        DISPLAY '*** ADVERTENCIA: EL ESTUDIANTE '
041900                TBE-USERNAME (WKS-IDX-E)
042000                ' ELIGIO UN SUPERVISOR INEXISTENTE: '
042100                TBE-CHOICE (WKS-IDX-E, WKS-K)
042200     END-IF.
042300 311-VERIFICAR-UNA-PREFERENCIA-E. EXIT.
042400
042500 312-BUSCAR-SUPERVISOR-POR-NOMBRE SECTION.
042600     MOVE TBE-CHOICE (WKS-IDX-E, WKS-K) TO WKS-CMP-A
042700     MOVE TBS-NAME   (WKS-IDX-S)        TO WKS-CMP-B
042800     PERFORM 950-COMPARAR-CASE-INSENSITIVE
042900                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
043000     IF CMP-SON-IGUALES
043100        MOVE 1 TO WKS-SUPERVISOR-EXISTE
043200     END-IF.
043300 312-BUSCAR-SUPERVISOR-POR-NOMBRE-E. EXIT.
043400
043500******************************************************************
043600*     CONSTRUCCION DE LA RED DE FLUJO COMPLETA                   *
043700******************************************************************
043800 400-CONSTRUIR-RED SECTION.
043900     PERFORM 410-INICIALIZAR-MATRICES   THRU 410-INICIALIZAR-MATRICES-E
044000     PERFORM 420-CONECTAR-FUENTE-ESTUDIANTES
044100                                 THRU 420-CONECTAR-FUENTE-ESTUDIANTES-E
044200     PERFORM 430-CONECTAR-ESTUDIANTES-SUPERVISORES
044300                          THRU 430-CONECTAR-ESTUDIANTES-SUPERVISORES-E
044400     PERFORM 440-CONECTAR-SOMBRA-MAESTRO
044500                                 THRU 440-CONECTAR-SOMBRA-MAESTRO-E
044600     PERFORM 450-CONECTAR-MAESTRO-AREA  THRU 450-CONECTAR-MAESTRO-AREA-E
044700     PERFORM 460-CONECTAR-AREA-SUMIDERO
044800                                 THRU 460-CONECTAR-AREA-SUMIDERO-E.
044900 400-CONSTRUIR-RED-E. EXIT.
045000
045100 410-INICIALIZAR-MATRICES SECTION.
045200     INITIALIZE WKS-MATRIZ-CAPACIDAD
045300                WKS-MATRIZ-COSTO
045400                WKS-MATRIZ-FLUJO.
045500 410-INICIALIZAR-MATRICES-E. EXIT.
045600
045700*--->   UN ESTUDIANTE SOLO PUEDE SER ASIGNADO UNA VEZ (CAPACIDAD 1
045800*--->   EN EL ARCO DE ENTRADA DESDE LA FUENTE).
045900 420-CONECTAR-FUENTE-ESTUDIANTES SECTION.
046000     IF WKS-CANT-ESTUDIANTES = 0
046100        GO TO 420-CONECTAR-FUENTE-ESTUDIANTES-E
046200     END-IF
046300     PERFORM 421-CONECTAR-UN-ESTUDIANTE
046400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-ESTUDIANTES.
046500 420-CONECTAR-FUENTE-ESTUDIANTES-E. EXIT.
046600
046700 421-CONECTAR-UN-ESTUDIANTE SECTION.
046800     COMPUTE WKS-NODO-J = WKS-BASE-ESTUDIANTES + WKS-I
046900     MOVE 1 TO CAP-COLUMNA (WKS-NODO-FUENTE, WKS-NODO-J).
047000 421-CONECTAR-UN-ESTUDIANTE-E. EXIT.
047100
047200******************************************************************
047300*     ARCOS ESTUDIANTE -> SUPERVISOR (ELEGIBILIDAD Y COSTO)      *
047400******************************************************************
047500 430-CONECTAR-ESTUDIANTES-SUPERVISORES SECTION.
047600     IF WKS-CANT-ESTUDIANTES = 0 OR WKS-CANT-SUPERVISORES = 0
047700        GO TO 430-CONECTAR-ESTUDIANTES-SUPERVISORES-E
047800     END-IF
047900     PERFORM 431-PROCESAR-UN-ESTUDIANTE
048000        VARYING WKS-IDX-E FROM 1 BY 1
048100        UNTIL WKS-IDX-E > WKS-CANT-ESTUDIANTES.
048200 430-CONECTAR-ESTUDIANTES-SUPERVISORES-E. EXIT.
048300
048400 431-PROCESAR-UN-ESTUDIANTE SECTION.
048500     PERFORM 432-PROCESAR-UN-PAR
048600        VARYING WKS-IDX-S FROM 1 BY 1
048700        UNTIL WKS-IDX-S > WKS-CANT-SUPERVISORES.
048800 431-PROCESAR-UN-ESTUDIANTE-E. EXIT.
048900
049000 432-PROCESAR-UN-PAR SECTION.
049100     PERFORM 433-CALCULAR-ELEGIBILIDAD THRU 433-CALCULAR-ELEGIBILIDAD-E
049200     IF WKS-ELEGIBLE = 1
049300        PERFORM 434-CALCULAR-COSTO THRU 434-CALCULAR-COSTO-E
049400        PERFORM 435-ASIGNAR-ARCO   THRU 435-ASIGNAR-ARCO-E
049500     END-IF.
049600 432-PROCESAR-UN-PAR-E. EXIT.
049700
049800*--->   REGLA DE ELEGIBILIDAD (FLUJO): BASTA QUE
049900*--->   CUALQUIERA DE LAS TRES CONDICIONES SE CUMPLA.
050000 433-CALCULAR-ELEGIBILIDAD SECTION.
050100     MOVE 0 TO WKS-RANGO-PREF
050200     MOVE 0 TO WKS-RANGO-AREA
050300     MOVE 0 TO WKS-SOLAPE
050400     MOVE 0 TO WKS-ELEGIBLE
050500     IF TBE-CHOICE-CNT (WKS-IDX-E) > 0
050600        PERFORM 4331-COMPARAR-UNA-PREFERENCIA
050700           VARYING WKS-K FROM 1 BY 1
050800           UNTIL WKS-K > TBE-CHOICE-CNT (WKS-IDX-E)
050900              OR WKS-RANGO-PREF > 0
051000     END-IF
051100     IF CFG-TOPIC-AREA-ON AND TBE-TOPIC-CNT (WKS-IDX-E) > 0
051200        PERFORM 4332-COMPARAR-UNA-AREA
051300           VARYING WKS-K FROM 1 BY 1
051400           UNTIL WKS-K > TBE-TOPIC-CNT (WKS-IDX-E)
051500              OR WKS-RANGO-AREA > 0
051600     END-IF
051700     IF CFG-KEYWORD-ALLOC-ON
051800        PERFORM 436-CONTAR-PALABRAS-CLAVE-COMUN
051900                                THRU 436-CONTAR-PALABRAS-CLAVE-COMUN-E
052000     END-IF
052100     IF WKS-RANGO-PREF > 0
052200        MOVE 1 TO WKS-ELEGIBLE
052300     END-IF
052400     IF CFG-TOPIC-AREA-ON AND WKS-RANGO-AREA > 0
052500        MOVE 1 TO WKS-ELEGIBLE
052600     END-IF
052700     IF CFG-KEYWORD-ALLOC-ON
052800           AND WKS-SOLAPE > CFG-KEYWORD-LOWER-BOUND
052900        MOVE 1 TO WKS-ELEGIBLE
053000     END-IF.
053100 433-CALCULAR-ELEGIBILIDAD-E. EXIT.
053200
053300 4331-COMPARAR-UNA-PREFERENCIA SECTION.
053400     MOVE TBS-NAME   (WKS-IDX-S)         TO WKS-CMP-A
053500     MOVE TBE-CHOICE (WKS-IDX-E, WKS-K)  TO WKS-CMP-B
053600     PERFORM 950-COMPARAR-CASE-INSENSITIVE
053700                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
053800     IF CMP-SON-IGUALES
053900        MOVE WKS-K TO WKS-RANGO-PREF
054000     END-IF.
054100 4331-COMPARAR-UNA-PREFERENCIA-E. EXIT.
054200
054300 4332-COMPARAR-UNA-AREA SECTION.
054400     MOVE TBS-TOPIC (WKS-IDX-S)          TO WKS-CMP-A
054500     MOVE TBE-TOPIC (WKS-IDX-E, WKS-K)   TO WKS-CMP-B
054600     PERFORM 950-COMPARAR-CASE-INSENSITIVE
054700                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
054800     IF CMP-SON-IGUALES
054900        MOVE WKS-K TO WKS-RANGO-AREA
055000     END-IF.
055100 4332-COMPARAR-UNA-AREA-E. EXIT.
055200
055300*--->   CARDINALIDAD "PONDERADA" DE LA INTERSECCION DE PALABRAS
055400*--->   CLAVE: SE QUITAN DUPLICADOS DEL LADO DEL ESTUDIANTE PERO
055500*--->   NO DEL LADO DEL SUPERVISOR (LAS DUPLICADAS DEL SUPERVISOR
055600*--->   CUENTAN CADA UNA POR SEPARADO, A PROPOSITO).
055700 436-CONTAR-PALABRAS-CLAVE-COMUN SECTION.
055800     MOVE 0 TO WKS-SOLAPE
055900     IF TBE-KEYWORD-CNT (WKS-IDX-E) = 0
056000        GO TO 436-CONTAR-PALABRAS-CLAVE-COMUN-E
056100     END-IF
056200     PERFORM 4361-PROCESAR-UNA-PALABRA-ESTUDIANTE
056300        VARYING WKS-K FROM 1 BY 1
056400        UNTIL WKS-K > TBE-KEYWORD-CNT (WKS-IDX-E).
056500 436-CONTAR-PALABRAS-CLAVE-COMUN-E. EXIT.
056600
056700 4361-PROCESAR-UNA-PALABRA-ESTUDIANTE SECTION.
056800     MOVE 0 TO WKS-ES-DUPLICADA
056900     IF WKS-K > 1
057000        PERFORM 4362-VERIFICAR-DUPLICADO
057100           VARYING WKS-K2 FROM 1 BY 1
057200           UNTIL WKS-K2 >= WKS-K
057300              OR WKS-ES-DUPLICADA = 1
057400     END-IF
057500     IF WKS-ES-DUPLICADA = 0 AND TBS-KEYWORD-CNT (WKS-IDX-S) > 0
057600        PERFORM 4363-CONTAR-CONTRA-SUPERVISOR
057700           VARYING WKS-K3 FROM 1 BY 1
057800           UNTIL WKS-K3 > TBS-KEYWORD-CNT (WKS-IDX-S)
057900     END-IF.
058000 4361-PROCESAR-UNA-PALABRA-ESTUDIANTE-E. EXIT.
058100
058200 4362-VERIFICAR-DUPLICADO SECTION.
058300     MOVE TBE-KEYWORD (WKS-IDX-E, WKS-K)  TO WKS-CMP-A
058400     MOVE TBE-KEYWORD (WKS-IDX-E, WKS-K2) TO WKS-CMP-B
058500     PERFORM 950-COMPARAR-CASE-INSENSITIVE
058600                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
058700     IF CMP-SON-IGUALES
058800        MOVE 1 TO WKS-ES-DUPLICADA
058900     END-IF.
059000 4362-VERIFICAR-DUPLICADO-E. EXIT.
059100
059200 4363-CONTAR-CONTRA-SUPERVISOR SECTION.
059300     MOVE TBE-KEYWORD (WKS-IDX-E, WKS-K)  TO WKS-CMP-A
059400     MOVE TBS-KEYWORD (WKS-IDX-S, WKS-K3) TO WKS-CMP-B
059500     PERFORM 950-COMPARAR-CASE-INSENSITIVE
059600                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
059700     IF CMP-SON-IGUALES
059800        ADD 1 TO WKS-SOLAPE
059900     END-IF.
060000 4363-CONTAR-CONTRA-SUPERVISOR-E. EXIT.
060100
060200*--->   REGLA DE COSTO: LAS TRES CONTRIBUCIONES
060300*--->   SE ACUMULAN, NO SE ELIGE SOLO LA PRIMERA QUE APLIQUE.
060400 434-CALCULAR-COSTO SECTION.
060500     MOVE 0 TO WKS-COSTO-PAR
060600     IF WKS-RANGO-PREF > 0
060700        ADD CFG-CHOICE-PREFERENCE-WEIGHTS (WKS-RANGO-PREF)
060800                                           TO WKS-COSTO-PAR
060900     ELSE
061000        ADD CFG-NO-MATCH-WEIGHT           TO WKS-COSTO-PAR
061100     END-IF
061200     IF CFG-TOPIC-AREA-ON
061300        IF WKS-RANGO-AREA > 0
061400           ADD CFG-TOPIC-AREA-PREFERENCE-WTS (WKS-RANGO-AREA)
061500                                              TO WKS-COSTO-PAR
061600        ELSE
061700           ADD CFG-NO-TOPIC-AREA-MATCH-WT     TO WKS-COSTO-PAR
061800        END-IF
061900     END-IF
062000     IF CFG-KEYWORD-ALLOC-ON
062100        IF WKS-SOLAPE > CFG-KEYWORD-LOWER-BOUND
062200*--->         LA TABLA DE PESOS SOLO TIENE 10 CASILLAS; SI HAY
062300*--->         PALABRAS DUPLICADAS DEL LADO DEL SUPERVISOR EL
062400*--->         SOLAPE PUEDE SUPERAR ESE LIMITE, ASI QUE SE TOPA
062500*--->         UNICAMENTE EL SUBINDICE DE BUSQUEDA DEL PESO (EL
062600*--->         ACUMULADOR WKS-SOLAPE EN SI NO SE ALTERA).
062700           IF WKS-SOLAPE > 10
062800              MOVE 10 TO WKS-INDICE-PESO
062900           ELSE
063000              MOVE WKS-SOLAPE TO WKS-INDICE-PESO
063100           END-IF
063200           ADD CFG-KEYWORDS-PREFERENCE-WTS (WKS-INDICE-PESO)
063300                                            TO WKS-COSTO-PAR
063400        ELSE
063500           ADD CFG-NO-KEYWORDS-COMMON-WT   TO WKS-COSTO-PAR
063600        END-IF
063700     END-IF.
063800 434-CALCULAR-COSTO-E. EXIT.
063900
064000*--->   EL ESTUDIANTE DE CIENCIA NATURAL ENTRA POR EL NODO SOMBRA
064100*--->   DEL SUPERVISOR; EL RESTO ENTRA DIRECTO AL NODO MAESTRO.
064200 435-ASIGNAR-ARCO SECTION.
064300     COMPUTE WKS-NODO-I = WKS-BASE-ESTUDIANTES + WKS-IDX-E
064400     IF TBE-NAT-SCI-FLAG (WKS-IDX-E) = 'Y'
064500        COMPUTE WKS-NODO-J = WKS-BASE-SOMBRAS + WKS-IDX-S
064600     ELSE
064700        COMPUTE WKS-NODO-J = WKS-BASE-MAESTROS + WKS-IDX-S
064800     END-IF
064900     MOVE 1             TO CAP-COLUMNA  (WKS-NODO-I, WKS-NODO-J)
065000     MOVE WKS-COSTO-PAR TO COST-COLUMNA (WKS-NODO-I, WKS-NODO-J).
065100 435-ASIGNAR-ARCO-E. EXIT.
065200
065300*--->   SE RESERVA SIEMPRE 1 CUPO EXCLUSIVO PARA NO CIENCIA
065400*--->   NATURAL; SI SUP-CAPACITY = 0 LA RESTA QUEDA EN -1 TAL
065500*--->   CUAL, SIN TRUNCAR (ASI LO HACE EL SISTEMA DE REFERENCIA,
065600*--->   Y ASI SE DEJA: EL ARCO QUEDA INALCANZABLE, NO EN ERROR).
065700 440-CONECTAR-SOMBRA-MAESTRO SECTION.
065800     IF WKS-CANT-SUPERVISORES = 0
065900        GO TO 440-CONECTAR-SOMBRA-MAESTRO-E
066000     END-IF
066100     PERFORM 441-CONECTAR-UN-SUPERVISOR
066200        VARYING WKS-IDX-S FROM 1 BY 1
066300        UNTIL WKS-IDX-S > WKS-CANT-SUPERVISORES.
066400 440-CONECTAR-SOMBRA-MAESTRO-E. EXIT.
066500
066600 441-CONECTAR-UN-SUPERVISOR SECTION.
066700     COMPUTE WKS-NODO-I = WKS-BASE-SOMBRAS  + WKS-IDX-S
066800     COMPUTE WKS-NODO-J = WKS-BASE-MAESTROS + WKS-IDX-S
066900     COMPUTE CAP-COLUMNA (WKS-NODO-I, WKS-NODO-J) =
067000             TBS-CAPACITY (WKS-IDX-S) - 1.
067100 441-CONECTAR-UN-SUPERVISOR-E. EXIT.
067200
067300*--->   SI EL AREA DEL SUPERVISOR NO COINCIDE CON NINGUNA AREA
067400*--->   CONFIGURADA, EL SUPERVISOR QUEDA SIN CAMINO AL SUMIDERO
067500*--->   (SOLO SE ADVIERTE, NO SE AGREGA NINGUN ARCO).
067600 450-CONECTAR-MAESTRO-AREA SECTION.
067700     IF WKS-CANT-SUPERVISORES = 0
067800        GO TO 450-CONECTAR-MAESTRO-AREA-E
067900     END-IF
068000     PERFORM 451-CONECTAR-UN-SUPERVISOR-A-AREA
068100        VARYING WKS-IDX-S FROM 1 BY 1
068200        UNTIL WKS-IDX-S > WKS-CANT-SUPERVISORES.
068300 450-CONECTAR-MAESTRO-AREA-E. EXIT.
068400
068500 451-CONECTAR-UN-SUPERVISOR-A-AREA SECTION.
068600     MOVE 0 TO WKS-AREA-ENCONTRADA
068700     IF CFG-TOPIC-AREA-CNT > 0
068800        PERFORM 452-COMPARAR-UNA-AREA
068900           VARYING WKS-N FROM 1 BY 1
069000           UNTIL WKS-N > CFG-TOPIC-AREA-CNT
069100              OR WKS-AREA-ENCONTRADA > 0
069200     END-IF
069300     IF WKS-AREA-ENCONTRADA > 0
069400        COMPUTE WKS-NODO-I = WKS-BASE-MAESTROS + WKS-IDX-S
069500        COMPUTE WKS-NODO-J = WKS-BASE-AREAS    + WKS-AREA-ENCONTRADA
069600        MOVE TBS-CAPACITY (WKS-IDX-S)
069700                           TO CAP-COLUMNA (WKS-NODO-I, WKS-NODO-J)
069800     ELSE
069900        DISPLAY '*** ADVERTENCIA: EL SUPERVISOR '
070000                TBS-NAME (WKS-IDX-S)
070100                ' TIENE UN AREA QUE NO ESTA EN LA CONFIGURACION: '
070200                TBS-TOPIC (WKS-IDX-S)
070300     END-IF.
070400 451-CONECTAR-UN-SUPERVISOR-A-AREA-E. EXIT.
070500
070600 452-COMPARAR-UNA-AREA SECTION.
070700     MOVE TBS-TOPIC (WKS-IDX-S)             TO WKS-CMP-A
070800     MOVE CFG-MATCHING-TOPIC-AREAS (WKS-N)  TO WKS-CMP-B
070900     PERFORM 950-COMPARAR-CASE-INSENSITIVE
071000                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
071100     IF CMP-SON-IGUALES
071200        MOVE WKS-N TO WKS-AREA-ENCONTRADA
071300     END-IF.
071400 452-COMPARAR-UNA-AREA-E. EXIT.
071500
071600*--->   EL CUPO DE UN AREA TEMATICA ES UN PORCENTAJE DEL TOTAL DE
071700*--->   ESTUDIANTES CARGADOS, SIN REDONDEAR HACIA ARRIBA (TRUNCA).
071800 460-CONECTAR-AREA-SUMIDERO SECTION.
071900     IF CFG-TOPIC-AREA-CNT = 0
072000        GO TO 460-CONECTAR-AREA-SUMIDERO-E
072100     END-IF
072200     PERFORM 461-CONECTAR-UNA-AREA
072300        VARYING WKS-N FROM 1 BY 1 UNTIL WKS-N > CFG-TOPIC-AREA-CNT.
072400 460-CONECTAR-AREA-SUMIDERO-E. EXIT.
072500
072600 461-CONECTAR-UNA-AREA SECTION.
072700     COMPUTE WKS-NODO-I = WKS-BASE-AREAS + WKS-N
072800     COMPUTE CAP-COLUMNA (WKS-NODO-I, WKS-NODO-SUMIDERO) =
072900             (WKS-CANT-ESTUDIANTES * CFG-TOPIC-AREA-CAPACITY-PCT)
073000             / 100.
073100 461-CONECTAR-UNA-AREA-E. EXIT.
073200
073300******************************************************************
073400*     FLUJO MAXIMO DE COSTO MINIMO SOBRE LA RED (SUCCESIVE       *
073500*     SHORTEST PATHS, ETIQUETADO BELLMAN-FORD SOBRE EL RESIDUAL) *
073600******************************************************************
073700 500-RESOLVER-FLUJO-COSTO-MINIMO SECTION.
073800     MOVE 0 TO WKS-FLUJO-TOTAL
073900     MOVE 0 TO WKS-COSTO-TOTAL
074000     MOVE 1 TO WKS-SIGUE-BUSCANDO
074100     PERFORM 510-UNA-ITERACION-DE-FLUJO
074200        UNTIL WKS-SIGUE-BUSCANDO = 0.
074300 500-RESOLVER-FLUJO-COSTO-MINIMO-E. EXIT.
074400
074500 510-UNA-ITERACION-DE-FLUJO SECTION.
074600     PERFORM 511-ETIQUETAR-CAMINOS THRU 511-ETIQUETAR-CAMINOS-E
074700     IF WKS-DISTANCIA (WKS-NODO-SUMIDERO) >= 9999999
074800        MOVE 0 TO WKS-SIGUE-BUSCANDO
074900     ELSE
075000        PERFORM 520-ENCONTRAR-CUELLO-DE-BOTELLA
075100                              THRU 520-ENCONTRAR-CUELLO-DE-BOTELLA-E
075200        PERFORM 530-AUMENTAR-FLUJO THRU 530-AUMENTAR-FLUJO-E
075300     END-IF.
075400 510-UNA-ITERACION-DE-FLUJO-E. EXIT.
075500
075600 511-ETIQUETAR-CAMINOS SECTION.
075700     PERFORM 5111-INICIALIZAR-ETIQUETAS
075800        VARYING WKS-NODO-I FROM 1 BY 1 UNTIL WKS-NODO-I > WKS-MAX-NODOS
075900     MOVE 0 TO WKS-DISTANCIA (WKS-NODO-FUENTE)
076000     MOVE 1 TO WKS-HUBO-CAMBIO
076100     MOVE 0 TO WKS-PASE
076200     PERFORM 5112-UN-PASE-DE-RELAJACION
076300        UNTIL WKS-HUBO-CAMBIO = 0 OR WKS-PASE > WKS-MAX-NODOS.
076400 511-ETIQUETAR-CAMINOS-E. EXIT.
076500
076600 5111-INICIALIZAR-ETIQUETAS SECTION.
076700     MOVE 9999999 TO WKS-DISTANCIA  (WKS-NODO-I)
076800     MOVE 0       TO WKS-PREDECESOR (WKS-NODO-I)
076900     MOVE SPACE   TO WKS-PRED-TIPO  (WKS-NODO-I).
077000 5111-INICIALIZAR-ETIQUETAS-E. EXIT.
077100
077200 5112-UN-PASE-DE-RELAJACION SECTION.
077300     ADD 1 TO WKS-PASE
077400     MOVE 0 TO WKS-HUBO-CAMBIO
077500     PERFORM 5113-RELAJAR-DESDE-UN-NODO
077600        VARYING WKS-NODO-I FROM 1 BY 1 UNTIL WKS-NODO-I > WKS-MAX-NODOS.
077700 5112-UN-PASE-DE-RELAJACION-E. EXIT.
077800
077900 5113-RELAJAR-DESDE-UN-NODO SECTION.
078000     IF WKS-DISTANCIA (WKS-NODO-I) >= 9999999
078100        GO TO 5113-RELAJAR-DESDE-UN-NODO-E
078200     END-IF
078300     PERFORM 5114-RELAJAR-UN-ARCO
078400        VARYING WKS-NODO-J FROM 1 BY 1 UNTIL WKS-NODO-J > WKS-MAX-NODOS.
078500 5113-RELAJAR-DESDE-UN-NODO-E. EXIT.
078600
078700*--->   ARCO DIRECTO I->J: RESIDUAL DE UN ARCO REAL DEL GRAFO.
078800*--->   ARCO REVERSO I->J: RESIDUAL INVERSO DE UN ARCO REAL J->I
078900*--->   QUE YA LLEVA FLUJO (COSTO NEGADO, COMO PIDE EL ALGORITMO).
079000 5114-RELAJAR-UN-ARCO SECTION.
079100     IF WKS-NODO-I = WKS-NODO-J
079200        GO TO 5114-RELAJAR-UN-ARCO-E
079300     END-IF
079400     IF CAP-COLUMNA (WKS-NODO-I, WKS-NODO-J)
079500           - FLU-COLUMNA (WKS-NODO-I, WKS-NODO-J) > 0
079600        COMPUTE WKS-DISTANCIA-TENTATIVA = WKS-DISTANCIA (WKS-NODO-I)
079700                         + COST-COLUMNA (WKS-NODO-I, WKS-NODO-J)
079800        IF WKS-DISTANCIA-TENTATIVA < WKS-DISTANCIA (WKS-NODO-J)
079900           MOVE WKS-DISTANCIA-TENTATIVA TO WKS-DISTANCIA (WKS-NODO-J)
080000           MOVE WKS-NODO-I               TO WKS-PREDECESOR (WKS-NODO-J)
080100           MOVE 'D'                      TO WKS-PRED-TIPO  (WKS-NODO-J)
080200           MOVE 1                        TO WKS-HUBO-CAMBIO
080300        END-IF
080400     END-IF
080500     IF FLU-COLUMNA (WKS-NODO-J, WKS-NODO-I) > 0
080600        COMPUTE WKS-DISTANCIA-TENTATIVA = WKS-DISTANCIA (WKS-NODO-I)
080700                         - COST-COLUMNA (WKS-NODO-J, WKS-NODO-I)
080800        IF WKS-DISTANCIA-TENTATIVA < WKS-DISTANCIA (WKS-NODO-J)
080900           MOVE WKS-DISTANCIA-TENTATIVA TO WKS-DISTANCIA (WKS-NODO-J)
081000           MOVE WKS-NODO-I               TO WKS-PREDECESOR (WKS-NODO-J)
081100           MOVE 'R'                      TO WKS-PRED-TIPO  (WKS-NODO-J)
081200           MOVE 1                        TO WKS-HUBO-CAMBIO
081300        END-IF
081400     END-IF.
081500 5114-RELAJAR-UN-ARCO-E. EXIT.
081600
081700 520-ENCONTRAR-CUELLO-DE-BOTELLA SECTION.
081800     MOVE 9999999 TO WKS-CUELLO-BOTELLA
081900     MOVE WKS-NODO-SUMIDERO TO WKS-NODO-ACTUAL
082000     PERFORM 521-MEDIR-UN-TRAMO
082100        UNTIL WKS-NODO-ACTUAL = WKS-NODO-FUENTE.
082200 520-ENCONTRAR-CUELLO-DE-BOTELLA-E. EXIT.
082300
082400 521-MEDIR-UN-TRAMO SECTION.
082500     MOVE WKS-PREDECESOR (WKS-NODO-ACTUAL) TO WKS-NODO-ANTERIOR
082600     IF WKS-PRED-TIPO (WKS-NODO-ACTUAL) = 'D'
082700        COMPUTE WKS-RESIDUAL =
082800                CAP-COLUMNA (WKS-NODO-ANTERIOR, WKS-NODO-ACTUAL)
082900              - FLU-COLUMNA (WKS-NODO-ANTERIOR, WKS-NODO-ACTUAL)
083000     ELSE
083100        MOVE FLU-COLUMNA (WKS-NODO-ACTUAL, WKS-NODO-ANTERIOR)
083200                          TO WKS-RESIDUAL
083300     END-IF
083400     IF WKS-RESIDUAL < WKS-CUELLO-BOTELLA
083500        MOVE WKS-RESIDUAL TO WKS-CUELLO-BOTELLA
083600     END-IF
083700     MOVE WKS-NODO-ANTERIOR TO WKS-NODO-ACTUAL.
083800 521-MEDIR-UN-TRAMO-E. EXIT.
083900
084000 530-AUMENTAR-FLUJO SECTION.
084100     MOVE WKS-NODO-SUMIDERO TO WKS-NODO-ACTUAL
084200     PERFORM 531-AUMENTAR-UN-TRAMO
084300        UNTIL WKS-NODO-ACTUAL = WKS-NODO-FUENTE
084400     ADD WKS-CUELLO-BOTELLA TO WKS-FLUJO-TOTAL.
084500 530-AUMENTAR-FLUJO-E. EXIT.
084600
084700 531-AUMENTAR-UN-TRAMO SECTION.
084800     MOVE WKS-PREDECESOR (WKS-NODO-ACTUAL) TO WKS-NODO-ANTERIOR
084900     IF WKS-PRED-TIPO (WKS-NODO-ACTUAL) = 'D'
085000        ADD WKS-CUELLO-BOTELLA
085100            TO FLU-COLUMNA (WKS-NODO-ANTERIOR, WKS-NODO-ACTUAL)
085200        COMPUTE WKS-COSTO-TRAMO = WKS-CUELLO-BOTELLA
085300                * COST-COLUMNA (WKS-NODO-ANTERIOR, WKS-NODO-ACTUAL)
085400        ADD WKS-COSTO-TRAMO TO WKS-COSTO-TOTAL
085500     ELSE
085600        SUBTRACT WKS-CUELLO-BOTELLA
085700            FROM FLU-COLUMNA (WKS-NODO-ACTUAL, WKS-NODO-ANTERIOR)
085800        COMPUTE WKS-COSTO-TRAMO = WKS-CUELLO-BOTELLA
085900                * COST-COLUMNA (WKS-NODO-ACTUAL, WKS-NODO-ANTERIOR)
086000        SUBTRACT WKS-COSTO-TRAMO FROM WKS-COSTO-TOTAL
086100     END-IF
086200     MOVE WKS-NODO-ANTERIOR TO WKS-NODO-ACTUAL.
086300 531-AUMENTAR-UN-TRAMO-E. EXIT.
086400
086500******************************************************************
086600*     DECODIFICACION: UN ARCO DE SALIDA CON FLUJO=1 POR          *
086700*     ESTUDIANTE ES SU SUPERVISOR ASIGNADO.                      *
086800******************************************************************
086900 600-DECODIFICAR-ASIGNACIONES SECTION.
087000     IF WKS-CANT-ESTUDIANTES = 0
087100        GO TO 600-DECODIFICAR-ASIGNACIONES-E
087200     END-IF
087300     PERFORM 610-DECODIFICAR-UN-ESTUDIANTE
087400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-ESTUDIANTES.
087500 600-DECODIFICAR-ASIGNACIONES-E. EXIT.
087600
087700 610-DECODIFICAR-UN-ESTUDIANTE SECTION.
087800     COMPUTE WKS-NODO-I = WKS-BASE-ESTUDIANTES + WKS-I
087900     MOVE 0 TO WKS-SUPERVISOR-ASIGNADO
088000     MOVE 0 TO WKS-VECES-ASIGNADO
088100     PERFORM 611-REVISAR-UN-DESTINO
088200        VARYING WKS-NODO-J FROM 1 BY 1 UNTIL WKS-NODO-J > WKS-MAX-NODOS
088300     IF WKS-VECES-ASIGNADO > 1
088400        MOVE 'ESTUDIANTE CON MAS DE UN ARCO DE FLUJO DE SALIDA'
088500                                         TO WKS-MENSAJE-ERROR
088600        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
088700     END-IF
088800     IF WKS-SUPERVISOR-ASIGNADO > 0
088900        SET WKS-IDX-E TO WKS-I
089000        SET WKS-IDX-S TO WKS-SUPERVISOR-ASIGNADO
089100        MOVE TBE-USERNAME (WKS-IDX-E) TO MATCH-STU-USERNAME
089200        MOVE TBS-NAME     (WKS-IDX-S) TO MATCH-SUP-NAME
089300        PERFORM 700-GRABAR-UN-EMPAREJAMIENTO
089400                                THRU 700-GRABAR-UN-EMPAREJAMIENTO-E
089500     END-IF.
089600 610-DECODIFICAR-UN-ESTUDIANTE-E. EXIT.
089700
089800 611-REVISAR-UN-DESTINO SECTION.
089900     IF FLU-COLUMNA (WKS-NODO-I, WKS-NODO-J) = 1
090000        ADD 1 TO WKS-VECES-ASIGNADO
090100        IF WKS-NODO-J > WKS-BASE-MAESTROS
090200           AND WKS-NODO-J <= WKS-BASE-SOMBRAS
090300           COMPUTE WKS-SUPERVISOR-ASIGNADO =
090400                   WKS-NODO-J - WKS-BASE-MAESTROS
090500        ELSE
090600           IF WKS-NODO-J > WKS-BASE-SOMBRAS
090700              AND WKS-NODO-J <= WKS-BASE-AREAS
090800              COMPUTE WKS-SUPERVISOR-ASIGNADO =
090900                      WKS-NODO-J - WKS-BASE-SOMBRAS
091000           END-IF
091100        END-IF
091200     END-IF.
091300 611-REVISAR-UN-DESTINO-E. EXIT.
091400
091500 700-GRABAR-UN-EMPAREJAMIENTO SECTION.
091600     WRITE MATCH-MATCH-RECORD
091700     IF FS-QPMATWK NOT = 0
091800        MOVE 'ERROR AL GRABAR QPMATWK' TO WKS-MENSAJE-ERROR
091900        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
092000     END-IF.
092100 700-GRABAR-UN-EMPAREJAMIENTO-E. EXIT.
092200
092300 800-CERRAR-ARCHIVOS SECTION.
092400     CLOSE QPCFGWK QPSTUWK QPSUPWK QPMATWK.
092500 800-CERRAR-ARCHIVOS-E. EXIT.
092600
092700******************************************************************
092800*     ABORTO DE CORRIDA POR FALLA DE ARCHIVO O INCONSISTENCIA    *
092900*     INTERNA DE LA RED DE FLUJO                                 *
093000******************************************************************
093100 900-ABORTAR-CORRIDA SECTION.
093200     DISPLAY '****************************************************'
093300     DISPLAY '*** QPM4MAT - NO SE PUDO EMPAREJAR, SE ABORTA   ***'
093400     DISPLAY '*** MOTIVO: ' WKS-MENSAJE-ERROR
093500     DISPLAY '*** FLUJO TOTAL ACUMULADO : ' WKS-FLUJO-TOTAL
093600     DISPLAY '*** COSTO TOTAL ACUMULADO : ' WKS-COSTO-TOTAL
093700     DISPLAY '*** VOLCADO DE ETIQUETAS  : ' WKS-VISTA-ETIQUETAS
093800     DISPLAY '****************************************************'
093900     MOVE 91 TO RETURN-CODE
094000     CLOSE QPCFGWK QPSTUWK QPSUPWK QPMATWK
094100     STOP RUN.
094200 900-ABORTAR-CORRIDA-E. EXIT.
094300
094400******************************************************************
094500*     COMPARADOR CASE-INSENSITIVE DE PROPOSITO GENERAL           *
094600*     (ENTRA POR WKS-CMP-A/WKS-CMP-B, SALE POR CMP-SON-IGUALES)  *
094700******************************************************************
094800 950-COMPARAR-CASE-INSENSITIVE SECTION.
094900     INSPECT WKS-CMP-A CONVERTING 'abcdefghijklmnopqrstuvwxyz'
095000                                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
095100     INSPECT WKS-CMP-B CONVERTING 'abcdefghijklmnopqrstuvwxyz'
095200                                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
095300     IF WKS-CMP-A = WKS-CMP-B
095400        MOVE 1 TO WKS-CMP-IGUAL
095500     ELSE
095600        MOVE 0 TO WKS-CMP-IGUAL
095700     END-IF.
095800 950-COMPARAR-CASE-INSENSITIVE-E. EXIT.
