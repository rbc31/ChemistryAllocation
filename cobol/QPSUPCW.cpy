000100******************************************************************
000200*    COPY       : QPSUPCW                                       *
000300*    APLICACION : EDUCACION / PROYECTOS DE QUIMICA (QP)          *
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE SUPERVISOR DE         *
000500*                : PROYECTOS (SUP-SUPERVISOR-RECORD). UN        *
000600*                : REGISTRO POR SUPERVISOR EN QPSUPIN/QPSUPWK.  *
000700*                : LAS COLUMNAS MATCHING-N SE LLENAN EN QPM6RPT *
000800*                : CONFORME SE VAN ASIGNANDO ESTUDIANTES.       *
000900******************************************************************
001000*    FECHA       : 11/03/1989                                   *
001100*    PROGRAMADOR : E. RAMIREZ (PEDR)                             *
001200*    BITACORA DE CAMBIOS AL FINAL DEL COPY.                      *
001300******************************************************************
001400 01  SUP-SUPERVISOR-RECORD.
001500     02  SUP-NAME                  PIC X(40).
001600     02  SUP-CAPACITY              PIC 9(04).
001700     02  SUP-TOPIC                 PIC X(20).
001800     02  SUP-KEYWORD-CNT           PIC 9(02).
001900     02  SUP-KEYWORD               PIC X(20) OCCURS 10 TIMES.
002000*--->   CASILLAS DE ASIGNACION, UNA POR CUPO MAXIMO POSIBLE
002100     02  SUP-MATCH-CNT             PIC 9(02) COMP.
002200     02  SUP-MATCHING-SLOT         PIC X(60) OCCURS 60 TIMES
002300                                   VALUE SPACES.
002400     02  FILLER                    PIC X(10) VALUE SPACES.
002500******************************************************************
002600*  BITACORA DE CAMBIOS                                           *
002700*  11/03/1989 PEDR 000002 VERSION ORIGINAL DEL LAYOUT.           *
002800*  19/06/1993 HOGT 000178 SE AGREGAN OCCURS DE PALABRA CLAVE.    *
002900*  23/08/1998 MORS Y2K-002 REVISION DE CAMPOS DE FECHA (N/A).    *
003000*  05/05/2003 EEDR 000504 SE AGREGAN CASILLAS SUP-MATCHING-SLOT. *
003100*  22/02/2023 EEDR QP-0031 ADAPTADO PARA PROYECTOS DE QUIMICA.   *
003200******************************************************************
