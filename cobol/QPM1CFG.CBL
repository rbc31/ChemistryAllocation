000100******************************************************************
000200* FECHA       : 11/03/1989                                       *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000400* APLICACION  : EDUCACION - PROYECTOS DE QUIMICA (QP)            *
000500* PROGRAMA    : QPM1CFG                                          *
000600* TIPO        : BATCH - PASO 1 DE 6                              *
000700* DESCRIPCION : LEE EL REGISTRO UNICO DE PARAMETROS DE LA        *
000800*             : CORRIDA DE EMPAREJAMIENTO (COLUMNAS DE ENTRADA,  *
000900*             : AREAS TEMATICAS, PESOS DE PREFERENCIA/PALABRA    *
001000*             : CLAVE/AREA TEMATICA) Y VALIDA QUE SEA CONSIS-    *
001100*             : TENTE ANTES DE DEJARLO DISPONIBLE A LOS DEMAS    *
001200*             : PASOS DEL LOTE.                                  *
001300* ARCHIVOS    : QPCFGIN=E, QPCFGWK=S                             *
001400* ACCION (ES) : C=CARGA Y VALIDA CONFIGURACION                   *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: QP-0031                                          *
001700* NOMBRE      : CARGA Y VALIDACION DE CONFIGURACION DE PROYECTOS *
001800******************************************************************
001900*               B I T A C O R A   D E   C A M B I O S            *
002000******************************************************************
002100* 11/03/1989 PEDR 000000 VERSION ORIGINAL (EEDR3002, CORREGIDO). *
002200* 02/07/1991 PEDR 000114 SE AGREGA VALIDACION DE AREA TEMATICA.  *
002300* 14/11/1994 HOGT 000258 SE AGREGA VALIDACION DE PALABRA CLAVE.  *
002400* 23/08/1998 MORS Y2K-002 REVISION GENERAL DE CAMPOS DE FECHA.   *
002500* 19/01/1999 MORS Y2K-009 CONFIRMADO: PROGRAMA NO MANEJA FECHAS. *
002600* 05/05/2003 EEDR 000502 SE AGREGA INDICADOR CFG-CONFIG-VALIDO.  *
002700* 17/09/2010 JRLM 000771 SE AGREGAN PESOS DE PALABRA CLAVE.      *
002800* 22/02/2023 EEDR QP-0031 REESCRITO PARA EMPAREJAR PROYECTOS DE  *
002900*                         QUIMICA (YA NO ES EJERCICIO EEDR3002). *
003000* 22/02/2023 EEDR QP-0031 SE AGREGA VALIDACION DE PESOS NEGATIVOS*
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.                    QPM1CFG.
003400 AUTHOR.                        E. RAMIREZ DIVAS.
003500 INSTALLATION.                  BANCO INDUSTRIAL - EDUCACION.
003600 DATE-WRITTEN.                  11/03/1989.
003700 DATE-COMPILED.
003800 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT QPCFGIN  ASSIGN TO QPCFGIN
004700            ORGANIZATION  IS LINE SEQUENTIAL
004800            ACCESS        IS SEQUENTIAL
004900            FILE STATUS   IS FS-QPCFGIN.
005000
005100     SELECT QPCFGWK  ASSIGN TO QPCFGWK
005200            ORGANIZATION  IS LINE SEQUENTIAL
005300            ACCESS        IS SEQUENTIAL
005400            FILE STATUS   IS FS-QPCFGWK.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006000******************************************************************
006100*   REGISTRO UNICO DE PARAMETROS, TAL COMO LLEGA DEL JCL/SCRIPT.
006200 FD  QPCFGIN.
006300 COPY QPCFGRC.
006400*--->   VISTA PLANA DEL MISMO REGISTRO, USADA PARA VOLCADOS DE
006500*--->   DIAGNOSTICO CUANDO SE ABORTA LA CARGA (VER 900-ABORTAR).
006600 01  CFG-CONFIG-RECORD-X REDEFINES CFG-CONFIG-RECORD.
006700     02  FILLER                PIC X(1320).
006800*   REGISTRO UNICO DE PARAMETROS, YA VALIDADO, PARA LOS DEMAS
006900*   PASOS DEL LOTE (QPM2STU, QPM3SUP, QPM4MAT, QPM5EVL, QPM6RPT).
007000*   SE USA COPY REPLACING PORQUE EL LAYOUT DE SALIDA ES IDENTICO
007100*   AL DE ENTRADA Y LAS DOS FD NO PUEDEN COMPARTIR NOMBRES.
007200 FD  QPCFGWK.
007300 COPY QPCFGRC REPLACING ==CFG-== BY ==WRK-==.
007400 01  WRK-CONFIG-RECORD-X REDEFINES WRK-CONFIG-RECORD.
007500     02  FILLER                PIC X(1320).
007600
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*           RECURSOS DE FILE STATUS                              *
008000******************************************************************
008100 01  WKS-FS-STATUS.
008200     02  FS-QPCFGIN            PIC 9(02) VALUE ZEROES.
008300     02  FS-QPCFGWK            PIC 9(02) VALUE ZEROES.
008400******************************************************************
008500*           RECURSOS DE VALIDACION                               *
008600******************************************************************
008700     02  FILLER                PIC X(01) VALUE SPACE.
008800 01  WKS-VARIABLES-TRABAJO.
008900     02  WKS-FIN-ARCHIVO       PIC 9(01) VALUE ZEROES.
009000         88  FIN-QPCFGIN                 VALUE 1.
009100     02  WKS-CONFIG-OK         PIC 9(01) VALUE 1.
009200         88  CONFIG-ES-OK                VALUE 1.
009300         88  CONFIG-TIENE-ERROR          VALUE 0.
009400     02  WKS-I                 PIC 9(02) COMP VALUE ZEROES.
009500     02  WKS-MENSAJE-ERROR     PIC X(60) VALUE SPACES.
009600     02  WKS-REGISTROS-LEIDOS  PIC 9(05) COMP VALUE ZEROES.
009700*--->   VISTA DE LOS PESOS DE PREFERENCIA COMO TABLA PARA
009800*--->   PODER RECORRERLA CON UN SOLO PARRAFO DE VALIDACION
009900     02  FILLER                PIC X(01) VALUE SPACE.
010000 01  WKS-VISTA-PESOS REDEFINES WKS-VARIABLES-TRABAJO.
010100     02  FILLER                PIC X(05).
010200     02  FILLER                PIC X(02).
010300     02  WKS-VISTA-FILLER      PIC X(60).
010400     02  FILLER                PIC X(05).
010500 01  WKS-PROGRAMA              PIC X(08) VALUE 'QPM1CFG'.
010600 01  WKS-ACCION                PIC X(10) VALUE SPACES.
010700******************************************************************
010800 PROCEDURE DIVISION.
010900******************************************************************
011000 100-MAIN SECTION.
011100     PERFORM 110-ABRIR-ARCHIVOS         THRU 110-ABRIR-ARCHIVOS-E
011200     PERFORM 200-LEER-CONFIGURACION      THRU 200-LEER-CONFIGURACION-E
011300     PERFORM 300-VALIDAR-CONFIGURACION  THRU 300-VALIDAR-CONFIGURACION-E
011400     IF CONFIG-TIENE-ERROR
011500        PERFORM 900-ABORTAR-CORRIDA     THRU 900-ABORTAR-CORRIDA-E
011600     END-IF
011700     PERFORM 400-GRABAR-CONFIGURACION   THRU 400-GRABAR-CONFIGURACION-E
011800     PERFORM 800-CERRAR-ARCHIVOS        THRU 800-CERRAR-ARCHIVOS-E
011900     STOP RUN.
012000 100-MAIN-E. EXIT.
012100
012200 110-ABRIR-ARCHIVOS SECTION.
012300     OPEN INPUT  QPCFGIN
012400          OUTPUT QPCFGWK
012500     IF FS-QPCFGIN NOT = 0
012600        MOVE 'NO SE PUDO ABRIR QPCFGIN' TO WKS-MENSAJE-ERROR
012700        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
012800     END-IF
012900     IF FS-QPCFGWK NOT = 0
013000        MOVE 'NO SE PUDO ABRIR QPCFGWK' TO WKS-MENSAJE-ERROR
013100        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
013200     END-IF.
013300 110-ABRIR-ARCHIVOS-E. EXIT.
013400
013500******************************************************************
013600*     LECTURA DEL REGISTRO UNICO DE CONFIGURACION                *
013700******************************************************************
013800 200-LEER-CONFIGURACION SECTION.
013900     READ QPCFGIN
014000       AT END
014100          MOVE 1 TO WKS-FIN-ARCHIVO
014200          MOVE 'QPCFGIN VACIO, NO HAY CONFIGURACION'
014300                                         TO WKS-MENSAJE-ERROR
014400          SET CONFIG-TIENE-ERROR TO TRUE
014500       NOT AT END
014600          ADD 1 TO WKS-REGISTROS-LEIDOS
014700     END-READ.
014800 200-LEER-CONFIGURACION-E. EXIT.
014900
015000******************************************************************
015100*     VALIDACIONES DE CONSISTENCIA (PASO 1.2 A 1.4 DEL LOTE)     *
015200******************************************************************
015300 300-VALIDAR-CONFIGURACION SECTION.
015400     IF FIN-QPCFGIN
015500        GO TO 300-VALIDAR-CONFIGURACION-E
015600     END-IF
015700     PERFORM 310-VALIDAR-LONGITUDES   THRU 310-VALIDAR-LONGITUDES-E
015800     IF CONFIG-ES-OK
015900        PERFORM 320-VALIDAR-PESOS-NEG THRU 320-VALIDAR-PESOS-NEG-E
016000     END-IF.
016100 300-VALIDAR-CONFIGURACION-E. EXIT.
016200
016300*--->   LAS TRES PAREJAS DE ARREGLOS DEBEN TENER LA MISMA
016400*--->   LONGITUD (VER BUSCAR-REGLAS DE NEGOCIO, UNICIDAD).
016500 310-VALIDAR-LONGITUDES SECTION.
016600     IF CFG-STUDENT-PREF-CNT NOT = CFG-CHOICE-WEIGHT-CNT
016700        SET CONFIG-TIENE-ERROR TO TRUE
016800        MOVE 'PREFERENCIAS Y PESOS DE PREFERENCIA NO CUADRAN'
016900                                         TO WKS-MENSAJE-ERROR
017000        GO TO 310-VALIDAR-LONGITUDES-E
017100     END-IF
017200     IF CFG-STUDENT-KEYWORD-CNT NOT = CFG-KEYWORD-WEIGHT-CNT
017300        SET CONFIG-TIENE-ERROR TO TRUE
017400        MOVE 'PALABRAS CLAVE Y SUS PESOS NO CUADRAN'
017500                                         TO WKS-MENSAJE-ERROR
017600        GO TO 310-VALIDAR-LONGITUDES-E
017700     END-IF
017800     IF CFG-STUDENT-TOPIC-CNT NOT = CFG-TOPIC-WEIGHT-CNT
017900        SET CONFIG-TIENE-ERROR TO TRUE
018000        MOVE 'AREAS TEMATICAS Y SUS PESOS NO CUADRAN'
018100                                         TO WKS-MENSAJE-ERROR
018200     END-IF.
018300 310-VALIDAR-LONGITUDES-E. EXIT.
018400
018500*--->   TODOS LOS PESOS/UMBRALES DEBEN SER ENTEROS >= 0, INCLUSO
018600*--->   LOS ARREGLOS DE PESO DE PREFERENCIA (ASI SE OBSERVA EN
018700*--->   LA CORRIDA DE REFERENCIA; NO "CORREGIR" A PERMITIR
018800*--->   NEGATIVOS EN ESE ARREGLO).
018900 320-VALIDAR-PESOS-NEG SECTION.
019000     IF CFG-NO-MATCH-WEIGHT < 0
019100        SET CONFIG-TIENE-ERROR TO TRUE
019200        MOVE 'CFG-NO-MATCH-WEIGHT ES NEGATIVO' TO WKS-MENSAJE-ERROR
019300        GO TO 320-VALIDAR-PESOS-NEG-E
019400     END-IF
019500     IF CFG-NO-TOPIC-AREA-MATCH-WT < 0
019600        SET CONFIG-TIENE-ERROR TO TRUE
019700        MOVE 'CFG-NO-TOPIC-AREA-MATCH-WT ES NEGATIVO'
019800                                         TO WKS-MENSAJE-ERROR
019900        GO TO 320-VALIDAR-PESOS-NEG-E
020000     END-IF
020100     IF CFG-NO-KEYWORDS-COMMON-WT < 0
020200        SET CONFIG-TIENE-ERROR TO TRUE
020300        MOVE 'CFG-NO-KEYWORDS-COMMON-WT ES NEGATIVO'
020400                                         TO WKS-MENSAJE-ERROR
020500        GO TO 320-VALIDAR-PESOS-NEG-E
020600     END-IF
020700     MOVE 1 TO WKS-I
020800     PERFORM 321-VALIDAR-UN-PESO
020900        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10
021000             OR CONFIG-TIENE-ERROR.
021100 320-VALIDAR-PESOS-NEG-E. EXIT.
021200
021300 321-VALIDAR-UN-PESO SECTION.
021400     IF WKS-I <= CFG-STUDENT-PREF-CNT
021500        IF CFG-CHOICE-PREFERENCE-WEIGHTS (WKS-I) < 0
021600           SET CONFIG-TIENE-ERROR TO TRUE
021700           MOVE 'UN PESO DE PREFERENCIA ES NEGATIVO'
021800                                         TO WKS-MENSAJE-ERROR
021900        END-IF
022000     END-IF
022100     IF WKS-I <= CFG-STUDENT-TOPIC-CNT
022200        IF CFG-TOPIC-AREA-PREFERENCE-WTS (WKS-I) < 0
022300           SET CONFIG-TIENE-ERROR TO TRUE
022400           MOVE 'UN PESO DE AREA TEMATICA ES NEGATIVO'
022500                                         TO WKS-MENSAJE-ERROR
022600        END-IF
022700     END-IF
022800     IF WKS-I <= CFG-STUDENT-KEYWORD-CNT
022900        IF CFG-KEYWORDS-PREFERENCE-WTS (WKS-I) < 0
023000           SET CONFIG-TIENE-ERROR TO TRUE
023100           MOVE 'UN PESO DE PALABRA CLAVE ES NEGATIVO'
023200                                         TO WKS-MENSAJE-ERROR
023300        END-IF
023400     END-IF.
023500 321-VALIDAR-UN-PESO-E. EXIT.
023600
023700******************************************************************
023800*     GRABACION DEL REGISTRO YA VALIDADO                         *
023900******************************************************************
024000 400-GRABAR-CONFIGURACION SECTION.
024100     SET CFG-ES-VALIDO TO TRUE
024200     MOVE CFG-CONFIG-RECORD TO WRK-CONFIG-RECORD
024300     WRITE WRK-CONFIG-RECORD
024400     IF FS-QPCFGWK NOT = 0
024500        MOVE 'ERROR AL GRABAR QPCFGWK' TO WKS-MENSAJE-ERROR
024600        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
024700     END-IF.
024800 400-GRABAR-CONFIGURACION-E. EXIT.
024900
025000 800-CERRAR-ARCHIVOS SECTION.
025100     CLOSE QPCFGIN QPCFGWK.
025200 800-CERRAR-ARCHIVOS-E. EXIT.
025300
025400******************************************************************
025500*     ABORTO DE CORRIDA POR CONFIGURACION INVALIDA               *
025600******************************************************************
025700 900-ABORTAR-CORRIDA SECTION.
025800     DISPLAY '****************************************************'
025900     DISPLAY '*** QPM1CFG - CONFIGURACION INVALIDA, SE ABORTA ***'
026000     DISPLAY '*** MOTIVO: ' WKS-MENSAJE-ERROR
026100     DISPLAY '*** VOLCADO DE ENTRADA: ' CFG-CONFIG-RECORD-X
026200     DISPLAY '*** VOLCADO W-STORAGE : ' WKS-VISTA-FILLER
026300     DISPLAY '****************************************************'
026400     MOVE 91 TO RETURN-CODE
026500     CLOSE QPCFGIN QPCFGWK
026600     STOP RUN.
026700 900-ABORTAR-CORRIDA-E. EXIT.
