000100******************************************************************
000200* FECHA       : 08/04/2023                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : EDUCACION - PROYECTOS DE QUIMICA (QP)            *
000500* PROGRAMA    : QPM6RPT                                          *
000600* TIPO        : BATCH - PASO 6 DE 6 (ULTIMO)                     *
000700* DESCRIPCION : ARMA LOS DOS REPORTES FINALES DE LA CORRIDA DE   *
000800*             : EMPAREJAMIENTO: EL DE ESTUDIANTES (ORDENADO POR  *
000900*             : USUARIO, CON SUPERVISOR Y RAZON ASIGNADOS) Y EL  *
001000*             : DE SUPERVISORES (CON LAS CASILLAS "MATCHING N"   *
001100*             : LLENAS CONFORME SE VAN COLOCANDO ESTUDIANTES).   *
001200* ARCHIVOS    : QPCFGWK=E, QPSTUWK=E, QPSUPWK=E, QPMATWK=E,       *
001300*             : QPSTUOUT=S, QPSUPOUT=S                           *
001400* ACCION (ES) : E=ENTRADA, S=SALIDA                              *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: QP-0031                                          *
001700* NOMBRE      : EMPAREJAMIENTO DE PROYECTOS DE QUIMICA            *
001800******************************************************************
001900*               B I T A C O R A   D E   C A M B I O S            *
002000******************************************************************
002100* 08/04/2023 EEDR 000402 VERSION ORIGINAL (NUMERACION DE         *
002200*                        PARRAFOS TOMADA DE EEDR3004).          *
002300* 19/04/2023 EEDR QP-0031 SE AGREGA ORDENAMIENTO POR USUARIO Y   *
002400*                         LA TABLA DE RAZONES DE ASIGNACION.     *
002500* 02/05/2023 EEDR QP-0031 SE AGREGA EL SUFIJO ORDINAL PARA LAS   *
002600*                         RAZONES ("1ST", "2ND", "3RD", ...).    *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.                    QPM6RPT.
003000 AUTHOR.                        E. RAMIREZ DIVAS.
003100 INSTALLATION.                  BANCO INDUSTRIAL - EDUCACION.
003200 DATE-WRITTEN.                  08/04/2023.
003300 DATE-COMPILED.
003400 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT QPCFGWK  ASSIGN TO QPCFGWK
004300            ORGANIZATION  IS LINE SEQUENTIAL
004400            ACCESS        IS SEQUENTIAL
004500            FILE STATUS   IS FS-QPCFGWK.
004600
004700     SELECT QPSTUWK  ASSIGN TO QPSTUWK
004800            ORGANIZATION  IS LINE SEQUENTIAL
004900            ACCESS        IS SEQUENTIAL
005000            FILE STATUS   IS FS-QPSTUWK.
005100
005200     SELECT QPSUPWK  ASSIGN TO QPSUPWK
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            ACCESS        IS SEQUENTIAL
005500            FILE STATUS   IS FS-QPSUPWK.
005600
005700     SELECT QPMATWK  ASSIGN TO QPMATWK
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            ACCESS        IS SEQUENTIAL
006000            FILE STATUS   IS FS-QPMATWK.
006100
006200     SELECT QPSTUOUT ASSIGN TO QPSTUOUT
006300            ORGANIZATION  IS LINE SEQUENTIAL
006400            ACCESS        IS SEQUENTIAL
006500            FILE STATUS   IS FS-QPSTUOUT.
006600
006700     SELECT QPSUPOUT ASSIGN TO QPSUPOUT
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            ACCESS        IS SEQUENTIAL
007000            FILE STATUS   IS FS-QPSUPOUT.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400******************************************************************
007500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007600******************************************************************
007700 FD  QPCFGWK.
007800 COPY QPCFGRC.
007900 FD  QPSTUWK.
008000 COPY QPSTUCW REPLACING ==STU-== BY ==INE-==.
008100 01  INE-STUDENT-RECORD-X REDEFINES INE-STUDENT-RECORD.
008200     02  FILLER                PIC X(976).
008300 FD  QPSUPWK.
008400 COPY QPSUPCW REPLACING ==SUP-== BY ==INS-==.
008500 01  INS-SUPERVISOR-RECORD-X REDEFINES INS-SUPERVISOR-RECORD.
008600     02  FILLER                PIC X(3878).
008700*   RESULTADO DEL PASO 4 (QPM4MAT).
008800 FD  QPMATWK.
008900 COPY QPMATCW.
009000*   REPORTE FINAL DE ESTUDIANTES, ORDENADO POR USUARIO.
009100 FD  QPSTUOUT.
009200 COPY QPSTUCW.
009300*   REPORTE FINAL DE SUPERVISORES, CON LAS CASILLAS MATCHING-N.
009400 FD  QPSUPOUT.
009500 COPY QPSUPCW.
009600
009700 WORKING-STORAGE SECTION.
009800******************************************************************
009900*           RECURSOS DE FILE STATUS                              *
010000******************************************************************
010100 01  WKS-FS-STATUS.
010200     02  FS-QPCFGWK            PIC 9(02) VALUE ZEROES.
010300     02  FS-QPSTUWK            PIC 9(02) VALUE ZEROES.
010400     02  FS-QPSUPWK            PIC 9(02) VALUE ZEROES.
010500     02  FS-QPMATWK            PIC 9(02) VALUE ZEROES.
010600     02  FS-QPSTUOUT           PIC 9(02) VALUE ZEROES.
010700     02  FS-QPSUPOUT           PIC 9(02) VALUE ZEROES.
010800******************************************************************
010900*           VARIABLES DE CONTROL Y CONTADORES GENERALES          *
011000******************************************************************
011100     02  FILLER                PIC X(01) VALUE SPACE.
011200 01  WKS-VARIABLES-TRABAJO.
011300     02  WKS-FIN-QPSTUWK       PIC 9(01) COMP VALUE ZEROES.
011400         88  FIN-QPSTUWK                 VALUE 1.
011500     02  WKS-FIN-QPSUPWK       PIC 9(01) COMP VALUE ZEROES.
011600         88  FIN-QPSUPWK                 VALUE 1.
011700     02  WKS-FIN-QPMATWK       PIC 9(01) COMP VALUE ZEROES.
011800         88  FIN-QPMATWK                 VALUE 1.
011900     02  WKS-MENSAJE-ERROR     PIC X(60) VALUE SPACES.
012000     02  WKS-K                 PIC 9(02) COMP VALUE ZEROES.
012100     02  WKS-K2                PIC 9(02) COMP VALUE ZEROES.
012200     02  WKS-K3                PIC 9(02) COMP VALUE ZEROES.
012300     02  WKS-ES-DUPLICADA      PIC 9(01) COMP VALUE ZEROES.
012400     02  WKS-PROGRAMA          PIC X(08) VALUE 'QPM6RPT'.
012500******************************************************************
012600*     TABLA DE TRABAJO DE ESTUDIANTES: REGISTRO COMPLETO, PARA   *
012700*     PODER ORDENARLOS Y REESCRIBIRLOS TAL CUAL AL REPORTE.      *
012800******************************************************************
012900     02  FILLER                PIC X(01) VALUE SPACE.
013000 01  WKS-TABLA-ESTUDIANTES.
013100     02  WKS-CANT-ESTUDIANTES  PIC 9(02) COMP VALUE ZEROES.
013200     02  TBE-FILA OCCURS 1 TO 60 TIMES
013300                   DEPENDING ON WKS-CANT-ESTUDIANTES
013400                   INDEXED BY WKS-IDX-E.
013500         03  TBE-USERNAME          PIC X(20).
013600         03  TBE-NAME              PIC X(40).
013700         03  TBE-COURSE            PIC X(30).
013800         03  TBE-NAT-SCI-FLAG      PIC X(01).
013900         03  TBE-KEYWORD-CNT       PIC 9(02).
014000         03  TBE-KEYWORD           PIC X(20) OCCURS 10 TIMES.
014100         03  TBE-TOPIC-CNT         PIC 9(02).
014200         03  TBE-TOPIC             PIC X(20) OCCURS 10 TIMES.
014300         03  TBE-CHOICE-CNT        PIC 9(02).
014400         03  TBE-CHOICE            PIC X(30) OCCURS 10 TIMES.
014500         03  TBE-RAND-KEY          PIC 9(09) COMP.
014600         03  TBE-MATCHED-SUPERVISOR PIC X(40) VALUE 'No Matching'.
014700         03  TBE-MATCHED-REASON     PIC X(120) VALUE '-'.
014800******************************************************************
014900*     TABLA DE TRABAJO DE SUPERVISORES: REGISTRO COMPLETO, MAS   *
015000*     LAS CASILLAS DE ASIGNACION QUE SE VAN LLENANDO.            *
015100******************************************************************
015200     02  FILLER                PIC X(01) VALUE SPACE.
015300 01  WKS-TABLA-SUPERVISORES.
015400     02  WKS-CANT-SUPERVISORES PIC 9(02) COMP VALUE ZEROES.
015500     02  TBS-FILA OCCURS 1 TO 20 TIMES
015600                   DEPENDING ON WKS-CANT-SUPERVISORES
015700                   INDEXED BY WKS-IDX-S.
015800         03  TBS-NAME              PIC X(40).
015900         03  TBS-CAPACITY          PIC 9(04).
016000         03  TBS-TOPIC             PIC X(20).
016100         03  TBS-KEYWORD-CNT       PIC 9(02).
016200         03  TBS-KEYWORD           PIC X(20) OCCURS 10 TIMES.
016300         03  TBS-MATCH-CNT         PIC 9(02) COMP VALUE ZEROES.
016400         03  TBS-MATCHING-SLOT     PIC X(60) OCCURS 60 TIMES
016500                                   VALUE SPACES.
016600******************************************************************
016700*     TABLA DE TRABAJO DE EMPAREJAMIENTOS (SALIDA DE QPM4MAT)    *
016800******************************************************************
016900     02  FILLER                PIC X(01) VALUE SPACE.
017000 01  WKS-TABLA-EMPAREJAMIENTOS.
017100     02  WKS-CANT-EMPAREJAMIENTOS PIC 9(02) COMP VALUE ZEROES.
017200     02  TBM-FILA OCCURS 1 TO 60 TIMES
017300                   DEPENDING ON WKS-CANT-EMPAREJAMIENTOS
017400                   INDEXED BY WKS-IDX-M.
017500         03  TBM-USERNAME          PIC X(20).
017600         03  TBM-SUPERVISOR        PIC X(40).
017700******************************************************************
017800*     AREA DE COMPARACION CASE-INSENSITIVE DE PROPOSITO GENERAL  *
017900******************************************************************
018000     02  FILLER                PIC X(01) VALUE SPACE.
018100 01  WKS-COMPARACION.
018200     02  WKS-CMP-A             PIC X(40) VALUE SPACES.
018300     02  WKS-CMP-B             PIC X(40) VALUE SPACES.
018400     02  WKS-CMP-IGUAL         PIC 9(01) COMP VALUE ZEROES.
018500         88  CMP-SON-IGUALES             VALUE 1.
018600******************************************************************
018700*     AREA DE ORDENAMIENTO DE ESTUDIANTES POR USUARIO (ASCENDE)  *
018800******************************************************************
018900     02  FILLER                PIC X(01) VALUE SPACE.
019000 01  WKS-ORDENAMIENTO.
019100     02  WKS-MENOR-IDX         PIC 9(02) COMP VALUE ZEROES.
019200     02  WKS-FILA-TEMPORAL.
019300         03  TMP-USERNAME          PIC X(20).
019400         03  TMP-NAME               PIC X(40).
019500         03  TMP-COURSE             PIC X(30).
019600         03  TMP-NAT-SCI-FLAG       PIC X(01).
019700         03  TMP-KEYWORD-CNT        PIC 9(02).
019800         03  TMP-KEYWORD            PIC X(20) OCCURS 10 TIMES.
019900         03  TMP-TOPIC-CNT          PIC 9(02).
020000         03  TMP-TOPIC              PIC X(20) OCCURS 10 TIMES.
020100         03  TMP-CHOICE-CNT         PIC 9(02).
020200         03  TMP-CHOICE             PIC X(30) OCCURS 10 TIMES.
020300         03  TMP-RAND-KEY           PIC 9(09) COMP.
020400         03  TMP-MATCHED-SUPERVISOR PIC X(40).
020500         03  TMP-MATCHED-REASON     PIC X(120).
020600******************************************************************
020700*     RESULTADO DE LA BUSQUEDA DE EMPAREJAMIENTO DE UN ESTUDIANTE*
020800******************************************************************
020900     02  FILLER                PIC X(01) VALUE SPACE.
021000 01  WKS-BUSQUEDA-EMPAREJAMIENTO.
021100     02  WKS-ESTUDIANTE-ASIGNADO   PIC 9(01) COMP VALUE ZEROES.
021200     02  WKS-SUPERVISOR-ENCONTRADO PIC 9(01) COMP VALUE ZEROES.
021300******************************************************************
021400*     AREA DE TRABAJO PARA LA RAZON DE ASIGNACION (6. REPORTES)  *
021500******************************************************************
021600     02  FILLER                PIC X(01) VALUE SPACE.
021700 01  WKS-RAZON-TRABAJO.
021800     02  WKS-PICKED                PIC 9(01) COMP VALUE ZEROES.
021900         88  SE-ESCOGIO                       VALUE 1.
022000     02  WKS-RANGO-PREF            PIC 9(02) COMP VALUE ZEROES.
022100     02  WKS-KEYWORDS-CALIFICAN    PIC 9(01) COMP VALUE ZEROES.
022200         88  CALIFICAN-PALABRAS-CLAVE         VALUE 1.
022300     02  WKS-SOLAPE                PIC 9(02) COMP VALUE ZEROES.
022400     02  WKS-TOPIC-CALIFICA        PIC 9(01) COMP VALUE ZEROES.
022500         88  CALIFICA-AREA                    VALUE 1.
022600     02  WKS-RANGO-AREA            PIC 9(02) COMP VALUE ZEROES.
022700     02  WKS-NUM-PARA-SUFIJO       PIC 9(02) COMP VALUE ZEROES.
022800     02  WKS-COCIENTE-AUX          PIC 9(02) COMP VALUE ZEROES.
022900     02  WKS-RESTO-AUX             PIC 9(02) COMP VALUE ZEROES.
023000     02  WKS-SUFIJO                PIC X(02) VALUE SPACES.
023100     02  WKS-SUFIJO-PREF           PIC X(02) VALUE SPACES.
023200     02  WKS-SUFIJO-AREA           PIC X(02) VALUE SPACES.
023300     02  WKS-CLAUSULA-PREF         PIC X(120) VALUE SPACES.
023400     02  WKS-NUM-TXT               PIC X(02) VALUE SPACES.
023500     02  WKS-NUM-1-DIGITO          PIC 9(01).
023600     02  WKS-TXT-PREF              PIC X(02) VALUE SPACES.
023700     02  WKS-TXT-AREA              PIC X(02) VALUE SPACES.
023800     02  WKS-TXT-SOLAPE            PIC X(02) VALUE SPACES.
023900*   VISTA PLANA PARA EL VOLCADO DE DIAGNOSTICO AL ABORTAR.
024000     02  FILLER                PIC X(01) VALUE SPACE.
024100 01  WKS-VISTA-RAZON REDEFINES WKS-RAZON-TRABAJO.
024200     02  FILLER                PIC X(25).
024300******************************************************************
024400 PROCEDURE DIVISION.
024500******************************************************************
024600 100-MAIN SECTION.
024700     PERFORM 110-ABRIR-ARCHIVOS          THRU 110-ABRIR-ARCHIVOS-E
024800     PERFORM 200-LEER-CONFIGURACION       THRU 200-LEER-CONFIGURACION-E
024900     PERFORM 210-CARGAR-ESTUDIANTES       THRU 210-CARGAR-ESTUDIANTES-E
025000     PERFORM 220-CARGAR-SUPERVISORES      THRU 220-CARGAR-SUPERVISORES-E
025100     PERFORM 230-CARGAR-EMPAREJAMIENTOS
025200                                 THRU 230-CARGAR-EMPAREJAMIENTOS-E
025300     PERFORM 300-ORDENAR-ESTUDIANTES      THRU 300-ORDENAR-ESTUDIANTES-E
025400     PERFORM 400-CONSTRUIR-REPORTE-ESTUDIANTES
025500                                 THRU 400-CONSTRUIR-REPORTE-ESTUDIANTES-E
025600     PERFORM 500-CONSTRUIR-REPORTE-SUPERVISORES
025700                                 THRU 500-CONSTRUIR-REPORTE-SUPERVISORES-E
025800     PERFORM 800-CERRAR-ARCHIVOS          THRU 800-CERRAR-ARCHIVOS-E
025900     STOP RUN.
026000 100-MAIN-E. EXIT.
026100
026200 110-ABRIR-ARCHIVOS SECTION.
026300     OPEN INPUT  QPCFGWK QPSTUWK QPSUPWK QPMATWK
026400     OPEN OUTPUT QPSTUOUT QPSUPOUT
026500     IF FS-QPCFGWK NOT = 0
026600        MOVE 'NO SE PUDO ABRIR QPCFGWK' TO WKS-MENSAJE-ERROR
026700        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
026800     END-IF
026900     IF FS-QPSTUWK NOT = 0
027000        MOVE 'NO SE PUDO ABRIR QPSTUWK' TO WKS-MENSAJE-ERROR
027100        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
027200     END-IF
027300     IF FS-QPSUPWK NOT = 0
027400        MOVE 'NO SE PUDO ABRIR QPSUPWK' TO WKS-MENSAJE-ERROR
027500        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
027600     END-IF
027700     IF FS-QPMATWK NOT = 0
027800        MOVE 'NO SE PUDO ABRIR QPMATWK' TO WKS-MENSAJE-ERROR
027900        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
028000     END-IF
028100     IF FS-QPSTUOUT NOT = 0
028200        MOVE 'NO SE PUDO ABRIR QPSTUOUT' TO WKS-MENSAJE-ERROR
028300        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
028400     END-IF
028500     IF FS-QPSUPOUT NOT = 0
028600        MOVE 'NO SE PUDO ABRIR QPSUPOUT' TO WKS-MENSAJE-ERROR
028700        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
028800     END-IF.
028900 110-ABRIR-ARCHIVOS-E. EXIT.
029000
029100 200-LEER-CONFIGURACION SECTION.
029200     READ QPCFGWK
029300       AT END
029400          MOVE 'QPCFGWK VACIO, NO HAY CONFIGURACION'
029500                                         TO WKS-MENSAJE-ERROR
029600          PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
029700     END-READ.
029800 200-LEER-CONFIGURACION-E. EXIT.
029900
030000 210-CARGAR-ESTUDIANTES SECTION.
030100     PERFORM 211-LEER-UN-ESTUDIANTE
030200        UNTIL FIN-QPSTUWK OR WKS-CANT-ESTUDIANTES = 60.
030300 210-CARGAR-ESTUDIANTES-E. EXIT.
030400
030500 211-LEER-UN-ESTUDIANTE SECTION.
030600     READ QPSTUWK
030700       AT END
030800          SET FIN-QPSTUWK TO TRUE
030900       NOT AT END
031000          ADD 1 TO WKS-CANT-ESTUDIANTES
031100          SET WKS-IDX-E TO WKS-CANT-ESTUDIANTES
031200          MOVE INE-USERNAME     TO TBE-USERNAME     (WKS-IDX-E)
031300          MOVE INE-NAME         TO TBE-NAME         (WKS-IDX-E)
031400          MOVE INE-COURSE       TO TBE-COURSE       (WKS-IDX-E)
031500          MOVE INE-NAT-SCI-FLAG TO TBE-NAT-SCI-FLAG  (WKS-IDX-E)
031600          MOVE INE-KEYWORD-CNT  TO TBE-KEYWORD-CNT   (WKS-IDX-E)
031700          MOVE INE-KEYWORD (1)  TO TBE-KEYWORD (WKS-IDX-E, 1)
031800          MOVE INE-KEYWORD (2)  TO TBE-KEYWORD (WKS-IDX-E, 2)
031900          MOVE INE-KEYWORD (3)  TO TBE-KEYWORD (WKS-IDX-E, 3)
032000          MOVE INE-KEYWORD (4)  TO TBE-KEYWORD (WKS-IDX-E, 4)
032100          MOVE INE-KEYWORD (5)  TO TBE-KEYWORD (WKS-IDX-E, 5)
032200          MOVE INE-KEYWORD (6)  TO TBE-KEYWORD (WKS-IDX-E, 6)
032300          MOVE INE-KEYWORD (7)  TO TBE-KEYWORD (WKS-IDX-E, 7)
032400          MOVE INE-KEYWORD (8)  TO TBE-KEYWORD (WKS-IDX-E, 8)
032500          MOVE INE-KEYWORD (9)  TO TBE-KEYWORD (WKS-IDX-E, 9)
032600          MOVE INE-KEYWORD (10) TO TBE-KEYWORD (WKS-IDX-E, 10)
032700          MOVE INE-TOPIC-CNT    TO TBE-TOPIC-CNT     (WKS-IDX-E)
032800          MOVE INE-TOPIC (1)    TO TBE-TOPIC (WKS-IDX-E, 1)
032900          MOVE INE-TOPIC (2)    TO TBE-TOPIC (WKS-IDX-E, 2)
033000          MOVE INE-TOPIC (3)    TO TBE-TOPIC (WKS-IDX-E, 3)
033100          MOVE INE-TOPIC (4)    TO TBE-TOPIC (WKS-IDX-E, 4)
033200          MOVE INE-TOPIC (5)    TO TBE-TOPIC (WKS-IDX-E, 5)
033300          MOVE INE-TOPIC (6)    TO TBE-TOPIC (WKS-IDX-E, 6)
033400          MOVE INE-TOPIC (7)    TO TBE-TOPIC (WKS-IDX-E, 7)
033500          MOVE INE-TOPIC (8)    TO TBE-TOPIC (WKS-IDX-E, 8)
033600          MOVE INE-TOPIC (9)    TO TBE-TOPIC (WKS-IDX-E, 9)
033700          MOVE INE-TOPIC (10)   TO TBE-TOPIC (WKS-IDX-E, 10)
033800          MOVE INE-CHOICE-CNT   TO TBE-CHOICE-CNT    (WKS-IDX-E)
033900          MOVE INE-CHOICE (1)   TO TBE-CHOICE (WKS-IDX-E, 1)
034000          MOVE INE-CHOICE (2)   TO TBE-CHOICE (WKS-IDX-E, 2)
034100          MOVE INE-CHOICE (3)   TO TBE-CHOICE (WKS-IDX-E, 3)
034200          MOVE INE-CHOICE (4)   TO TBE-CHOICE (WKS-IDX-E, 4)
034300          MOVE INE-CHOICE (5)   TO TBE-CHOICE (WKS-IDX-E, 5)
034400          MOVE INE-CHOICE (6)   TO TBE-CHOICE (WKS-IDX-E, 6)
034500          MOVE INE-CHOICE (7)   TO TBE-CHOICE (WKS-IDX-E, 7)
034600          MOVE INE-CHOICE (8)   TO TBE-CHOICE (WKS-IDX-E, 8)
034700          MOVE INE-CHOICE (9)   TO TBE-CHOICE (WKS-IDX-E, 9)
034800          MOVE INE-CHOICE (10)  TO TBE-CHOICE (WKS-IDX-E, 10)
034900          MOVE INE-RAND-KEY     TO TBE-RAND-KEY      (WKS-IDX-E)
035000          MOVE 'No Matching'    TO TBE-MATCHED-SUPERVISOR (WKS-IDX-E)
035100          MOVE '-'              TO TBE-MATCHED-REASON     (WKS-IDX-E)
035200     END-READ.
035300 211-LEER-UN-ESTUDIANTE-E. EXIT.
035400
035500 220-CARGAR-SUPERVISORES SECTION.
035600     PERFORM 221-LEER-UN-SUPERVISOR
035700        UNTIL FIN-QPSUPWK OR WKS-CANT-SUPERVISORES = 20.
035800 220-CARGAR-SUPERVISORES-E. EXIT.
035900
036000 221-LEER-UN-SUPERVISOR SECTION.
036100     READ QPSUPWK
036200       AT END
036300          SET FIN-QPSUPWK TO TRUE
036400       NOT AT END
036500          ADD 1 TO WKS-CANT-SUPERVISORES
036600          SET WKS-IDX-S TO WKS-CANT-SUPERVISORES
036700          MOVE INS-NAME         TO TBS-NAME        (WKS-IDX-S)
036800          MOVE INS-CAPACITY     TO TBS-CAPACITY    (WKS-IDX-S)
036900          MOVE INS-TOPIC        TO TBS-TOPIC       (WKS-IDX-S)
037000          MOVE INS-KEYWORD-CNT  TO TBS-KEYWORD-CNT (WKS-IDX-S)
037100          MOVE INS-KEYWORD (1)  TO TBS-KEYWORD (WKS-IDX-S, 1)
037200          MOVE INS-KEYWORD (2)  TO TBS-KEYWORD (WKS-IDX-S, 2)
037300          MOVE INS-KEYWORD (3)  TO TBS-KEYWORD (WKS-IDX-S, 3)
037400          MOVE INS-KEYWORD (4)  TO TBS-KEYWORD (WKS-IDX-S, 4)
037500          MOVE INS-KEYWORD (5)  TO TBS-KEYWORD (WKS-IDX-S, 5)
037600          MOVE INS-KEYWORD (6)  TO TBS-KEYWORD (WKS-IDX-S, 6)
037700          MOVE INS-KEYWORD (7)  TO TBS-KEYWORD (WKS-IDX-S, 7)
037800          MOVE INS-KEYWORD (8)  TO TBS-KEYWORD (WKS-IDX-S, 8)
037900          MOVE INS-KEYWORD (9)  TO TBS-KEYWORD (WKS-IDX-S, 9)
038000          MOVE INS-KEYWORD (10) TO TBS-KEYWORD (WKS-IDX-S, 10)
038100     END-READ.
038200 221-LEER-UN-SUPERVISOR-E. EXIT.
038300
038400 230-CARGAR-EMPAREJAMIENTOS SECTION.
038500     PERFORM 231-LEER-UN-EMPAREJAMIENTO
038600        UNTIL FIN-QPMATWK OR WKS-CANT-EMPAREJAMIENTOS = 60.
038700 230-CARGAR-EMPAREJAMIENTOS-E. EXIT.
038800
038900 231-LEER-UN-EMPAREJAMIENTO SECTION.
039000     READ QPMATWK
039100       AT END
039200          SET FIN-QPMATWK TO TRUE
039300       NOT AT END
039400          ADD 1 TO WKS-CANT-EMPAREJAMIENTOS
039500          SET WKS-IDX-M TO WKS-CANT-EMPAREJAMIENTOS
039600          MOVE MATCH-STU-USERNAME TO TBM-USERNAME   (WKS-IDX-M)
039700          MOVE MATCH-SUP-NAME     TO TBM-SUPERVISOR (WKS-IDX-M)
039800     END-READ.
039900 231-LEER-UN-EMPAREJAMIENTO-E. EXIT.
040000
040100******************************************************************
040200*     ORDENAMIENTO ASCENDENTE POR USUARIO (SELECCION, IGUAL AL   *
040300*     METODO USADO EN QPM2STU PARA EL BARAJADO DE EQUIDAD)       *
040400******************************************************************
040500 300-ORDENAR-ESTUDIANTES SECTION.
040600     IF WKS-CANT-ESTUDIANTES < 2
040700        GO TO 300-ORDENAR-ESTUDIANTES-E
040800     END-IF
040900     PERFORM 310-FIJAR-UNA-POSICION
041000        VARYING WKS-IDX-E FROM 1 BY 1
041100        UNTIL WKS-IDX-E > WKS-CANT-ESTUDIANTES.
041200 300-ORDENAR-ESTUDIANTES-E. EXIT.
041300
041400 310-FIJAR-UNA-POSICION SECTION.
041500     SET WKS-MENOR-IDX TO WKS-IDX-E
041600     PERFORM 320-BUSCAR-MENOR-USUARIO
041700        VARYING WKS-IDX-S FROM WKS-IDX-E BY 1
041800        UNTIL WKS-IDX-S > WKS-CANT-ESTUDIANTES
041900     IF WKS-MENOR-IDX NOT = WKS-IDX-E
042000        PERFORM 330-INTERCAMBIAR-ESTUDIANTES
042100                             THRU 330-INTERCAMBIAR-ESTUDIANTES-E
042200     END-IF.
042300 310-FIJAR-UNA-POSICION-E. EXIT.
042400
042500*--->   NOTA: EN ESTE PARRAFO SE USA EL INDICE WKS-IDX-S COMO UN
042600*--->   SEGUNDO RECORRIDO SOBRE LA MISMA TABLA DE ESTUDIANTES,
042700*--->   NO SOBRE LA TABLA DE SUPERVISORES.
042800 320-BUSCAR-MENOR-USUARIO SECTION.
042900     IF TBE-USERNAME (WKS-IDX-S) < TBE-USERNAME (WKS-MENOR-IDX)
043000        SET WKS-MENOR-IDX TO WKS-IDX-S
043100     END-IF.
043200 320-BUSCAR-MENOR-USUARIO-E. EXIT.
043300
043400 330-INTERCAMBIAR-ESTUDIANTES SECTION.
043500     MOVE TBE-FILA (WKS-IDX-E)       TO WKS-FILA-TEMPORAL
043600     MOVE TBE-FILA (WKS-MENOR-IDX)   TO TBE-FILA (WKS-IDX-E)
043700     MOVE WKS-FILA-TEMPORAL          TO TBE-FILA (WKS-MENOR-IDX).
043800 330-INTERCAMBIAR-ESTUDIANTES-E. EXIT.
043900
044000******************************************************************
044100*     REPORTE DE ESTUDIANTES: SUPERVISOR/RAZON ASIGNADOS Y       *
044200*     GRABACION EN ORDEN ASCENDENTE DE USUARIO                   *
044300******************************************************************
044400 400-CONSTRUIR-REPORTE-ESTUDIANTES SECTION.
044500     IF WKS-CANT-ESTUDIANTES = 0
044600        GO TO 400-CONSTRUIR-REPORTE-ESTUDIANTES-E
044700     END-IF
044800     PERFORM 410-PROCESAR-UN-ESTUDIANTE
044900        VARYING WKS-IDX-E FROM 1 BY 1
045000        UNTIL WKS-IDX-E > WKS-CANT-ESTUDIANTES.
045100 400-CONSTRUIR-REPORTE-ESTUDIANTES-E. EXIT.
045200
045300 410-PROCESAR-UN-ESTUDIANTE SECTION.
045400     PERFORM 411-BUSCAR-EMPAREJAMIENTO-DE-ESTUDIANTE
045500                    THRU 411-BUSCAR-EMPAREJAMIENTO-DE-ESTUDIANTE-E
045600     IF WKS-ESTUDIANTE-ASIGNADO = 1
045700        PERFORM 420-LOCALIZAR-SUPERVISOR-ASIGNADO
045800                         THRU 420-LOCALIZAR-SUPERVISOR-ASIGNADO-E
045900        IF WKS-SUPERVISOR-ENCONTRADO = 1
046000           PERFORM 600-CONSTRUIR-RAZON THRU 600-CONSTRUIR-RAZON-E
046100        END-IF
046200     END-IF
046300     PERFORM 430-GRABAR-UN-ESTUDIANTE THRU 430-GRABAR-UN-ESTUDIANTE-E.
046400 410-PROCESAR-UN-ESTUDIANTE-E. EXIT.
046500
046600 411-BUSCAR-EMPAREJAMIENTO-DE-ESTUDIANTE SECTION.
046700     MOVE 0 TO WKS-ESTUDIANTE-ASIGNADO
046800     IF WKS-CANT-EMPAREJAMIENTOS > 0
046900        PERFORM 412-COMPARAR-UN-EMPAREJAMIENTO
047000           VARYING WKS-IDX-M FROM 1 BY 1
047100           UNTIL WKS-IDX-M > WKS-CANT-EMPAREJAMIENTOS
047200              OR WKS-ESTUDIANTE-ASIGNADO = 1
047300     END-IF.
047400 411-BUSCAR-EMPAREJAMIENTO-DE-ESTUDIANTE-E. EXIT.
047500
047600 412-COMPARAR-UN-EMPAREJAMIENTO SECTION.
047700     IF TBM-USERNAME (WKS-IDX-M) = TBE-USERNAME (WKS-IDX-E)
047800        MOVE 1 TO WKS-ESTUDIANTE-ASIGNADO
047900        MOVE TBM-SUPERVISOR (WKS-IDX-M)
048000                          TO TBE-MATCHED-SUPERVISOR (WKS-IDX-E)
048100     END-IF.
048200 412-COMPARAR-UN-EMPAREJAMIENTO-E. EXIT.
048300
048400 420-LOCALIZAR-SUPERVISOR-ASIGNADO SECTION.
048500     MOVE 0 TO WKS-SUPERVISOR-ENCONTRADO
048600     IF WKS-CANT-SUPERVISORES > 0
048700        PERFORM 421-COMPARAR-UN-SUPERVISOR
048800           VARYING WKS-IDX-S FROM 1 BY 1
048900           UNTIL WKS-IDX-S > WKS-CANT-SUPERVISORES
049000              OR WKS-SUPERVISOR-ENCONTRADO = 1
049100     END-IF.
049200 420-LOCALIZAR-SUPERVISOR-ASIGNADO-E. EXIT.
049300
049400 421-COMPARAR-UN-SUPERVISOR SECTION.
049500     IF TBS-NAME (WKS-IDX-S) = TBE-MATCHED-SUPERVISOR (WKS-IDX-E)
049600        MOVE 1 TO WKS-SUPERVISOR-ENCONTRADO
049700     END-IF.
049800 421-COMPARAR-UN-SUPERVISOR-E. EXIT.
049900
050000 430-GRABAR-UN-ESTUDIANTE SECTION.
050100     MOVE TBE-USERNAME           (WKS-IDX-E) TO INE-USERNAME
050200     MOVE TBE-NAME                (WKS-IDX-E) TO INE-NAME
050300     MOVE TBE-COURSE              (WKS-IDX-E) TO INE-COURSE
050400     MOVE TBE-NAT-SCI-FLAG         (WKS-IDX-E) TO INE-NAT-SCI-FLAG
050500     MOVE TBE-KEYWORD-CNT          (WKS-IDX-E) TO INE-KEYWORD-CNT
050600     MOVE TBE-KEYWORD (WKS-IDX-E, 1) TO INE-KEYWORD (1)
050700     MOVE TBE-KEYWORD (WKS-IDX-E, 2) TO INE-KEYWORD (2)
050800     MOVE TBE-KEYWORD (WKS-IDX-E, 3) TO INE-KEYWORD (3)
050900     MOVE TBE-KEYWORD (WKS-IDX-E, 4) TO INE-KEYWORD (4)
051000     MOVE TBE-KEYWORD (WKS-IDX-E, 5) TO INE-KEYWORD (5)
051100     MOVE TBE-KEYWORD (WKS-IDX-E, 6) TO INE-KEYWORD (6)
051200     MOVE TBE-KEYWORD (WKS-IDX-E, 7) TO INE-KEYWORD (7)
051300     MOVE TBE-KEYWORD (WKS-IDX-E, 8) TO INE-KEYWORD (8)
051400     MOVE TBE-KEYWORD (WKS-IDX-E, 9) TO INE-KEYWORD (9)
051500     MOVE TBE-KEYWORD (WKS-IDX-E, 10) TO INE-KEYWORD (10)
051600     MOVE TBE-TOPIC-CNT             (WKS-IDX-E) TO INE-TOPIC-CNT
051700     MOVE TBE-TOPIC   (WKS-IDX-E, 1)  TO INE-TOPIC (1)
051800     MOVE TBE-TOPIC   (WKS-IDX-E, 2)  TO INE-TOPIC (2)
051900     MOVE TBE-TOPIC   (WKS-IDX-E, 3)  TO INE-TOPIC (3)
052000     MOVE TBE-TOPIC   (WKS-IDX-E, 4)  TO INE-TOPIC (4)
052100     MOVE TBE-TOPIC   (WKS-IDX-E, 5)  TO INE-TOPIC (5)
052200     MOVE TBE-TOPIC   (WKS-IDX-E, 6)  TO INE-TOPIC (6)
052300     MOVE TBE-TOPIC   (WKS-IDX-E, 7)  TO INE-TOPIC (7)
052400     MOVE TBE-TOPIC   (WKS-IDX-E, 8)  TO INE-TOPIC (8)
052500     MOVE TBE-TOPIC   (WKS-IDX-E, 9)  TO INE-TOPIC (9)
052600     MOVE TBE-TOPIC   (WKS-IDX-E, 10) TO INE-TOPIC (10)
052700     MOVE TBE-CHOICE-CNT            (WKS-IDX-E) TO INE-CHOICE-CNT
052800     MOVE TBE-CHOICE  (WKS-IDX-E, 1)  TO INE-CHOICE (1)
052900     MOVE TBE-CHOICE  (WKS-IDX-E, 2)  TO INE-CHOICE (2)
053000     MOVE TBE-CHOICE  (WKS-IDX-E, 3)  TO INE-CHOICE (3)
053100     MOVE TBE-CHOICE  (WKS-IDX-E, 4)  TO INE-CHOICE (4)
053200     MOVE TBE-CHOICE  (WKS-IDX-E, 5)  TO INE-CHOICE (5)
053300     MOVE TBE-CHOICE  (WKS-IDX-E, 6)  TO INE-CHOICE (6)
053400     MOVE TBE-CHOICE  (WKS-IDX-E, 7)  TO INE-CHOICE (7)
053500     MOVE TBE-CHOICE  (WKS-IDX-E, 8)  TO INE-CHOICE (8)
053600     MOVE TBE-CHOICE  (WKS-IDX-E, 9)  TO INE-CHOICE (9)
053700     MOVE TBE-CHOICE  (WKS-IDX-E, 10) TO INE-CHOICE (10)
053800     MOVE TBE-RAND-KEY              (WKS-IDX-E) TO INE-RAND-KEY
053900     MOVE TBE-MATCHED-SUPERVISOR    (WKS-IDX-E) TO INE-MATCHED-SUPERVISOR
054000     MOVE TBE-MATCHED-REASON        (WKS-IDX-E) TO INE-MATCHED-REASON
054100     WRITE INE-STUDENT-RECORD
054200     IF FS-QPSTUOUT NOT = 0
054300        MOVE 'ERROR ESCRIBIENDO QPSTUOUT' TO WKS-MENSAJE-ERROR
054400        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
054500     END-IF.
054600 430-GRABAR-UN-ESTUDIANTE-E. EXIT.
054700
054800******************************************************************
054900*     REPORTE DE SUPERVISORES: CASILLAS MATCHING-N, UNA POR     *
055000*     CADA ESTUDIANTE QUE SE LE HAYA COLOCADO, EN EL ORDEN EN   *
055100*     QUE EL REPORTE DE ESTUDIANTES YA LOS DEJO (ASCENDENTE POR *
055200*     USUARIO).                                                 *
055300******************************************************************
055400 500-CONSTRUIR-REPORTE-SUPERVISORES SECTION.
055500     IF WKS-CANT-ESTUDIANTES = 0
055600        GO TO 510-GRABAR-SUPERVISORES
055700     END-IF
055800     PERFORM 501-COLOCAR-UN-ESTUDIANTE
055900        VARYING WKS-IDX-E FROM 1 BY 1
056000        UNTIL WKS-IDX-E > WKS-CANT-ESTUDIANTES.
056100 510-GRABAR-SUPERVISORES.
056200     IF WKS-CANT-SUPERVISORES > 0
056300        PERFORM 520-GRABAR-UN-SUPERVISOR
056400           VARYING WKS-IDX-S FROM 1 BY 1
056500           UNTIL WKS-IDX-S > WKS-CANT-SUPERVISORES
056600     END-IF.
056700 500-CONSTRUIR-REPORTE-SUPERVISORES-E. EXIT.
056800
056900 501-COLOCAR-UN-ESTUDIANTE SECTION.
057000     IF TBE-MATCHED-SUPERVISOR (WKS-IDX-E) = 'No Matching'
057100        GO TO 501-COLOCAR-UN-ESTUDIANTE-E
057200     END-IF
057300     MOVE 0 TO WKS-SUPERVISOR-ENCONTRADO
057400     PERFORM 502-COMPARAR-UN-SUPERVISOR
057500        VARYING WKS-IDX-S FROM 1 BY 1
057600        UNTIL WKS-IDX-S > WKS-CANT-SUPERVISORES
057700           OR WKS-SUPERVISOR-ENCONTRADO = 1
057800     IF WKS-SUPERVISOR-ENCONTRADO = 1
057900        ADD 1 TO TBS-MATCH-CNT (WKS-IDX-S)
058000        STRING TBE-NAME (WKS-IDX-E) DELIMITED BY SIZE
058100               ' (' DELIMITED BY SIZE
058200               TBE-USERNAME (WKS-IDX-E) DELIMITED BY SIZE
058300               ')' DELIMITED BY SIZE
058400               INTO TBS-MATCHING-SLOT (WKS-IDX-S,
058500                                        TBS-MATCH-CNT (WKS-IDX-S))
058600        END-STRING
058700     END-IF.
058800 501-COLOCAR-UN-ESTUDIANTE-E. EXIT.
058900
059000 502-COMPARAR-UN-SUPERVISOR SECTION.
059100     IF TBS-NAME (WKS-IDX-S) = TBE-MATCHED-SUPERVISOR (WKS-IDX-E)
059200        MOVE 1 TO WKS-SUPERVISOR-ENCONTRADO
059300     END-IF.
059400 502-COMPARAR-UN-SUPERVISOR-E. EXIT.
059500
059600 520-GRABAR-UN-SUPERVISOR SECTION.
059700     MOVE TBS-NAME        (WKS-IDX-S) TO INS-NAME
059800     MOVE TBS-CAPACITY    (WKS-IDX-S) TO INS-CAPACITY
059900     MOVE TBS-TOPIC       (WKS-IDX-S) TO INS-TOPIC
060000     MOVE TBS-KEYWORD-CNT (WKS-IDX-S) TO INS-KEYWORD-CNT
060100     MOVE TBS-KEYWORD (WKS-IDX-S, 1)  TO INS-KEYWORD (1)
060200     MOVE TBS-KEYWORD (WKS-IDX-S, 2)  TO INS-KEYWORD (2)
060300     MOVE TBS-KEYWORD (WKS-IDX-S, 3)  TO INS-KEYWORD (3)
060400     MOVE TBS-KEYWORD (WKS-IDX-S, 4)  TO INS-KEYWORD (4)
060500     MOVE TBS-KEYWORD (WKS-IDX-S, 5)  TO INS-KEYWORD (5)
060600     MOVE TBS-KEYWORD (WKS-IDX-S, 6)  TO INS-KEYWORD (6)
060700     MOVE TBS-KEYWORD (WKS-IDX-S, 7)  TO INS-KEYWORD (7)
060800     MOVE TBS-KEYWORD (WKS-IDX-S, 8)  TO INS-KEYWORD (8)
060900     MOVE TBS-KEYWORD (WKS-IDX-S, 9)  TO INS-KEYWORD (9)
061000     MOVE TBS-KEYWORD (WKS-IDX-S, 10) TO INS-KEYWORD (10)
061100     MOVE TBS-MATCH-CNT   (WKS-IDX-S) TO INS-MATCH-CNT
061200     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, 1)  TO INS-MATCHING-SLOT (1)
061300     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, 2)  TO INS-MATCHING-SLOT (2)
061400     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, 3)  TO INS-MATCHING-SLOT (3)
061500     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, 4)  TO INS-MATCHING-SLOT (4)
061600     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, 5)  TO INS-MATCHING-SLOT (5)
061700     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, 6)  TO INS-MATCHING-SLOT (6)
061800     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, 7)  TO INS-MATCHING-SLOT (7)
061900     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, 8)  TO INS-MATCHING-SLOT (8)
062000     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, 9)  TO INS-MATCHING-SLOT (9)
062100     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, 10) TO INS-MATCHING-SLOT (10)
062200     PERFORM 521-COPIAR-RESTO-DE-CASILLAS
062300        VARYING WKS-K FROM 11 BY 1 UNTIL WKS-K > 60
062400     WRITE INS-SUPERVISOR-RECORD
062500     IF FS-QPSUPOUT NOT = 0
062600        MOVE 'ERROR ESCRIBIENDO QPSUPOUT' TO WKS-MENSAJE-ERROR
062700        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
062800     END-IF.
062900 520-GRABAR-UN-SUPERVISOR-E. EXIT.
063000
063100 521-COPIAR-RESTO-DE-CASILLAS SECTION.
063200     MOVE TBS-MATCHING-SLOT (WKS-IDX-S, WKS-K)
063300                                 TO INS-MATCHING-SLOT (WKS-K).
063400 521-COPIAR-RESTO-DE-CASILLAS-E. EXIT.
063500
063600******************************************************************
063700*     RAZON DE ASIGNACION: CONSULTA                              *
063800*     INDEPENDIENTEMENTE SI EL ESTUDIANTE ESCOGIO AL SUPERVISOR, *
063900*     SI LAS PALABRAS CLAVE CALIFICAN Y SI EL AREA TEMATICA      *
064000*     CALIFICA, Y ARMA LA FRASE SEGUN LA TABLA DE DECISION.      *
064100******************************************************************
064200 600-CONSTRUIR-RAZON SECTION.
064300     PERFORM 610-EVALUAR-PREFERENCIA THRU 610-EVALUAR-PREFERENCIA-E
064400     PERFORM 620-EVALUAR-PALABRAS-CLAVE
064500                                 THRU 620-EVALUAR-PALABRAS-CLAVE-E
064600     PERFORM 630-EVALUAR-AREA-TEMATICA
064700                                 THRU 630-EVALUAR-AREA-TEMATICA-E
064800     PERFORM 640-ARMAR-SENTENCIA THRU 640-ARMAR-SENTENCIA-E
064900     MOVE WKS-CLAUSULA-PREF TO TBE-MATCHED-REASON (WKS-IDX-E).
065000 600-CONSTRUIR-RAZON-E. EXIT.
065100
065200 610-EVALUAR-PREFERENCIA SECTION.
065300     MOVE 0 TO WKS-PICKED
065400     MOVE 0 TO WKS-RANGO-PREF
065500     IF TBE-CHOICE-CNT (WKS-IDX-E) > 0
065600        PERFORM 611-COMPARAR-UNA-PREFERENCIA
065700           VARYING WKS-K FROM 1 BY 1
065800           UNTIL WKS-K > TBE-CHOICE-CNT (WKS-IDX-E)
065900              OR WKS-PICKED = 1
066000     END-IF.
066100 610-EVALUAR-PREFERENCIA-E. EXIT.
066200
066300 611-COMPARAR-UNA-PREFERENCIA SECTION.
066400     MOVE TBE-MATCHED-SUPERVISOR (WKS-IDX-E)  TO WKS-CMP-A
066500     MOVE TBE-CHOICE (WKS-IDX-E, WKS-K)        TO WKS-CMP-B
066600     PERFORM 950-COMPARAR-CASE-INSENSITIVE
066700                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
066800     IF CMP-SON-IGUALES
066900        MOVE 1 TO WKS-PICKED
067000        MOVE WKS-K TO WKS-RANGO-PREF
067100     END-IF.
067200 611-COMPARAR-UNA-PREFERENCIA-E. EXIT.
067300
067400 620-EVALUAR-PALABRAS-CLAVE SECTION.
067500     MOVE 0 TO WKS-KEYWORDS-CALIFICAN
067600     MOVE 0 TO WKS-SOLAPE
067700     IF CFG-KEYWORD-ALLOC-OFF
067800        GO TO 620-EVALUAR-PALABRAS-CLAVE-E
067900     END-IF
068000     PERFORM 621-CONTAR-PALABRAS-CLAVE-COMUN
068100                          THRU 621-CONTAR-PALABRAS-CLAVE-COMUN-E
068200     IF WKS-SOLAPE > CFG-KEYWORD-LOWER-BOUND
068300        MOVE 1 TO WKS-KEYWORDS-CALIFICAN
068400     END-IF.
068500 620-EVALUAR-PALABRAS-CLAVE-E. EXIT.
068600
068700 621-CONTAR-PALABRAS-CLAVE-COMUN SECTION.
068800     IF TBE-KEYWORD-CNT (WKS-IDX-E) = 0
068900        GO TO 621-CONTAR-PALABRAS-CLAVE-COMUN-E
069000     END-IF
069100     PERFORM 622-PROCESAR-UNA-PALABRA-ESTUDIANTE
069200        VARYING WKS-K FROM 1 BY 1
069300        UNTIL WKS-K > TBE-KEYWORD-CNT (WKS-IDX-E).
069400 621-CONTAR-PALABRAS-CLAVE-COMUN-E. EXIT.
069500
069600 622-PROCESAR-UNA-PALABRA-ESTUDIANTE SECTION.
069700     MOVE 0 TO WKS-ES-DUPLICADA
069800     IF WKS-K > 1
069900        PERFORM 623-VERIFICAR-DUPLICADO
070000           VARYING WKS-K2 FROM 1 BY 1
070100           UNTIL WKS-K2 >= WKS-K
070200              OR WKS-ES-DUPLICADA = 1
070300     END-IF
070400     IF WKS-ES-DUPLICADA = 0 AND TBS-KEYWORD-CNT (WKS-IDX-S) > 0
070500        PERFORM 624-CONTAR-CONTRA-SUPERVISOR
070600           VARYING WKS-K3 FROM 1 BY 1
070700           UNTIL WKS-K3 > TBS-KEYWORD-CNT (WKS-IDX-S)
070800     END-IF.
070900 622-PROCESAR-UNA-PALABRA-ESTUDIANTE-E. EXIT.
071000
071100 623-VERIFICAR-DUPLICADO SECTION.
071200     MOVE TBE-KEYWORD (WKS-IDX-E, WKS-K)  TO WKS-CMP-A
071300     MOVE TBE-KEYWORD (WKS-IDX-E, WKS-K2) TO WKS-CMP-B
071400     PERFORM 950-COMPARAR-CASE-INSENSITIVE
071500                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
071600     IF CMP-SON-IGUALES
071700        MOVE 1 TO WKS-ES-DUPLICADA
071800     END-IF.
071900 623-VERIFICAR-DUPLICADO-E. EXIT.
072000
072100 624-CONTAR-CONTRA-SUPERVISOR SECTION.
072200     MOVE TBE-KEYWORD (WKS-IDX-E, WKS-K)  TO WKS-CMP-A
072300     MOVE TBS-KEYWORD (WKS-IDX-S, WKS-K3) TO WKS-CMP-B
072400     PERFORM 950-COMPARAR-CASE-INSENSITIVE
072500                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
072600     IF CMP-SON-IGUALES
072700        ADD 1 TO WKS-SOLAPE
072800     END-IF.
072900 624-CONTAR-CONTRA-SUPERVISOR-E. EXIT.
073000
073100 630-EVALUAR-AREA-TEMATICA SECTION.
073200     MOVE 0 TO WKS-TOPIC-CALIFICA
073300     MOVE 0 TO WKS-RANGO-AREA
073400     IF CFG-TOPIC-AREA-OFF
073500        GO TO 630-EVALUAR-AREA-TEMATICA-E
073600     END-IF
073700     IF TBE-TOPIC-CNT (WKS-IDX-E) > 0
073800        PERFORM 631-COMPARAR-UNA-AREA
073900           VARYING WKS-K FROM 1 BY 1
074000           UNTIL WKS-K > TBE-TOPIC-CNT (WKS-IDX-E)
074100              OR WKS-RANGO-AREA > 0
074200     END-IF
074300     IF WKS-RANGO-AREA > 0
074400        MOVE 1 TO WKS-TOPIC-CALIFICA
074500     END-IF.
074600 630-EVALUAR-AREA-TEMATICA-E. EXIT.
074700
074800 631-COMPARAR-UNA-AREA SECTION.
074900     MOVE TBS-TOPIC (WKS-IDX-S)          TO WKS-CMP-A
075000     MOVE TBE-TOPIC (WKS-IDX-E, WKS-K)   TO WKS-CMP-B
075100     PERFORM 950-COMPARAR-CASE-INSENSITIVE
075200                                 THRU 950-COMPARAR-CASE-INSENSITIVE-E
075300     IF CMP-SON-IGUALES
075400        MOVE WKS-K TO WKS-RANGO-AREA
075500     END-IF.
075600 631-COMPARAR-UNA-AREA-E. EXIT.
075700
075800*--->   TABLA DE DECISION DE LA RAZON DE ASIGNACION: SIETE
075900*--->   COMBINACIONES VALIDAS Y UNA QUE ES ERROR DE DATOS (NO
076000*--->   DEBE OCURRIR JAMAS PARA UN EMPAREJAMIENTO GENUINO).
076100 640-ARMAR-SENTENCIA SECTION.
076200     MOVE SPACES TO WKS-CLAUSULA-PREF
076300     MOVE SPACES TO WKS-SUFIJO-PREF WKS-SUFIJO-AREA
076400     MOVE SPACES TO WKS-TXT-PREF WKS-TXT-AREA WKS-TXT-SOLAPE
076500     IF WKS-PICKED = 1
076600        MOVE WKS-RANGO-PREF TO WKS-NUM-PARA-SUFIJO
076700        PERFORM 650-SUFIJO-ORDINAL THRU 650-SUFIJO-ORDINAL-E
076800        MOVE WKS-SUFIJO TO WKS-SUFIJO-PREF
076900        PERFORM 651-FORMATEAR-NUMERO THRU 651-FORMATEAR-NUMERO-E
077000        MOVE WKS-NUM-TXT TO WKS-TXT-PREF
077100     END-IF
077200     IF WKS-TOPIC-CALIFICA = 1
077300        MOVE WKS-RANGO-AREA TO WKS-NUM-PARA-SUFIJO
077400        PERFORM 650-SUFIJO-ORDINAL THRU 650-SUFIJO-ORDINAL-E
077500        MOVE WKS-SUFIJO TO WKS-SUFIJO-AREA
077600        PERFORM 651-FORMATEAR-NUMERO THRU 651-FORMATEAR-NUMERO-E
077700        MOVE WKS-NUM-TXT TO WKS-TXT-AREA
077800     END-IF
077900     MOVE WKS-SOLAPE TO WKS-NUM-PARA-SUFIJO
078000     PERFORM 651-FORMATEAR-NUMERO THRU 651-FORMATEAR-NUMERO-E
078100     MOVE WKS-NUM-TXT TO WKS-TXT-SOLAPE
078200     EVALUATE WKS-PICKED WKS-KEYWORDS-CALIFICAN WKS-TOPIC-CALIFICA
078300       WHEN 1 1 1
078400          STRING 'Picked as their ' DELIMITED BY SIZE
078500                 WKS-TXT-PREF DELIMITED BY SPACE
078600                 WKS-SUFIJO-PREF DELIMITED BY SIZE
078700                 ' choice, keywords overlap (' DELIMITED BY SIZE
078800                 WKS-TXT-SOLAPE DELIMITED BY SPACE
078900                 '), and topic matches their ' DELIMITED BY SIZE
079000                 WKS-TXT-AREA DELIMITED BY SPACE
079100                 WKS-SUFIJO-AREA DELIMITED BY SIZE
079200                 ' choice.' DELIMITED BY SIZE
079300                 INTO WKS-CLAUSULA-PREF
079400          END-STRING
079500       WHEN 1 1 0
079600          STRING 'Picked as their ' DELIMITED BY SIZE
079700                 WKS-TXT-PREF DELIMITED BY SPACE
079800                 WKS-SUFIJO-PREF DELIMITED BY SIZE
079900                 ' choice and keywords overlap (' DELIMITED BY SIZE
080000                 WKS-TXT-SOLAPE DELIMITED BY SPACE
080100                 ').' DELIMITED BY SIZE
080200                 INTO WKS-CLAUSULA-PREF
080300          END-STRING
080400       WHEN 1 0 1
080500          STRING 'Picked as their ' DELIMITED BY SIZE
080600                 WKS-TXT-PREF DELIMITED BY SPACE
080700                 WKS-SUFIJO-PREF DELIMITED BY SIZE
080800                 ' choice and topic matches their ' DELIMITED BY SIZE
080900                 WKS-TXT-AREA DELIMITED BY SPACE
081000                 WKS-SUFIJO-AREA DELIMITED BY SIZE
081100                 ' choice.' DELIMITED BY SIZE
081200                 INTO WKS-CLAUSULA-PREF
081300          END-STRING
081400       WHEN 1 0 0
081500          STRING 'Picked as their ' DELIMITED BY SIZE
081600                 WKS-TXT-PREF DELIMITED BY SPACE
081700                 WKS-SUFIJO-PREF DELIMITED BY SIZE
081800                 ' choice.' DELIMITED BY SIZE
081900                 INTO WKS-CLAUSULA-PREF
082000          END-STRING
082100       WHEN 0 1 1
082200          STRING 'Keywords overlap (' DELIMITED BY SIZE
082300                 WKS-TXT-SOLAPE DELIMITED BY SPACE
082400                 ') and topic matches their ' DELIMITED BY SIZE
082500                 WKS-TXT-AREA DELIMITED BY SPACE
082600                 WKS-SUFIJO-AREA DELIMITED BY SIZE
082700                 ' choice.' DELIMITED BY SIZE
082800                 INTO WKS-CLAUSULA-PREF
082900          END-STRING
083000       WHEN 0 1 0
083100          STRING 'Keywords overlap (' DELIMITED BY SIZE
083200                 WKS-TXT-SOLAPE DELIMITED BY SPACE
083300                 ').' DELIMITED BY SIZE
083400                 INTO WKS-CLAUSULA-PREF
083500          END-STRING
083600       WHEN 0 0 1
083700          STRING 'Topic matches their ' DELIMITED BY SIZE
083800                 WKS-TXT-AREA DELIMITED BY SPACE
083900                 WKS-SUFIJO-AREA DELIMITED BY SIZE
084000                 ' choice.' DELIMITED BY SIZE
084100                 INTO WKS-CLAUSULA-PREF
084200          END-STRING
084300       WHEN OTHER
084400          MOVE 'NINGUNA CLAUSULA JUSTIFICA LA ASIGNACION'
084500                                             TO WKS-MENSAJE-ERROR
084600          PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
084700     END-EVALUATE.
084800 640-ARMAR-SENTENCIA-E. EXIT.
084900
085000******************************************************************
085100*     CONVIERTE UN CONTADOR COMP (0-20) A TEXTO SIN CEROS A LA   *
085200*     IZQUIERDA, PARA PODERLO INCRUSTAR EN LA FRASE DE RAZON.    *
085300******************************************************************
085400 651-FORMATEAR-NUMERO SECTION.
085500     MOVE SPACES TO WKS-NUM-TXT
085600     IF WKS-NUM-PARA-SUFIJO < 10
085700        MOVE WKS-NUM-PARA-SUFIJO TO WKS-NUM-1-DIGITO
085800        MOVE WKS-NUM-1-DIGITO TO WKS-NUM-TXT
085900     ELSE
086000        MOVE WKS-NUM-PARA-SUFIJO TO WKS-NUM-TXT
086100     END-IF.
086200 651-FORMATEAR-NUMERO-E. EXIT.
086300
086400******************************************************************
086500*     SUFIJO ORDINAL: 1=ST, 2=ND, 3=RD, EXCEPTO LOS NUMEROS      *
086600*     QUE TERMINAN EN 11, 12 O 13, QUE SIEMPRE SON "TH".         *
086700******************************************************************
086800 650-SUFIJO-ORDINAL SECTION.
086900     DIVIDE WKS-NUM-PARA-SUFIJO BY 100 GIVING WKS-COCIENTE-AUX
087000                                   REMAINDER WKS-RESTO-AUX
087100     IF WKS-RESTO-AUX = 11 OR WKS-RESTO-AUX = 12
087200                            OR WKS-RESTO-AUX = 13
087300        MOVE 'th' TO WKS-SUFIJO
087400     ELSE
087500        DIVIDE WKS-NUM-PARA-SUFIJO BY 10 GIVING WKS-COCIENTE-AUX
087600                                      REMAINDER WKS-RESTO-AUX
087700        EVALUATE WKS-RESTO-AUX
087800          WHEN 1  MOVE 'st' TO WKS-SUFIJO
087900          WHEN 2  MOVE 'nd' TO WKS-SUFIJO
088000          WHEN 3  MOVE 'rd' TO WKS-SUFIJO
088100          WHEN OTHER MOVE 'th' TO WKS-SUFIJO
088200        END-EVALUATE
088300     END-IF.
088400 650-SUFIJO-ORDINAL-E. EXIT.
088500
088600 800-CERRAR-ARCHIVOS SECTION.
088700     CLOSE QPCFGWK QPSTUWK QPSUPWK QPMATWK QPSTUOUT QPSUPOUT.
088800 800-CERRAR-ARCHIVOS-E. EXIT.
088900
089000******************************************************************
089100*     ABORTO DE CORRIDA POR FALLA DE ARCHIVO O ERROR DE DATOS    *
089200******************************************************************
089300 900-ABORTAR-CORRIDA SECTION.
089400     DISPLAY '****************************************************'
089500     DISPLAY '*** QPM6RPT - NO SE PUDO ARMAR EL REPORTE, ABORTA***'
089600     DISPLAY '*** MOTIVO: ' WKS-MENSAJE-ERROR
089700     DISPLAY '*** VOLCADO RAZON (DIAG): ' WKS-VISTA-RAZON
089800     DISPLAY '****************************************************'
089900     MOVE 91 TO RETURN-CODE
090000     CLOSE QPCFGWK QPSTUWK QPSUPWK QPMATWK QPSTUOUT QPSUPOUT
090100     STOP RUN.
090200 900-ABORTAR-CORRIDA-E. EXIT.
090300
090400******************************************************************
090500*     COMPARADOR CASE-INSENSITIVE DE PROPOSITO GENERAL           *
090600******************************************************************
090700 950-COMPARAR-CASE-INSENSITIVE SECTION.
090800     INSPECT WKS-CMP-A CONVERTING 'abcdefghijklmnopqrstuvwxyz'
090900                                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
091000     INSPECT WKS-CMP-B CONVERTING 'abcdefghijklmnopqrstuvwxyz'
091100                                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
091200     IF WKS-CMP-A = WKS-CMP-B
091300        MOVE 1 TO WKS-CMP-IGUAL
091400     ELSE
091500        MOVE 0 TO WKS-CMP-IGUAL
091600     END-IF.
091700 950-COMPARAR-CASE-INSENSITIVE-E. EXIT.
