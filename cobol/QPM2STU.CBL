000100******************************************************************
000200* FECHA       : 11/03/1989                                       *
000300* PROGRAMADOR : E. RAMIREZ DIVAS (EEDR)                          *
000400* APLICACION  : EDUCACION - PROYECTOS DE QUIMICA (QP)            *
000500* PROGRAMA    : QPM2STU                                          *
000600* TIPO        : BATCH - PASO 2 DE 6                              *
000700* DESCRIPCION : CARGA EL ARCHIVO DE ESTUDIANTES DE CUARTO AÑO    *
000800*             : DE QUIMICA, LO BARAJA PARA QUITAR VENTAJA DE      *
000900*             : ORDEN DE LLEGADA, VALIDA COLUMNAS CONFIGURADAS,   *
001000*             : VALIDA UNICIDAD DE USUARIO Y DERIVA LA BANDERA    *
001100*             : DE CIENCIA NATURAL PARA CADA ESTUDIANTE.          *
001200* ARCHIVOS    : QPCFGWK=E, QPSTUIN=E, QPSTUWK=S                   *
001300* ACCION (ES) : C=CARGA Y VALIDA ESTUDIANTES                      *
001400* INSTALADO   : DD/MM/AAAA                                       *
001500* BPM/RATIONAL: QP-0031                                          *
001600* NOMBRE      : CARGA Y VALIDACION DE ESTUDIANTES                 *
001700******************************************************************
001800*               B I T A C O R A   D E   C A M B I O S            *
001900******************************************************************
002000* 11/03/1989 PEDR 000001 VERSION ORIGINAL (BASADO EN ED3D1CLD).   *
002100* 19/06/1993 HOGT 000177 SE AGREGA VALIDACION DE OCCURS DE        *
002200*                        PALABRA CLAVE.                          *
002300* 23/08/1998 MORS Y2K-002 REVISION GENERAL DE CAMPOS DE FECHA.    *
002400* 19/01/1999 MORS Y2K-009 CONFIRMADO: PROGRAMA NO MANEJA FECHAS.  *
002500* 05/05/2003 EEDR 000503 SE AGREGA BARAJADO POR LLAVE ALEATORIA.  *
002600* 22/02/2023 EEDR QP-0031 REESCRITO PARA EMPAREJAR PROYECTOS DE   *
002700*                         QUIMICA (YA NO ES ED3D1CLD).            *
002800* 22/02/2023 EEDR QP-0031 SE AGREGA DERIVACION DE BANDERA DE      *
002900*                         CIENCIA NATURAL POR CURSO.              *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.                    QPM2STU.
003300 AUTHOR.                        E. RAMIREZ DIVAS.
003400 INSTALLATION.                  BANCO INDUSTRIAL - EDUCACION.
003500 DATE-WRITTEN.                  11/03/1989.
003600 DATE-COMPILED.
003700 SECURITY.                      CONFIDENCIAL - USO INTERNO.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT QPCFGWK  ASSIGN TO QPCFGWK
004600            ORGANIZATION  IS LINE SEQUENTIAL
004700            ACCESS        IS SEQUENTIAL
004800            FILE STATUS   IS FS-QPCFGWK.
004900
005000     SELECT QPSTUIN  ASSIGN TO QPSTUIN
005100            ORGANIZATION  IS LINE SEQUENTIAL
005200            ACCESS        IS SEQUENTIAL
005300            FILE STATUS   IS FS-QPSTUIN.
005400
005500     SELECT QPSTUWK  ASSIGN TO QPSTUWK
005600            ORGANIZATION  IS LINE SEQUENTIAL
005700            ACCESS        IS SEQUENTIAL
005800            FILE STATUS   IS FS-QPSTUWK.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200******************************************************************
006300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
006400******************************************************************
006500*   CONFIGURACION YA VALIDADA POR QPM1CFG; SE LEE UNA SOLA VEZ.
006600 FD  QPCFGWK.
006700 COPY QPCFGRC.
006800*   ARCHIVO CRUDO DE ESTUDIANTES, TAL COMO LLEGA DEL JCL/SCRIPT.
006900 FD  QPSTUIN.
007000 COPY QPSTUCW.
007100*--->   VISTA PLANA PARA VOLCADOS DE DIAGNOSTICO (VER 900-ABORTAR).
007200 01  STU-STUDENT-RECORD-X REDEFINES STU-STUDENT-RECORD.
007300     02  FILLER                PIC X(976).
007400*   ESTUDIANTES YA BARAJADOS Y VALIDADOS, PARA QPM4MAT/QPM6RPT.
007500 FD  QPSTUWK.
007600 COPY QPSTUCW REPLACING ==STU-== BY ==OUT-==.
007700 01  OUT-STUDENT-RECORD-X REDEFINES OUT-STUDENT-RECORD.
007800     02  FILLER                PIC X(976).
007900
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*           RECURSOS DE FILE STATUS                              *
008300******************************************************************
008400 01  WKS-FS-STATUS.
008500     02  FS-QPCFGWK            PIC 9(02) VALUE ZEROES.
008600     02  FS-QPSTUIN            PIC 9(02) VALUE ZEROES.
008700     02  FS-QPSTUWK            PIC 9(02) VALUE ZEROES.
008800******************************************************************
008900*           LIMITES DE TABLA Y CONTADORES                        *
009000******************************************************************
009100     02  FILLER                PIC X(01) VALUE SPACE.
009200 01  WKS-VARIABLES-TRABAJO.
009300     02  WKS-FIN-QPSTUIN       PIC 9(01) VALUE ZEROES.
009400         88  FIN-QPSTUIN                 VALUE 1.
009500     02  WKS-ESTUDIANTES-OK    PIC 9(01) VALUE 1.
009600         88  ESTUDIANTES-ES-OK           VALUE 1.
009700         88  ESTUDIANTES-TIENE-ERROR     VALUE 0.
009800     02  WKS-MENSAJE-ERROR     PIC X(60) VALUE SPACES.
009900     02  WKS-I                 PIC 9(02) COMP VALUE ZEROES.
010000     02  WKS-J                 PIC 9(02) COMP VALUE ZEROES.
010100     02  WKS-MENOR             PIC 9(02) COMP VALUE ZEROES.
010200     02  WKS-STU-TOTAL-COLS    PIC 9(02) COMP VALUE 33.
010300*--->   LLAVE Y ACUMULADOR PARA EL GENERADOR DE NUMEROS          *
010400*--->   PSEUDOALEATORIOS (CONGRUENCIAL LINEAL, SIN FUNCTION      *
010500*--->   RANDOM, PARA EL BARAJADO DE EQUIDAD DE LA CORRIDA).       *
010600     02  FILLER                PIC X(01) VALUE SPACE.
010700 01  WKS-GENERADOR-ALEATORIO.
010800     02  WKS-SEMILLA-CRUDA     PIC 9(08) COMP VALUE ZEROES.
010900     02  WKS-SEMILLA           PIC 9(05) COMP VALUE ZEROES.
011000     02  WKS-SEMILLA-TEMP      PIC 9(09) COMP VALUE ZEROES.
011100     02  WKS-SEMILLA-COCIENTE  PIC 9(05) COMP VALUE ZEROES.
011200*--->   VISTA DE TRABAJO PARA INTERCAMBIO DE FILAS AL BARAJAR    *
011300     02  FILLER                PIC X(01) VALUE SPACE.
011400 01  WKS-VISTA-INTERCAMBIO REDEFINES WKS-GENERADOR-ALEATORIO.
011500     02  FILLER                PIC X(05).
011600     02  WKS-VISTA-SEMILLA     PIC X(22).
011700 01  WKS-FILA-TEMPORAL.
011800     02  TMP-USERNAME          PIC X(20).
011900     02  TMP-NAME              PIC X(40).
012000     02  TMP-COURSE            PIC X(30).
012100     02  TMP-NAT-SCI-FLAG      PIC X(01).
012200     02  TMP-KEYWORD-CNT       PIC 9(02).
012300     02  TMP-KEYWORD           PIC X(20) OCCURS 10 TIMES.
012400     02  TMP-TOPIC-CNT         PIC 9(02).
012500     02  TMP-TOPIC             PIC X(20) OCCURS 10 TIMES.
012600     02  TMP-CHOICE-CNT        PIC 9(02).
012700     02  TMP-CHOICE            PIC X(30) OCCURS 10 TIMES.
012800     02  TMP-RAND-KEY          PIC 9(09) COMP.
012900     02  FILLER                PIC X(01) VALUE SPACE.
013000 01  WKS-COMPARA-MAYUSCULAS.
013100     02  WKS-CURSO-MAYUSCULAS  PIC X(30).
013200     02  WKS-UNIDAD-MAYUSCULAS PIC X(30).
013300******************************************************************
013400*     TABLA DE TRABAJO DE ESTUDIANTES (CARGA/BARAJADO/VALIDACION)*
013500******************************************************************
013600     02  FILLER                PIC X(01) VALUE SPACE.
013700 01  WKS-TABLA-ESTUDIANTES.
013800     02  WKS-CANT-ESTUDIANTES  PIC 9(02) COMP VALUE ZEROES.
013900     02  TBE-FILA OCCURS 1 TO 60 TIMES
014000                   DEPENDING ON WKS-CANT-ESTUDIANTES
014100                   INDEXED BY WKS-IDX-E.
014200         03  TBE-USERNAME          PIC X(20).
014300         03  TBE-NAME              PIC X(40).
014400         03  TBE-COURSE            PIC X(30).
014500         03  TBE-NAT-SCI-FLAG      PIC X(01).
014600         03  TBE-KEYWORD-CNT       PIC 9(02).
014700         03  TBE-KEYWORD           PIC X(20) OCCURS 10 TIMES.
014800         03  TBE-TOPIC-CNT         PIC 9(02).
014900         03  TBE-TOPIC             PIC X(20) OCCURS 10 TIMES.
015000         03  TBE-CHOICE-CNT        PIC 9(02).
015100         03  TBE-CHOICE            PIC X(30) OCCURS 10 TIMES.
015200         03  TBE-RAND-KEY          PIC 9(09) COMP.
015300     02  FILLER                PIC X(01) VALUE SPACE.
015400 01  WKS-PROGRAMA              PIC X(08) VALUE 'QPM2STU'.
015500******************************************************************
015600 PROCEDURE DIVISION.
015700******************************************************************
015800 100-MAIN SECTION.
015900     PERFORM 110-ABRIR-ARCHIVOS         THRU 110-ABRIR-ARCHIVOS-E
016000     PERFORM 200-LEER-CONFIGURACION     THRU 200-LEER-CONFIGURACION-E
016100     PERFORM 210-VALIDAR-COLUMNAS       THRU 210-VALIDAR-COLUMNAS-E
016200     IF ESTUDIANTES-TIENE-ERROR
016300        PERFORM 900-ABORTAR-CORRIDA     THRU 900-ABORTAR-CORRIDA-E
016400     END-IF
016500     PERFORM 300-CARGAR-ESTUDIANTES     THRU 300-CARGAR-ESTUDIANTES-E
016600     PERFORM 400-GENERAR-LLAVES         THRU 400-GENERAR-LLAVES-E
016700     PERFORM 500-BARAJAR-ESTUDIANTES    THRU 500-BARAJAR-ESTUDIANTES-E
016800     PERFORM 600-VALIDAR-USUARIOS       THRU 600-VALIDAR-USUARIOS-E
016900     IF ESTUDIANTES-TIENE-ERROR
017000        PERFORM 900-ABORTAR-CORRIDA     THRU 900-ABORTAR-CORRIDA-E
017100     END-IF
017200     PERFORM 700-DERIVAR-CIENCIA-NAT    THRU 700-DERIVAR-CIENCIA-NAT-E
017300     PERFORM 750-GRABAR-ESTUDIANTES     THRU 750-GRABAR-ESTUDIANTES-E
017400     PERFORM 800-CERRAR-ARCHIVOS        THRU 800-CERRAR-ARCHIVOS-E
017500     STOP RUN.
017600 100-MAIN-E. EXIT.
017700
017800 110-ABRIR-ARCHIVOS SECTION.
017900     OPEN INPUT  QPCFGWK
018000          INPUT  QPSTUIN
018100          OUTPUT QPSTUWK
018200     IF FS-QPCFGWK NOT = 0
018300        MOVE 'NO SE PUDO ABRIR QPCFGWK' TO WKS-MENSAJE-ERROR
018400        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
018500     END-IF
018600     IF FS-QPSTUIN NOT = 0
018700        MOVE 'NO SE PUDO ABRIR QPSTUIN' TO WKS-MENSAJE-ERROR
018800        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
018900     END-IF
019000     IF FS-QPSTUWK NOT = 0
019100        MOVE 'NO SE PUDO ABRIR QPSTUWK' TO WKS-MENSAJE-ERROR
019200        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
019300     END-IF.
019400 110-ABRIR-ARCHIVOS-E. EXIT.
019500
019600 200-LEER-CONFIGURACION SECTION.
019700     READ QPCFGWK
019800       AT END
019900          MOVE 'QPCFGWK VACIO, NO HAY CONFIGURACION'
020000                                         TO WKS-MENSAJE-ERROR
020100          SET ESTUDIANTES-TIENE-ERROR TO TRUE
020200     END-READ.
020300 200-LEER-CONFIGURACION-E. EXIT.
020400
020500*--->   LA COLUMNA CONFIGURADA DEBE CAER DENTRO DEL LAYOUT FIJO
020600*--->   DE POSICIONES CON EL QUE QPM2STU FUE COMPILADO (VER NOTA
020700*--->   DE DISEÑO: YA NO HAY INDIRECCION DE COLUMNA EN TIEMPO DE
020800*--->   CORRIDA, EL LAYOUT DEL ARCHIVO QUEDA FIJO EN EL COPY).
020900 210-VALIDAR-COLUMNAS SECTION.
021000     IF CFG-STUDENT-USERNAME-COL NOT < WKS-STU-TOTAL-COLS
021100        SET ESTUDIANTES-TIENE-ERROR TO TRUE
021200        MOVE 'COLUMNA DE USUARIO FUERA DE RANGO'
021300                                         TO WKS-MENSAJE-ERROR
021400        GO TO 210-VALIDAR-COLUMNAS-E
021500     END-IF
021600     IF CFG-STUDENT-COURSE-COL NOT < WKS-STU-TOTAL-COLS
021700        SET ESTUDIANTES-TIENE-ERROR TO TRUE
021800        MOVE 'COLUMNA DE CURSO FUERA DE RANGO'
021900                                         TO WKS-MENSAJE-ERROR
022000        GO TO 210-VALIDAR-COLUMNAS-E
022100     END-IF
022200     IF CFG-STUDENT-NAME-COL NOT < WKS-STU-TOTAL-COLS
022300        SET ESTUDIANTES-TIENE-ERROR TO TRUE
022400        MOVE 'COLUMNA DE NOMBRE FUERA DE RANGO'
022500                                         TO WKS-MENSAJE-ERROR
022600        GO TO 210-VALIDAR-COLUMNAS-E
022700     END-IF
022800     MOVE 1 TO WKS-I
022900     PERFORM 211-VALIDAR-UNA-COLUMNA
023000        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 10
023100             OR ESTUDIANTES-TIENE-ERROR.
023200 210-VALIDAR-COLUMNAS-E. EXIT.
023300
023400 211-VALIDAR-UNA-COLUMNA SECTION.
023500     IF WKS-I <= CFG-STUDENT-KEYWORD-CNT
023600        IF CFG-STUDENT-KEYWORD-COLS (WKS-I) NOT < WKS-STU-TOTAL-COLS
023700           SET ESTUDIANTES-TIENE-ERROR TO TRUE
023800           MOVE 'COLUMNA DE PALABRA CLAVE FUERA DE RANGO'
023900                                         TO WKS-MENSAJE-ERROR
024000        END-IF
024100     END-IF
024200     IF WKS-I <= CFG-STUDENT-TOPIC-CNT
024300        IF CFG-STUDENT-TOPIC-COLS (WKS-I) NOT < WKS-STU-TOTAL-COLS
024400           SET ESTUDIANTES-TIENE-ERROR TO TRUE
024500           MOVE 'COLUMNA DE AREA TEMATICA FUERA DE RANGO'
024600                                         TO WKS-MENSAJE-ERROR
024700        END-IF
024800     END-IF
024900     IF WKS-I <= CFG-STUDENT-PREF-CNT
025000        IF CFG-STUDENT-PREF-COLS (WKS-I) NOT < WKS-STU-TOTAL-COLS
025100           SET ESTUDIANTES-TIENE-ERROR TO TRUE
025200           MOVE 'COLUMNA DE PREFERENCIA FUERA DE RANGO'
025300                                         TO WKS-MENSAJE-ERROR
025400        END-IF
025500     END-IF.
025600 211-VALIDAR-UNA-COLUMNA-E. EXIT.
025700
025800******************************************************************
025900*     CARGA DEL ARCHIVO CRUDO DE ESTUDIANTES A LA TABLA           *
026000******************************************************************
026100 300-CARGAR-ESTUDIANTES SECTION.
026200     PERFORM 310-LEER-UN-ESTUDIANTE
026300        UNTIL FIN-QPSTUIN
026400           OR WKS-CANT-ESTUDIANTES = 60.
026500 300-CARGAR-ESTUDIANTES-E. EXIT.
026600
026700 310-LEER-UN-ESTUDIANTE SECTION.
026800     READ QPSTUIN
026900       AT END
027000          SET FIN-QPSTUIN TO TRUE
027100       NOT AT END
027200          ADD 1 TO WKS-CANT-ESTUDIANTES
027300          SET WKS-IDX-E TO WKS-CANT-ESTUDIANTES
027400          MOVE STU-USERNAME     TO TBE-USERNAME    (WKS-IDX-E)
027500          MOVE STU-NAME         TO TBE-NAME        (WKS-IDX-E)
027600          MOVE STU-COURSE       TO TBE-COURSE      (WKS-IDX-E)
027700          MOVE 'N'              TO TBE-NAT-SCI-FLAG(WKS-IDX-E)
027800          MOVE STU-KEYWORD-CNT  TO TBE-KEYWORD-CNT (WKS-IDX-E)
027900          MOVE STU-KEYWORD (1)  TO TBE-KEYWORD (WKS-IDX-E, 1)
028000          MOVE STU-KEYWORD (2)  TO TBE-KEYWORD (WKS-IDX-E, 2)
028100          MOVE STU-KEYWORD (3)  TO TBE-KEYWORD (WKS-IDX-E, 3)
028200          MOVE STU-KEYWORD (4)  TO TBE-KEYWORD (WKS-IDX-E, 4)
028300          MOVE STU-KEYWORD (5)  TO TBE-KEYWORD (WKS-IDX-E, 5)
028400          MOVE STU-KEYWORD (6)  TO TBE-KEYWORD (WKS-IDX-E, 6)
028500          MOVE STU-KEYWORD (7)  TO TBE-KEYWORD (WKS-IDX-E, 7)
028600          MOVE STU-KEYWORD (8)  TO TBE-KEYWORD (WKS-IDX-E, 8)
028700          MOVE STU-KEYWORD (9)  TO TBE-KEYWORD (WKS-IDX-E, 9)
028800          MOVE STU-KEYWORD (10) TO TBE-KEYWORD (WKS-IDX-E, 10)
028900          MOVE STU-TOPIC-CNT    TO TBE-TOPIC-CNT   (WKS-IDX-E)
029000          MOVE STU-TOPIC (1)    TO TBE-TOPIC (WKS-IDX-E, 1)
029100          MOVE STU-TOPIC (2)    TO TBE-TOPIC (WKS-IDX-E, 2)
029200          MOVE STU-TOPIC (3)    TO TBE-TOPIC (WKS-IDX-E, 3)
029300          MOVE STU-TOPIC (4)    TO TBE-TOPIC (WKS-IDX-E, 4)
029400          MOVE STU-TOPIC (5)    TO TBE-TOPIC (WKS-IDX-E, 5)
029500          MOVE STU-TOPIC (6)    TO TBE-TOPIC (WKS-IDX-E, 6)
029600          MOVE STU-TOPIC (7)    TO TBE-TOPIC (WKS-IDX-E, 7)
029700          MOVE STU-TOPIC (8)    TO TBE-TOPIC (WKS-IDX-E, 8)
029800          MOVE STU-TOPIC (9)    TO TBE-TOPIC (WKS-IDX-E, 9)
029900          MOVE STU-TOPIC (10)   TO TBE-TOPIC (WKS-IDX-E, 10)
030000          MOVE STU-CHOICE-CNT   TO TBE-CHOICE-CNT  (WKS-IDX-E)
030100          MOVE STU-CHOICE (1)   TO TBE-CHOICE (WKS-IDX-E, 1)
030200          MOVE STU-CHOICE (2)   TO TBE-CHOICE (WKS-IDX-E, 2)
030300          MOVE STU-CHOICE (3)   TO TBE-CHOICE (WKS-IDX-E, 3)
030400          MOVE STU-CHOICE (4)   TO TBE-CHOICE (WKS-IDX-E, 4)
030500          MOVE STU-CHOICE (5)   TO TBE-CHOICE (WKS-IDX-E, 5)
030600          MOVE STU-CHOICE (6)   TO TBE-CHOICE (WKS-IDX-E, 6)
030700          MOVE STU-CHOICE (7)   TO TBE-CHOICE (WKS-IDX-E, 7)
030800          MOVE STU-CHOICE (8)   TO TBE-CHOICE (WKS-IDX-E, 8)
030900          MOVE STU-CHOICE (9)   TO TBE-CHOICE (WKS-IDX-E, 9)
031000          MOVE STU-CHOICE (10)  TO TBE-CHOICE (WKS-IDX-E, 10)
031100          MOVE ZEROES           TO TBE-RAND-KEY    (WKS-IDX-E)
031200     END-READ.
031300 310-LEER-UN-ESTUDIANTE-E. EXIT.
031400
031500******************************************************************
031600*     GENERADOR CONGRUENCIAL LINEAL DE LLAVES DE BARAJADO        *
031700******************************************************************
031800 400-GENERAR-LLAVES SECTION.
031900     ACCEPT WKS-SEMILLA-CRUDA FROM TIME
032000     DIVIDE WKS-SEMILLA-CRUDA BY 32749
032100            GIVING WKS-SEMILLA-COCIENTE
032200            REMAINDER WKS-SEMILLA
032300     IF WKS-CANT-ESTUDIANTES = 0
032400        GO TO 400-GENERAR-LLAVES-E
032500     END-IF
032600     PERFORM 410-GENERAR-UNA-LLAVE
032700        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-ESTUDIANTES.
032800 400-GENERAR-LLAVES-E. EXIT.
032900
033000 410-GENERAR-UNA-LLAVE SECTION.
033100     COMPUTE WKS-SEMILLA-TEMP = (WKS-SEMILLA * 131) + 853
033200     DIVIDE WKS-SEMILLA-TEMP BY 32749
033300            GIVING WKS-SEMILLA-COCIENTE
033400            REMAINDER WKS-SEMILLA
033500     SET WKS-IDX-E TO WKS-I
033600     MOVE WKS-SEMILLA TO TBE-RAND-KEY (WKS-IDX-E).
033700 410-GENERAR-UNA-LLAVE-E. EXIT.
033800
033900******************************************************************
034000*     BARAJADO POR SELECCION SEGUN LA LLAVE ALEATORIA            *
034100******************************************************************
034200 500-BARAJAR-ESTUDIANTES SECTION.
034300     IF WKS-CANT-ESTUDIANTES < 2
034400        GO TO 500-BARAJAR-ESTUDIANTES-E
034500     END-IF
034600     PERFORM 510-BARAJAR-UNA-POSICION
034700        VARYING WKS-I FROM 1 BY 1
034800        UNTIL WKS-I > WKS-CANT-ESTUDIANTES - 1.
034900 500-BARAJAR-ESTUDIANTES-E. EXIT.
035000
035100 510-BARAJAR-UNA-POSICION SECTION.
035200     MOVE WKS-I TO WKS-MENOR
035300     COMPUTE WKS-J = WKS-I + 1
035400     PERFORM 520-BUSCAR-MENOR-LLAVE
035500        VARYING WKS-J FROM WKS-J BY 1
035600        UNTIL WKS-J > WKS-CANT-ESTUDIANTES
035700     IF WKS-MENOR NOT = WKS-I
035800        PERFORM 530-INTERCAMBIAR-FILAS
035900     END-IF.
036000 510-BARAJAR-UNA-POSICION-E. EXIT.
036100
036200 520-BUSCAR-MENOR-LLAVE SECTION.
036300     IF TBE-RAND-KEY (WKS-J) < TBE-RAND-KEY (WKS-MENOR)
036400        MOVE WKS-J TO WKS-MENOR
036500     END-IF.
036600 520-BUSCAR-MENOR-LLAVE-E. EXIT.
036700
036800 530-INTERCAMBIAR-FILAS SECTION.
036900     MOVE TBE-USERNAME    (WKS-I) TO TMP-USERNAME
037000     MOVE TBE-NAME        (WKS-I) TO TMP-NAME
037100     MOVE TBE-COURSE      (WKS-I) TO TMP-COURSE
037200     MOVE TBE-NAT-SCI-FLAG(WKS-I) TO TMP-NAT-SCI-FLAG
037300     MOVE TBE-KEYWORD-CNT (WKS-I) TO TMP-KEYWORD-CNT
037400     MOVE TBE-KEYWORD  (WKS-I, 1) TO TMP-KEYWORD (1)
037500     MOVE TBE-KEYWORD  (WKS-I, 2) TO TMP-KEYWORD (2)
037600     MOVE TBE-KEYWORD  (WKS-I, 3) TO TMP-KEYWORD (3)
037700     MOVE TBE-KEYWORD  (WKS-I, 4) TO TMP-KEYWORD (4)
037800     MOVE TBE-KEYWORD  (WKS-I, 5) TO TMP-KEYWORD (5)
037900     MOVE TBE-KEYWORD  (WKS-I, 6) TO TMP-KEYWORD (6)
038000     MOVE TBE-KEYWORD  (WKS-I, 7) TO TMP-KEYWORD (7)
038100     MOVE TBE-KEYWORD  (WKS-I, 8) TO TMP-KEYWORD (8)
038200     MOVE TBE-KEYWORD  (WKS-I, 9) TO TMP-KEYWORD (9)
038300     MOVE TBE-KEYWORD  (WKS-I,10) TO TMP-KEYWORD (10)
038400     MOVE TBE-TOPIC-CNT   (WKS-I) TO TMP-TOPIC-CNT
038500     MOVE TBE-TOPIC    (WKS-I, 1) TO TMP-TOPIC (1)
038600     MOVE TBE-TOPIC    (WKS-I, 2) TO TMP-TOPIC (2)
038700     MOVE TBE-TOPIC    (WKS-I, 3) TO TMP-TOPIC (3)
038800     MOVE TBE-TOPIC    (WKS-I, 4) TO TMP-TOPIC (4)
038900     MOVE TBE-TOPIC    (WKS-I, 5) TO TMP-TOPIC (5)
039000     MOVE TBE-TOPIC    (WKS-I, 6) TO TMP-TOPIC (6)
039100     MOVE TBE-TOPIC    (WKS-I, 7) TO TMP-TOPIC (7)
039200     MOVE TBE-TOPIC    (WKS-I, 8) TO TMP-TOPIC (8)
039300     MOVE TBE-TOPIC    (WKS-I, 9) TO TMP-TOPIC (9)
039400     MOVE TBE-TOPIC    (WKS-I,10) TO TMP-TOPIC (10)
039500     MOVE TBE-CHOICE-CNT  (WKS-I) TO TMP-CHOICE-CNT
039600     MOVE TBE-CHOICE   (WKS-I, 1) TO TMP-CHOICE (1)
039700     MOVE TBE-CHOICE   (WKS-I, 2) TO TMP-CHOICE (2)
039800     MOVE TBE-CHOICE   (WKS-I, 3) TO TMP-CHOICE (3)
039900     MOVE TBE-CHOICE   (WKS-I, 4) TO TMP-CHOICE (4)
040000     MOVE TBE-CHOICE   (WKS-I, 5) TO TMP-CHOICE (5)
040100     MOVE TBE-CHOICE   (WKS-I, 6) TO TMP-CHOICE (6)
040200     MOVE TBE-CHOICE   (WKS-I, 7) TO TMP-CHOICE (7)
040300     MOVE TBE-CHOICE   (WKS-I, 8) TO TMP-CHOICE (8)
040400     MOVE TBE-CHOICE   (WKS-I, 9) TO TMP-CHOICE (9)
040500     MOVE TBE-CHOICE   (WKS-I,10) TO TMP-CHOICE (10)
040600     MOVE TBE-RAND-KEY    (WKS-I) TO TMP-RAND-KEY
040700
040800     MOVE TBE-USERNAME    (WKS-MENOR) TO TBE-USERNAME    (WKS-I)
040900     MOVE TBE-NAME        (WKS-MENOR) TO TBE-NAME        (WKS-I)
041000     MOVE TBE-COURSE      (WKS-MENOR) TO TBE-COURSE      (WKS-I)
041100     MOVE TBE-NAT-SCI-FLAG(WKS-MENOR) TO TBE-NAT-SCI-FLAG(WKS-I)
041200     MOVE TBE-KEYWORD-CNT (WKS-MENOR) TO TBE-KEYWORD-CNT (WKS-I)
041300     MOVE TBE-KEYWORD (WKS-MENOR, 1)  TO TBE-KEYWORD (WKS-I, 1)
041400     MOVE TBE-KEYWORD (WKS-MENOR, 2)  TO TBE-KEYWORD (WKS-I, 2)
041500     MOVE TBE-KEYWORD (WKS-MENOR, 3)  TO TBE-KEYWORD (WKS-I, 3)
041600     MOVE TBE-KEYWORD (WKS-MENOR, 4)  TO TBE-KEYWORD (WKS-I, 4)
041700     MOVE TBE-KEYWORD (WKS-MENOR, 5)  TO TBE-KEYWORD (WKS-I, 5)
041800     MOVE TBE-KEYWORD (WKS-MENOR, 6)  TO TBE-KEYWORD (WKS-I, 6)
041900     MOVE TBE-KEYWORD (WKS-MENOR, 7)  TO TBE-KEYWORD (WKS-I, 7)
042000     MOVE TBE-KEYWORD (WKS-MENOR, 8)  TO TBE-KEYWORD (WKS-I, 8)
042100     MOVE TBE-KEYWORD (WKS-MENOR, 9)  TO TBE-KEYWORD (WKS-I, 9)
042200     MOVE TBE-KEYWORD (WKS-MENOR,10)  TO TBE-KEYWORD (WKS-I,10)
042300     MOVE TBE-TOPIC-CNT   (WKS-MENOR) TO TBE-TOPIC-CNT   (WKS-I)
042400     MOVE TBE-TOPIC   (WKS-MENOR, 1)  TO TBE-TOPIC (WKS-I, 1)
042500     MOVE TBE-TOPIC   (WKS-MENOR, 2)  TO TBE-TOPIC (WKS-I, 2)
042600     MOVE TBE-TOPIC   (WKS-MENOR, 3)  TO TBE-TOPIC (WKS-I, 3)
042700     MOVE TBE-TOPIC   (WKS-MENOR, 4)  TO TBE-TOPIC (WKS-I, 4)
042800     MOVE TBE-TOPIC   (WKS-MENOR, 5)  TO TBE-TOPIC (WKS-I, 5)
042900     MOVE TBE-TOPIC   (WKS-MENOR, 6)  TO TBE-TOPIC (WKS-I, 6)
043000     MOVE TBE-TOPIC   (WKS-MENOR, 7)  TO TBE-TOPIC (WKS-I, 7)
043100     MOVE TBE-TOPIC   (WKS-MENOR, 8)  TO TBE-TOPIC (WKS-I, 8)
043200     MOVE TBE-TOPIC   (WKS-MENOR, 9)  TO TBE-TOPIC (WKS-I, 9)
043300     MOVE TBE-TOPIC   (WKS-MENOR,10)  TO TBE-TOPIC (WKS-I,10)
043400     MOVE TBE-CHOICE-CNT  (WKS-MENOR) TO TBE-CHOICE-CNT  (WKS-I)
043500     MOVE TBE-CHOICE  (WKS-MENOR, 1)  TO TBE-CHOICE (WKS-I, 1)
043600     MOVE TBE-CHOICE  (WKS-MENOR, 2)  TO TBE-CHOICE (WKS-I, 2)
043700     MOVE TBE-CHOICE  (WKS-MENOR, 3)  TO TBE-CHOICE (WKS-I, 3)
043800     MOVE TBE-CHOICE  (WKS-MENOR, 4)  TO TBE-CHOICE (WKS-I, 4)
043900     MOVE TBE-CHOICE  (WKS-MENOR, 5)  TO TBE-CHOICE (WKS-I, 5)
044000     MOVE TBE-CHOICE  (WKS-MENOR, 6)  TO TBE-CHOICE (WKS-I, 6)
044100     MOVE TBE-CHOICE  (WKS-MENOR, 7)  TO TBE-CHOICE (WKS-I, 7)
044200     MOVE TBE-CHOICE  (WKS-MENOR, 8)  TO TBE-CHOICE (WKS-I, 8)
044300     MOVE TBE-CHOICE  (WKS-MENOR, 9)  TO TBE-CHOICE (WKS-I, 9)
044400     MOVE TBE-CHOICE  (WKS-MENOR,10)  TO TBE-CHOICE (WKS-I,10)
044500     MOVE TBE-RAND-KEY    (WKS-MENOR) TO TBE-RAND-KEY    (WKS-I)
044600
044700     MOVE TMP-USERNAME     TO TBE-USERNAME    (WKS-MENOR)
044800     MOVE TMP-NAME         TO TBE-NAME        (WKS-MENOR)
044900     MOVE TMP-COURSE       TO TBE-COURSE      (WKS-MENOR)
045000     MOVE TMP-NAT-SCI-FLAG TO TBE-NAT-SCI-FLAG(WKS-MENOR)
045100     MOVE TMP-KEYWORD-CNT  TO TBE-KEYWORD-CNT (WKS-MENOR)
045200     MOVE TMP-KEYWORD (1)  TO TBE-KEYWORD (WKS-MENOR, 1)
045300     MOVE TMP-KEYWORD (2)  TO TBE-KEYWORD (WKS-MENOR, 2)
045400     MOVE TMP-KEYWORD (3)  TO TBE-KEYWORD (WKS-MENOR, 3)
045500     MOVE TMP-KEYWORD (4)  TO TBE-KEYWORD (WKS-MENOR, 4)
045600     MOVE TMP-KEYWORD (5)  TO TBE-KEYWORD (WKS-MENOR, 5)
045700     MOVE TMP-KEYWORD (6)  TO TBE-KEYWORD (WKS-MENOR, 6)
045800     MOVE TMP-KEYWORD (7)  TO TBE-KEYWORD (WKS-MENOR, 7)
045900     MOVE TMP-KEYWORD (8)  TO TBE-KEYWORD (WKS-MENOR, 8)
046000     MOVE TMP-KEYWORD (9)  TO TBE-KEYWORD (WKS-MENOR, 9)
046100     MOVE TMP-KEYWORD (10) TO TBE-KEYWORD (WKS-MENOR,10)
046200     MOVE TMP-TOPIC-CNT    TO TBE-TOPIC-CNT   (WKS-MENOR)
046300     MOVE TMP-TOPIC (1)    TO TBE-TOPIC (WKS-MENOR, 1)
046400     MOVE TMP-TOPIC (2)    TO TBE-TOPIC (WKS-MENOR, 2)
046500     MOVE TMP-TOPIC (3)    TO TBE-TOPIC (WKS-MENOR, 3)
046600     MOVE TMP-TOPIC (4)    TO TBE-TOPIC (WKS-MENOR, 4)
046700     MOVE TMP-TOPIC (5)    TO TBE-TOPIC (WKS-MENOR, 5)
046800     MOVE TMP-TOPIC (6)    TO TBE-TOPIC (WKS-MENOR, 6)
046900     MOVE TMP-TOPIC (7)    TO TBE-TOPIC (WKS-MENOR, 7)
047000     MOVE TMP-TOPIC (8)    TO TBE-TOPIC (WKS-MENOR, 8)
047100     MOVE TMP-TOPIC (9)    TO TBE-TOPIC (WKS-MENOR, 9)
047200     MOVE TMP-TOPIC (10)   TO TBE-TOPIC (WKS-MENOR,10)
047300     MOVE TMP-CHOICE-CNT   TO TBE-CHOICE-CNT  (WKS-MENOR)
047400     MOVE TMP-CHOICE (1)   TO TBE-CHOICE (WKS-MENOR, 1)
047500     MOVE TMP-CHOICE (2)   TO TBE-CHOICE (WKS-MENOR, 2)
047600     MOVE TMP-CHOICE (3)   TO TBE-CHOICE (WKS-MENOR, 3)
047700     MOVE TMP-CHOICE (4)   TO TBE-CHOICE (WKS-MENOR, 4)
047800     MOVE TMP-CHOICE (5)   TO TBE-CHOICE (WKS-MENOR, 5)
047900     MOVE TMP-CHOICE (6)   TO TBE-CHOICE (WKS-MENOR, 6)
048000     MOVE TMP-CHOICE (7)   TO TBE-CHOICE (WKS-MENOR, 7)
048100     MOVE TMP-CHOICE (8)   TO TBE-CHOICE (WKS-MENOR, 8)
048200     MOVE TMP-CHOICE (9)   TO TBE-CHOICE (WKS-MENOR, 9)
048300     MOVE TMP-CHOICE (10)  TO TBE-CHOICE (WKS-MENOR,10)
048400     MOVE TMP-RAND-KEY     TO TBE-RAND-KEY    (WKS-MENOR).
048500 530-INTERCAMBIAR-FILAS-E. EXIT.
048600
048700******************************************************************
048800*     VALIDACION DE UNICIDAD DE USUARIO (BARRIDO N X N)          *
048900******************************************************************
049000 600-VALIDAR-USUARIOS SECTION.
049100     IF WKS-CANT-ESTUDIANTES < 2
049200        GO TO 600-VALIDAR-USUARIOS-E
049300     END-IF
049400     PERFORM 610-VALIDAR-CONTRA-SIGUIENTES
049500        VARYING WKS-I FROM 1 BY 1
049600        UNTIL WKS-I > WKS-CANT-ESTUDIANTES - 1
049700           OR ESTUDIANTES-TIENE-ERROR.
049800 600-VALIDAR-USUARIOS-E. EXIT.
049900
050000 610-VALIDAR-CONTRA-SIGUIENTES SECTION.
050100     COMPUTE WKS-J = WKS-I + 1
050200     PERFORM 620-COMPARAR-UN-PAR
050300        VARYING WKS-J FROM WKS-J BY 1
050400        UNTIL WKS-J > WKS-CANT-ESTUDIANTES
050500           OR ESTUDIANTES-TIENE-ERROR.
050600 610-VALIDAR-CONTRA-SIGUIENTES-E. EXIT.
050700
050800 620-COMPARAR-UN-PAR SECTION.
050900     IF TBE-USERNAME (WKS-I) = TBE-USERNAME (WKS-J)
051000        SET ESTUDIANTES-TIENE-ERROR TO TRUE
051100        MOVE 'USUARIO DE ESTUDIANTE DUPLICADO'
051200                                         TO WKS-MENSAJE-ERROR
051300     END-IF.
051400 620-COMPARAR-UN-PAR-E. EXIT.
051500
051600******************************************************************
051700*     DERIVACION DE LA BANDERA DE CIENCIA NATURAL POR CURSO      *
051800******************************************************************
051900 700-DERIVAR-CIENCIA-NAT SECTION.
052000     IF WKS-CANT-ESTUDIANTES = 0
052100        GO TO 700-DERIVAR-CIENCIA-NAT-E
052200     END-IF
052300     PERFORM 710-DERIVAR-UN-ESTUDIANTE
052400        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-ESTUDIANTES.
052500 700-DERIVAR-CIENCIA-NAT-E. EXIT.
052600
052700 710-DERIVAR-UN-ESTUDIANTE SECTION.
052800     MOVE TBE-COURSE (WKS-I) TO WKS-CURSO-MAYUSCULAS
052900     INSPECT WKS-CURSO-MAYUSCULAS
053000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
053100             TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
053200     MOVE 'N' TO TBE-NAT-SCI-FLAG (WKS-I)
053300     MOVE 1 TO WKS-J
053400     PERFORM 720-COMPARAR-UNA-UNIDAD
053500        VARYING WKS-J FROM 1 BY 1
053600        UNTIL WKS-J > CFG-STUDENT-NATSCI-CNT
053700           OR TBE-NAT-SCI-FLAG (WKS-I) = 'Y'.
053800 710-DERIVAR-UN-ESTUDIANTE-E. EXIT.
053900
054000 720-COMPARAR-UNA-UNIDAD SECTION.
054100     MOVE CFG-STUDENT-NAT-SCI-UNITS (WKS-J) TO WKS-UNIDAD-MAYUSCULAS
054200     INSPECT WKS-UNIDAD-MAYUSCULAS
054300             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
054400             TO         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054500     IF WKS-CURSO-MAYUSCULAS = WKS-UNIDAD-MAYUSCULAS
054600        MOVE 'Y' TO TBE-NAT-SCI-FLAG (WKS-I)
054700     END-IF.
054800 720-COMPARAR-UNA-UNIDAD-E. EXIT.
054900
055000******************************************************************
055100*     GRABACION DE LA TABLA YA BARAJADA Y VALIDADA               *
055200******************************************************************
055300 750-GRABAR-ESTUDIANTES SECTION.
055400     IF WKS-CANT-ESTUDIANTES = 0
055500        GO TO 750-GRABAR-ESTUDIANTES-E
055600     END-IF
055700     PERFORM 760-GRABAR-UN-ESTUDIANTE
055800        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-CANT-ESTUDIANTES.
055900 750-GRABAR-ESTUDIANTES-E. EXIT.
056000
056100 760-GRABAR-UN-ESTUDIANTE SECTION.
056200     MOVE TBE-USERNAME     (WKS-I) TO OUT-USERNAME
056300     MOVE TBE-NAME         (WKS-I) TO OUT-NAME
056400     MOVE TBE-COURSE       (WKS-I) TO OUT-COURSE
056500     MOVE TBE-NAT-SCI-FLAG (WKS-I) TO OUT-NAT-SCI-FLAG
056600     MOVE TBE-KEYWORD-CNT  (WKS-I) TO OUT-KEYWORD-CNT
056700     MOVE TBE-KEYWORD   (WKS-I, 1) TO OUT-KEYWORD (1)
056800     MOVE TBE-KEYWORD   (WKS-I, 2) TO OUT-KEYWORD (2)
056900     MOVE TBE-KEYWORD   (WKS-I, 3) TO OUT-KEYWORD (3)
057000     MOVE TBE-KEYWORD   (WKS-I, 4) TO OUT-KEYWORD (4)
057100     MOVE TBE-KEYWORD   (WKS-I, 5) TO OUT-KEYWORD (5)
057200     MOVE TBE-KEYWORD   (WKS-I, 6) TO OUT-KEYWORD (6)
057300     MOVE TBE-KEYWORD   (WKS-I, 7) TO OUT-KEYWORD (7)
057400     MOVE TBE-KEYWORD   (WKS-I, 8) TO OUT-KEYWORD (8)
057500     MOVE TBE-KEYWORD   (WKS-I, 9) TO OUT-KEYWORD (9)
057600     MOVE TBE-KEYWORD   (WKS-I,10) TO OUT-KEYWORD (10)
057700     MOVE TBE-TOPIC-CNT    (WKS-I) TO OUT-TOPIC-CNT
057800     MOVE TBE-TOPIC     (WKS-I, 1) TO OUT-TOPIC (1)
057900     MOVE TBE-TOPIC     (WKS-I, 2) TO OUT-TOPIC (2)
058000     MOVE TBE-TOPIC     (WKS-I, 3) TO OUT-TOPIC (3)
058100     MOVE TBE-TOPIC     (WKS-I, 4) TO OUT-TOPIC (4)
058200     MOVE TBE-TOPIC     (WKS-I, 5) TO OUT-TOPIC (5)
058300     MOVE TBE-TOPIC     (WKS-I, 6) TO OUT-TOPIC (6)
058400     MOVE TBE-TOPIC     (WKS-I, 7) TO OUT-TOPIC (7)
058500     MOVE TBE-TOPIC     (WKS-I, 8) TO OUT-TOPIC (8)
058600     MOVE TBE-TOPIC     (WKS-I, 9) TO OUT-TOPIC (9)
058700     MOVE TBE-TOPIC     (WKS-I,10) TO OUT-TOPIC (10)
058800     MOVE TBE-CHOICE-CNT   (WKS-I) TO OUT-CHOICE-CNT
058900     MOVE TBE-CHOICE    (WKS-I, 1) TO OUT-CHOICE (1)
059000     MOVE TBE-CHOICE    (WKS-I, 2) TO OUT-CHOICE (2)
059100     MOVE TBE-CHOICE    (WKS-I, 3) TO OUT-CHOICE (3)
059200     MOVE TBE-CHOICE    (WKS-I, 4) TO OUT-CHOICE (4)
059300     MOVE TBE-CHOICE    (WKS-I, 5) TO OUT-CHOICE (5)
059400     MOVE TBE-CHOICE    (WKS-I, 6) TO OUT-CHOICE (6)
059500     MOVE TBE-CHOICE    (WKS-I, 7) TO OUT-CHOICE (7)
059600     MOVE TBE-CHOICE    (WKS-I, 8) TO OUT-CHOICE (8)
059700     MOVE TBE-CHOICE    (WKS-I, 9) TO OUT-CHOICE (9)
059800     MOVE TBE-CHOICE    (WKS-I,10) TO OUT-CHOICE (10)
059900     MOVE TBE-RAND-KEY     (WKS-I) TO OUT-RAND-KEY
060000     MOVE 'No Matching'            TO OUT-MATCHED-SUPERVISOR
060100     MOVE '-'                      TO OUT-MATCHED-REASON
060200     WRITE OUT-STUDENT-RECORD
060300     IF FS-QPSTUWK NOT = 0
060400        MOVE 'ERROR AL GRABAR QPSTUWK' TO WKS-MENSAJE-ERROR
060500        PERFORM 900-ABORTAR-CORRIDA THRU 900-ABORTAR-CORRIDA-E
060600     END-IF.
060700 760-GRABAR-UN-ESTUDIANTE-E. EXIT.
060800
060900 800-CERRAR-ARCHIVOS SECTION.
061000     CLOSE QPCFGWK QPSTUIN QPSTUWK.
061100 800-CERRAR-ARCHIVOS-E. EXIT.
061200
061300******************************************************************
061400*     ABORTO DE CORRIDA POR ESTUDIANTES INVALIDOS                *
061500******************************************************************
061600 900-ABORTAR-CORRIDA SECTION.
061700     DISPLAY '****************************************************'
061800     DISPLAY '*** QPM2STU - ESTUDIANTES INVALIDOS, SE ABORTA  ***'
061900     DISPLAY '*** MOTIVO: ' WKS-MENSAJE-ERROR
062000     DISPLAY '*** VOLCADO ESTUDIANTE: ' STU-STUDENT-RECORD-X
062100     DISPLAY '*** SEMILLA ALEATORIA : ' WKS-VISTA-SEMILLA
062200     DISPLAY '****************************************************'
062300     MOVE 91 TO RETURN-CODE
062400     CLOSE QPCFGWK QPSTUIN QPSTUWK
062500     STOP RUN.
062600 900-ABORTAR-CORRIDA-E. EXIT.
